      *****************************************************************
      *   ORDER NUMBER SEQUENCE CONTROL RECORD -- RELATIVE, ONE ROW   *
      *                          PER RUN DATE                         *
      *                                                                *
      * OMSS03 KEEPS THE LAST SEQUENCE ISSUED FOR EACH CALENDAR DATE  *
      * HERE INSTEAD OF RE-SCANNING THE WHOLE ORDER LEDGER ON EVERY   *
      * CALL.  KEYED BY SEQC-RUN-DATE VIA A ONE-ENTRY-PER-DATE        *
      * SEARCH ALL TABLE LOADED AT PROGRAM START, SAME AS THE OTHER   *
      * SMALL MASTERS IN THIS SYSTEM.                                  *
      *****************************************************************
       01  SEQ-CONTROL-RECORD.
           05  SEQC-RUN-DATE           PIC X(08).
           05  SEQC-LAST-SEQUENCE      PIC 9(04)      COMP-3.
           05  FILLER                  PIC X(050).
      *    DATE-PART VIEW OF SEQC-RUN-DATE -- SAME CCYYMMDD SPLIT THE
      *    BATCH DRIVERS USE FOR THEIR OWN RUN-DATE WORK AREA.
       01  SEQC-RUN-DATE-R REDEFINES SEQ-CONTROL-RECORD.
           05  SEQC-RD-CCYY            PIC 9(04).
           05  SEQC-RD-MM              PIC 9(02).
           05  SEQC-RD-DD              PIC 9(02).
           05  FILLER                  PIC X(054).
      *
       01  SEQ-CONTROL-TABLE.
           05  SQCT-ENTRY-COUNT        PIC 9(05)      COMP.
           05  SQCT-ENTRY OCCURS 0 TO 3660 TIMES
                   DEPENDING ON SQCT-ENTRY-COUNT
                   ASCENDING KEY IS SQCT-RUN-DATE
                   INDEXED BY SQCT-IDX.
               10  SQCT-REL-NO          PIC 9(07)      COMP.
               10  SQCT-RUN-DATE        PIC X(08).
               10  SQCT-RD-R REDEFINES SQCT-RUN-DATE.
                   15  SQCT-RD-CCYY     PIC 9(04).
                   15  SQCT-RD-MM       PIC 9(02).
                   15  SQCT-RD-DD       PIC 9(02).
               10  SQCT-LAST-SEQUENCE   PIC 9(04)      COMP-3.
