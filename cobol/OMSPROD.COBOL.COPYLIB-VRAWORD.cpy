      *****************************************************************
      *            RAW ORDER STAGING RECORD -- RELATIVE FILE          *
      *                                                                *
      * ONE ROW PER ORDER HANDED IN BY A SALES CHANNEL BEFORE IT IS   *
      * NORMALIZED ONTO THE OMS ORDER LEDGER.  RAW-ORD-DATA CARRIES   *
      * THE COLLECTED ORDER PAYLOAD IN A FIXED LAYOUT (SEE THE        *
      * RAW-ORD-DATA-VIEW REDEFINES BELOW) -- THE COLLECTOR PACKS THE *
      * PAYLOAD DIRECTLY INTO THE SAME FIXED-FORMAT BYTES THE         *
      * NORMALIZER LATER REDEFINES.                                   *
      *****************************************************************
       01  RAW-ORDER-RECORD.
           05  RAW-ORD-ID              PIC X(36).
           05  RAW-ORD-CHANNEL-KEY.
               10  RAW-ORD-CHANNEL-CODE PIC X(50).
               10  RAW-ORD-CHANNEL-ORDNO PIC X(100).
           05  RAW-ORD-DATA            PIC X(4000).
      *****************************************************************
      * RAW-ORD-DATA-VIEW REDEFINES THE 4000-BYTE PAYLOAD AS A FIXED  *
      * COLLECTED-ORDER RECORD.  A HEADER OF 1418 BYTES PLUS SIX      *
      * REPEATING ITEM GROUPS OF 418 BYTES EACH (2508 BYTES) FITS     *
      * INSIDE THE 4000-BYTE BUFFER WITH ROOM TO SPARE; SEVEN ITEM    *
      * GROUPS WOULD NOT.  ORDERS WITH MORE THAN SIX LINE ITEMS ARE   *
      * REJECTED BY OMSB01 RATHER THAN TRUNCATED -- SEE P35000-EDIT-  *
      * ITEM-COUNT IN OMSB01.                                          *
      *****************************************************************
           05  RAW-ORD-DATA-VIEW REDEFINES RAW-ORD-DATA.
               10  RAWV-CHANNEL-CODE       PIC X(50).
               10  RAWV-CHANNEL-ORDNO      PIC X(100).
               10  RAWV-CUSTOMER-NAME      PIC X(100).
               10  RAWV-CUSTOMER-PHONE     PIC X(20).
               10  RAWV-CUSTOMER-EMAIL     PIC X(100).
               10  RAWV-RECIPIENT-NAME     PIC X(100).
               10  RAWV-RECIPIENT-PHONE    PIC X(20).
               10  RAWV-POSTAL-CODE        PIC X(10).
               10  RAWV-ADDRESS            PIC X(200).
               10  RAWV-ADDRESS-DETAIL     PIC X(100).
               10  RAWV-DELIVERY-MEMO      PIC X(500).
               10  RAWV-TOTAL-AMOUNT       PIC S9(13)V99  COMP-3.
               10  RAWV-PAYMENT-AMOUNT     PIC S9(13)V99  COMP-3.
               10  RAWV-SHIPPING-FEE       PIC S9(08)V99  COMP-3.
               10  RAWV-DISCOUNT-AMOUNT    PIC S9(08)V99  COMP-3.
               10  RAWV-ORDER-STATUS       PIC X(20).
               10  RAWV-PAYMENT-STATUS     PIC X(20).
               10  RAWV-PAYMENT-METHOD     PIC X(20).
               10  RAWV-ORDERED-AT         PIC X(14).
               10  RAWV-PAID-AT            PIC X(14).
               10  RAWV-ITEM-COUNT         PIC 9(02).
               10  RAWV-ITEM-TABLE OCCURS 6 TIMES.
                   15  RAWV-ITEM-CHAN-PRDCD PIC X(100).
                   15  RAWV-ITEM-PRD-NAME   PIC X(200).
                   15  RAWV-ITEM-OPT-NAME   PIC X(100).
                   15  RAWV-ITEM-QUANTITY   PIC 9(05)      COMP-3.
                   15  RAWV-ITEM-UNIT-PRICE PIC S9(11)V99  COMP-3.
                   15  RAWV-ITEM-TOT-PRICE  PIC S9(13)V99  COMP-3.
               10  FILLER                  PIC X(074).
           05  RAW-ORD-COLLECTED-AT    PIC X(14).
           05  RAW-ORD-PROCESSED-SW    PIC 9(01).
               88  RAW-ORD-UNPROCESSED         VALUE 0.
               88  RAW-ORD-PROCESSED           VALUE 1.
           05  RAW-ORD-PROCESSED-AT    PIC X(14).
           05  RAW-ORD-ERROR-MSG       PIC X(200).
           05  FILLER                  PIC X(085).
