      *****************************************************************
      * ORDER MANAGEMENT SYSTEM (OMS)                                  *
      *                                                                *
      * COMMON BATCH ERROR WORK AREA -- SHARED BY ALL OMS BATCH        *
      * PROGRAMS AND CALLED SUBPROGRAMS.  THIS IS A PURE BATCH SYSTEM  *
      * (NO CICS, NO IMS, NO DB2, NO MQSERIES) SO ONLY ONE ERROR-      *
      * DETAIL BLOCK IS CARRIED -- ADAPTED FROM THE SHOP'S OLDER       *
      * CICS/IMS/DB2/MQSERIES ERROR-AREA COPYBOOK.                     *
      *****************************************************************
      *
       77  WS-OMS-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.
      *
       01  WS-OMS-ERROR-GENERAL.
           05  WS-OMS-ERROR-TYPE       PIC X(04)       VALUE SPACES.
               88  OMS-VALIDATION-ERROR                VALUE 'VLDT'.
               88  OMS-FILE-ERROR                      VALUE 'FILE'.
               88  OMS-BUSINESS-ERROR                  VALUE 'BUSN'.
      *
      *****************************************************************
      *    OMS FORMATTED ERROR LINES                                  *
      *****************************************************************
      *
       01  WS-OMS-ERROR-AREA.
           05  WOEA-ERROR-01           PIC X(80)       VALUE ALL '*'.
           05  WOEA-ERROR-02.
               10  FILLER               PIC X(01)       VALUE '*'.
               10  FILLER               PIC X(78)       VALUE SPACES.
               10  FILLER               PIC X(01)       VALUE '*'.
           05  WOEA-ERROR-03.
               10  FILLER               PIC X(01)       VALUE '*'.
               10  FILLER               PIC X(78) VALUE
                 '   ORDER MANAGEMENT SYSTEM (OMS) ERROR         '.
               10  FILLER               PIC X(01)       VALUE '*'.
           05  WOEA-ERROR-04.
               10  FILLER               PIC X(01)       VALUE '*'.
               10  FILLER               PIC X(78)       VALUE SPACES.
               10  FILLER               PIC X(01)       VALUE '*'.
           05  WOEA-ERROR-05           PIC X(80)       VALUE ALL '*'.
           05  WOEA-ERROR-06.
               10  FILLER               PIC X(01)       VALUE '*'.
               10  WOEA-ERROR-06-TEXT   PIC X(78)       VALUE SPACES.
               10  FILLER               PIC X(01)       VALUE '*'.
           05  WOEA-ERROR-07.
               10  FILLER               PIC X(01)       VALUE '*'.
               10  WOEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.
               10  FILLER               PIC X(01)       VALUE '*'.
           05  WOEA-ERROR-08.
               10  FILLER               PIC X(01)       VALUE '*'.
               10  FILLER               PIC X(78)       VALUE SPACES.
               10  FILLER               PIC X(01)       VALUE '*'.
           05  WOEA-ERROR-09           PIC X(80)       VALUE ALL '*'.
      *
      *****************************************************************
      *    OMS BATCH ERROR DETAIL LINE                                *
      *****************************************************************
      *
       01  WS-OMS-BATCH-ERROR-01.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER               PIC X(13) VALUE 'OMS ERROR:   '.
           05  FILLER               PIC X(10) VALUE 'PROGRAM = '.
           05  WOBE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
           05  FILLER               PIC X(14) VALUE ', PARAGRAPH = '.
           05  WOBE-PARAGRAPH          PIC X(10)       VALUE SPACES.
           05  FILLER                  PIC X(13)       VALUE SPACES.
      *
       01  WS-OMS-BATCH-ERROR-02.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER               PIC X(10) VALUE 'REASON = '.
           05  WOBE-REASON-TEXT        PIC X(60)       VALUE SPACES.
           05  WOBE-REASON-R           REDEFINES WOBE-REASON-TEXT.
               10  WOBE-REASON-1       PIC X(30).
               10  WOBE-REASON-2       PIC X(30).
           05  FILLER                  PIC X(09)       VALUE SPACES.
