       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID.    OMSB01.                                           00000200
       AUTHOR.        J R KOWALSKI.                                     00000300
       INSTALLATION.  MERIDIAN SYSTEMS GROUP.                           00000400
       DATE-WRITTEN.  11/14/88.                                         00000500
       DATE-COMPILED.                                                   00000600
       SECURITY.      MERIDIAN SYSTEMS GROUP - INTERNAL USE ONLY.       00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 ORDER MANAGEMENT SYSTEM (OMS)                 * 00001000
      *                    MERIDIAN SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   OMSB01                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM OMSB01 IS A BATCH PROGRAM THAT READS THE  * 00001500
      *             COLLECTED ORDER FEED FROM THE SALES CHANNELS AND  * 00001600
      *             STAGES EACH ORDER ONTO THE RAW ORDER FILE FOR     * 00001700
      *             LATER NORMALIZATION BY OMSB02.  ORIGINALLY THIS   * 00001800
      *             PROGRAM CONSOLIDATED MAIL AND PHONE ORDER BATCHES * 00001900
      *             INTO THE OLD MPOCS LEDGER; IT WAS RETARGETED AT   * 00002000
      *             ELECTRONIC CHANNEL FEEDS WHEN MPOCS WAS RENAMED   * 00002100
      *             OMS IN 1996.                                      * 00002200
      *                                                               * 00002300
      * FILES   :   COLLECTED ORDER FEED   -  SEQUENTIAL   (READ)     * 00002400
      *             RAW ORDER FILE         -  RELATIVE     (I-O)      * 00002500
      *             CHANNEL MASTER         -  SEQUENTIAL   (READ)     * 00002600
      *                                                               * 00002700
      ***************************************************************** 00002800
      *             PROGRAM CHANGE LOG                                * 00002900
      *             -------------------                               * 00003000
      *                                                               * 00003100
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003200
      *  --------   --------------------  --------------------------  * 00003300
      *  11/14/88   J R KOWALSKI          INITIAL VERSION - MAIL AND  * 00003400
      *                                   PHONE ORDER BATCH CONSOLI-  * 00003500
      *                                   DATION (MPOCS).             * 00003600
      *  06/02/91   D M FENWICK           ADDED DUPLICATE-BATCH CHECK * 00003700
      *                                   AGAINST PRIOR RUNS.         * 00003800
      *  01/08/96   S T ABRUZZO           RENAMED MPOCS TO OMS AND    * 00003900
      *                                   RETARGETED AT ELECTRONIC    * 00004000
      *                                   CHANNEL FEED FORMAT.        * 00004100
      *  11/23/98   L K WHITFIELD         Y2K REMEDIATION - 4-DIGIT   * 00004200
      *                                   CENTURY WINDOWING ADDED TO  * 00004300
      *                                   RUN-DATE DERIVATION.        * 00004400
      *  04/17/03   R HALVORSEN           ADDED NAVER AND COUPANG     * 00004500
      *                                   CHANNEL CODES TO CHANNEL     *00004600
      *                                   MASTER LOAD EDIT.            *00004700
      *  09/30/07   T OKONKWO             ITEM-COUNT EDIT LOWERED     * 00004800
      *                                   FROM 9 TO 6 TO MATCH THE    * 00004900
      *                                   REBUILT RAW-ORD-DATA-VIEW.  * 00005000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00005100
      ***************************************************************** 00005200
           EJECT                                                        00005300
       ENVIRONMENT DIVISION.                                            00005400
                                                                        00005500
       CONFIGURATION SECTION.                                           00005600
                                                                        00005700
       SPECIAL-NAMES.                                                   00005800
           C01 IS TOP-OF-FORM.                                          00005900
                                                                        00006000
       INPUT-OUTPUT SECTION.                                            00006100
                                                                        00006200
       FILE-CONTROL.                                                    00006300
                                                                        00006400
           SELECT COLLECTED-ORDER-FILE ASSIGN TO COLLIN                 00006500
                   ORGANIZATION IS SEQUENTIAL                           00006600
                   FILE STATUS IS WS-COLLIN-STATUS.                     00006700
                                                                        00006800
           SELECT RAW-ORDER-FILE       ASSIGN TO RAWORD                 00006900
                   ORGANIZATION IS RELATIVE                             00007000
                   ACCESS IS DYNAMIC                                    00007100
                   RELATIVE KEY IS WS-RAWORD-RELKEY                     00007200
                   FILE STATUS IS WS-RAWORD-STATUS.                     00007300
                                                                        00007400
           SELECT CHANNEL-FILE         ASSIGN TO CHANMSTR               00007500
                   ORGANIZATION IS SEQUENTIAL                           00007600
                   FILE STATUS IS WS-CHANNEL-STATUS.                    00007700
           EJECT                                                        00007800
       DATA DIVISION.                                                   00007900
                                                                        00008000
       FILE SECTION.                                                    00008100
                                                                        00008200
       FD  COLLECTED-ORDER-FILE                                         00008300
           LABEL RECORDS ARE STANDARD                                   00008400
           RECORDING MODE IS F.                                         00008500
           COPY VCOLLCT.                                                00008600
                                                                        00008700
       FD  RAW-ORDER-FILE                                               00008800
           LABEL RECORDS ARE STANDARD                                   00008900
           RECORDING MODE IS F.                                         00009000
           COPY VRAWORD.                                                00009100
                                                                        00009200
       FD  CHANNEL-FILE                                                 00009300
           LABEL RECORDS ARE STANDARD                                   00009400
           RECORDING MODE IS F.                                         00009500
       01  CHANNEL-FILE-REC            PIC X(300).                      00009600
           EJECT                                                        00009700
       WORKING-STORAGE SECTION.                                         00009800
                                                                        00009900
      ***************************************************************** 00010000
      *    SWITCHES                                                   * 00010100
      ***************************************************************** 00010200
                                                                        00010300
       01  WS-SWITCHES.                                                 00010400
           05  WS-COLLIN-EOF-SW        PIC X     VALUE SPACES.          00010500
               88  COLLIN-EOF                    VALUE 'Y'.             00010600
           05  WS-CHANNEL-EOF-SW       PIC X     VALUE SPACES.          00010700
               88  CHANNEL-EOF                   VALUE 'Y'.             00010800
           05  WS-RAWORD-EOF-SW        PIC X     VALUE SPACES.          00010900
               88  RAWORD-EOF                    VALUE 'Y'.             00011000
           05  WS-CHANNEL-FOUND-SW     PIC X     VALUE SPACES.          00011100
               88  CHANNEL-FOUND                 VALUE 'Y'.             00011200
           05  WS-DUPLICATE-SW         PIC X     VALUE SPACES.          00011300
               88  ORDER-IS-DUPLICATE             VALUE 'Y'.            00011400
           05  WS-ITEM-COUNT-SW        PIC X     VALUE SPACES.          00011500
               88  ITEM-COUNT-OVER-LIMIT         VALUE 'Y'.             00011600
           05  FILLER                  PIC X(03).                       00011700
                                                                        00011800
      ***************************************************************** 00011900
      *    FILE STATUS FIELDS                                         * 00012000
      ***************************************************************** 00012100
                                                                        00012200
       01  WS-FILE-STATUSES.                                            00012300
           05  WS-COLLIN-STATUS        PIC X(02) VALUE SPACES.          00012400
               88  COLLIN-OK                     VALUE '00'.            00012500
               88  COLLIN-AT-END                 VALUE '10'.            00012600
           05  WS-RAWORD-STATUS        PIC X(02) VALUE SPACES.          00012700
               88  RAWORD-OK                     VALUE '00'.            00012800
               88  RAWORD-AT-END                 VALUE '10'.            00012900
           05  WS-CHANNEL-STATUS       PIC X(02) VALUE SPACES.          00013000
               88  CHANNEL-OK                    VALUE '00'.            00013100
               88  CHANNEL-AT-END                VALUE '10'.            00013200
           05  FILLER                  PIC X(04).                       00013300
                                                                        00013400
      ***************************************************************** 00013500
      *    RUN DATE / RUN TIME WORK AREA                              * 00013600
      *                                                                *00013700
      *    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR; THE Y2K FIX OF     *00013800
      *    11/23/98 ADDED THE CENTURY WINDOW BELOW (YY < 50 IS 20XX,  * 00013900
      *    OTHERWISE 19XX) RATHER THAN CARRY A HARD-CODED CENTURY.    * 00014000
      ***************************************************************** 00014100
                                                                        00014200
       01  WS-DATE-RAW                 PIC 9(06).                       00014300
       01  WS-DATE-RAW-R REDEFINES WS-DATE-RAW.                         00014400
           05  WS-DR-YY                PIC 9(02).                       00014500
           05  WS-DR-MM                PIC 9(02).                       00014600
           05  WS-DR-DD                PIC 9(02).                       00014700
       01  WS-CENTURY                  PIC 9(02).                       00014800
       01  WS-RUN-DATE-AREA.                                            00014900
           05  WS-RD-CENTURY            PIC 9(02).                      00015000
           05  WS-RD-YY                 PIC 9(02).                      00015100
           05  WS-RD-MM                 PIC 9(02).                      00015200
           05  WS-RD-DD                 PIC 9(02).                      00015300
       01  WS-RUN-DATE REDEFINES WS-RUN-DATE-AREA                       00015400
                                    PIC X(08).                          00015500
       01  WS-TIME-RAW                 PIC 9(08).                       00015600
       01  WS-TIME-RAW-R REDEFINES WS-TIME-RAW.                         00015700
           05  WS-TR-HH                PIC 9(02).                       00015800
           05  WS-TR-MN                PIC 9(02).                       00015900
           05  WS-TR-SS                PIC 9(02).                       00016000
           05  WS-TR-HD                PIC 9(02).                       00016100
       01  WS-COLLECTED-AT-AREA.                                        00016200
           05  WS-CA-CCYYMMDD           PIC X(08).                      00016300
           05  WS-CA-HH                 PIC 9(02).                      00016400
           05  WS-CA-MN                 PIC 9(02).                      00016500
           05  WS-CA-SS                 PIC 9(02).                      00016600
       01  WS-COLLECTED-AT REDEFINES WS-COLLECTED-AT-AREA               00016700
                                    PIC X(14).                          00016800
                                                                        00016900
      ***************************************************************** 00017000
      *    MISCELLANEOUS COUNTERS AND WORK FIELDS                     * 00017100
      ***************************************************************** 00017200
                                                                        00017300
       01  WS-COUNTERS.                                                 00017400
           05  WS-RAWORD-RELKEY        PIC 9(07) COMP.                  00017500
           05  WS-MAX-RELKEY           PIC 9(07) COMP  VALUE ZERO.      00017600
           05  WS-COLL-READ-CNT        PIC 9(07) COMP  VALUE ZERO.      00017700
           05  WS-STAGED-CNT           PIC 9(07) COMP  VALUE ZERO.      00017800
           05  WS-DUPLICATE-CNT        PIC 9(07) COMP  VALUE ZERO.      00017900
           05  WS-REJECT-CNT           PIC 9(07) COMP  VALUE ZERO.      00018000
           05  WS-STAGE-SEQ            PIC 9(07) COMP  VALUE ZERO.      00018100
           05  WS-ITEM-IDX             PIC 9(02) COMP  VALUE ZERO.      00018200
                                                                        00018300
      ***************************************************************** 00018400
      *    IN-MEMORY EXISTING-ORDER TABLE FOR DUPLICATE-BATCH CHECK   * 00018500
      *    LOADED FROM THE RAW ORDER FILE AT JOB START (06/02/91) SO  * 00018600
      *    A CHANNEL FEED RE-RUN DOES NOT STAGE THE SAME ORDER TWICE. * 00018700
      *    SIZED TO THE BUSIEST DAY'S RAW-ORDER VOLUME THIS SHOP HAS  * 00018800
      *    PLANNED FOR.                                                *00018900
      ***************************************************************** 00019000
                                                                        00019100
       01  WS-EXIST-ORDER-TABLE.                                        00019200
           05  WEOT-ENTRY-COUNT        PIC 9(07) COMP VALUE ZERO.       00019300
           05  WEOT-ENTRY OCCURS 0 TO 50000 TIMES                       00019400
                   DEPENDING ON WEOT-ENTRY-COUNT                        00019500
                   ASCENDING KEY IS WEOT-COMBO-KEY                      00019600
                   INDEXED BY WEOT-IDX.                                 00019700
               10  WEOT-COMBO-KEY.                                      00019800
                   15  WEOT-CHANNEL-CODE   PIC X(50).                   00019900
                   15  WEOT-CHANNEL-ORDNO  PIC X(100).                  00020000
                                                                        00020100
      ***************************************************************** 00020200
      *    DEDUP SEARCH ARGUMENT -- SAME LAYOUT AS WEOT-COMBO-KEY SO  * 00020300
      *    THE INCOMING CHANNEL CODE / CHANNEL ORDER NUMBER CAN BE    * 00020400
      *    COMPARED TO THE TABLE IN ONE SEARCH ALL CONDITION.          *00020500
      ***************************************************************** 00020600
                                                                        00020700
       01  WS-DEDUP-KEY.                                                00020800
           05  WS-DEDUP-KEY-CODE       PIC X(50).                       00020900
           05  WS-DEDUP-KEY-ORDNO      PIC X(100).                      00021000
                                                                        00021100
      ***************************************************************** 00021200
      *    DISPLAY-FORM STAGING SEQUENCE FOR THE RAW-ORD-ID STRING    * 00021300
      *    (WS-STAGE-SEQ ITSELF IS KEPT BINARY FOR ARITHMETIC SPEED). * 00021400
      ***************************************************************** 00021500
                                                                        00021600
       01  WS-STAGE-SEQ-ED             PIC 9(07).                       00021700
                                                                        00021800
           COPY VCHANNL.                                                00021900
           COPY OMSERRWS.                                               00022000
           EJECT                                                        00022100
       PROCEDURE DIVISION.                                              00022200
                                                                        00022300
      ***************************************************************** 00022400
      *                                                               * 00022500
      *    PARAGRAPH:  P00000-MAINLINE                                * 00022600
      *                                                               * 00022700
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE STAGING   * 00022800
      *                LOOP, CLOSE FILES.                              *00022900
      *                                                               * 00023000
      *    CALLED BY:  NONE                                            *00023100
      *                                                               * 00023200
      ***************************************************************** 00023300
                                                                        00023400
       P00000-MAINLINE.                                                 00023500
                                                                        00023600
           PERFORM P01000-INITIALIZE     THRU P01000-EXIT.              00023700
                                                                        00023800
           OPEN INPUT  COLLECTED-ORDER-FILE                             00023900
                       CHANNEL-FILE                                     00024000
                I-O    RAW-ORDER-FILE.                                  00024100
                                                                        00024200
           PERFORM P10000-LOAD-CHANNEL-TABLE THRU P10000-EXIT           00024300
               UNTIL CHANNEL-EOF.                                       00024400
                                                                        00024500
           PERFORM P15000-LOAD-RAWORD-TABLE  THRU P15000-EXIT           00024600
               UNTIL RAWORD-EOF.                                        00024700
                                                                        00024800
           READ COLLECTED-ORDER-FILE                                    00024900
               AT END SET COLLIN-EOF TO TRUE.                           00025000
                                                                        00025100
           PERFORM P20000-STAGE-LOOP     THRU P20000-EXIT               00025200
               UNTIL COLLIN-EOF.                                        00025300
                                                                        00025400
           CLOSE COLLECTED-ORDER-FILE                                   00025500
                 RAW-ORDER-FILE                                         00025600
                 CHANNEL-FILE.                                          00025700
                                                                        00025800
           PERFORM P90000-TERMINATE      THRU P90000-EXIT.              00025900
                                                                        00026000
           GOBACK.                                                      00026100
                                                                        00026200
       P00000-EXIT.                                                     00026300
           EXIT.                                                        00026400
           EJECT                                                        00026500
      ***************************************************************** 00026600
      *    PARAGRAPH:  P01000-INITIALIZE                              * 00026700
      *    FUNCTION :  BUILD THE 4-DIGIT-CENTURY RUN DATE.  SEE THE   * 00026800
      *                Y2K CHANGE LOG ENTRY OF 11/23/98.               *00026900
      ***************************************************************** 00027000
                                                                        00027100
       P01000-INITIALIZE.                                               00027200
                                                                        00027300
           ACCEPT WS-DATE-RAW FROM DATE.                                00027400
           IF WS-DR-YY < 50                                             00027500
               MOVE 20 TO WS-CENTURY                                    00027600
           ELSE                                                         00027700
               MOVE 19 TO WS-CENTURY                                    00027800
           END-IF.                                                      00027900
           MOVE WS-CENTURY TO WS-RD-CENTURY.                            00028000
           MOVE WS-DR-YY    TO WS-RD-YY.                                00028100
           MOVE WS-DR-MM    TO WS-RD-MM.                                00028200
           MOVE WS-DR-DD    TO WS-RD-DD.                                00028300
                                                                        00028400
           ACCEPT WS-TIME-RAW FROM TIME.                                00028500
           MOVE WS-RUN-DATE TO WS-CA-CCYYMMDD.                          00028600
           MOVE WS-TR-HH    TO WS-CA-HH.                                00028700
           MOVE WS-TR-MN    TO WS-CA-MN.                                00028800
           MOVE WS-TR-SS    TO WS-CA-SS.                                00028900
                                                                        00029000
       P01000-EXIT.                                                     00029100
           EXIT.                                                        00029200
           EJECT                                                        00029300
      ***************************************************************** 00029400
      *    PARAGRAPH:  P10000-LOAD-CHANNEL-TABLE                       *00029500
      *    FUNCTION :  READ THE CHANNEL MASTER SEQUENTIALLY AND BUILD * 00029600
      *                CHANNEL-SEARCH-TABLE FOR SEARCH ALL.            *00029700
      ***************************************************************** 00029800
                                                                        00029900
       P10000-LOAD-CHANNEL-TABLE.                                       00030000
                                                                        00030100
           READ CHANNEL-FILE INTO CHANNEL-MASTER-RECORD                 00030200
               AT END                                                   00030300
                   SET CHANNEL-EOF TO TRUE                              00030400
                   GO TO P10000-EXIT.                                   00030500
                                                                        00030600
           IF CHNL-IS-INACTIVE                                          00030700
               GO TO P10000-EXIT.                                       00030800
                                                                        00030900
           ADD 1 TO CHST-ENTRY-COUNT.                                   00031000
           MOVE CHNL-CODE TO CHST-CODE (CHST-ENTRY-COUNT).              00031100
           MOVE CHNL-NAME TO CHST-NAME (CHST-ENTRY-COUNT).              00031200
                                                                        00031300
       P10000-EXIT.                                                     00031400
           EXIT.                                                        00031500
           EJECT                                                        00031600
      ***************************************************************** 00031700
      *    PARAGRAPH:  P15000-LOAD-RAWORD-TABLE                        *00031800
      *    FUNCTION :  READ THE RAW ORDER FILE SEQUENTIALLY, REMEMBER * 00031900
      *                THE HIGHEST RELATIVE RECORD NUMBER IN USE, AND * 00032000
      *                BUILD THE DUPLICATE-BATCH CHECK TABLE.          *00032100
      ***************************************************************** 00032200
                                                                        00032300
       P15000-LOAD-RAWORD-TABLE.                                        00032400
                                                                        00032500
           READ RAW-ORDER-FILE NEXT RECORD                              00032600
               AT END                                                   00032700
                   SET RAWORD-EOF TO TRUE                               00032800
                   GO TO P15000-EXIT.                                   00032900
                                                                        00033000
           MOVE WS-RAWORD-RELKEY TO WS-MAX-RELKEY.                      00033100
                                                                        00033200
           ADD 1 TO WEOT-ENTRY-COUNT.                                   00033300
           MOVE RAW-ORD-CHANNEL-CODE                                    00033400
                              TO WEOT-CHANNEL-CODE (WEOT-ENTRY-COUNT).  00033500
           MOVE RAW-ORD-CHANNEL-ORDNO                                   00033600
                              TO WEOT-CHANNEL-ORDNO (WEOT-ENTRY-COUNT). 00033700
                                                                        00033800
       P15000-EXIT.                                                     00033900
           EXIT.                                                        00034000
           EJECT                                                        00034100
      ***************************************************************** 00034200
      *    PARAGRAPH:  P20000-STAGE-LOOP                               *00034300
      *    FUNCTION :  FOR EACH INCOMING COLLECTED ORDER, LOOK UP THE  *00034400
      *                CHANNEL, REJECT DUPLICATES AND OVERSIZE ITEM    *00034500
      *                LISTS, THEN STAGE THE ORDER.                    *00034600
      *    CALLED BY:  P00000-MAINLINE                                 *00034700
      ***************************************************************** 00034800
                                                                        00034900
       P20000-STAGE-LOOP.                                               00035000
                                                                        00035100
           ADD 1 TO WS-COLL-READ-CNT.                                   00035200
                                                                        00035300
           PERFORM P21000-LOOKUP-CHANNEL THRU P21000-EXIT.              00035400
                                                                        00035500
           IF NOT CHANNEL-FOUND                                         00035600
               PERFORM P22000-ABORT-UNKNOWN-CHANNEL THRU P22000-EXIT    00035700
           END-IF.                                                      00035800
                                                                        00035900
           PERFORM P30000-DEDUP-CHECK    THRU P30000-EXIT.              00036000
                                                                        00036100
           IF ORDER-IS-DUPLICATE                                        00036200
               ADD 1 TO WS-DUPLICATE-CNT                                00036300
               GO TO P20000-READ-NEXT.                                  00036400
                                                                        00036500
           PERFORM P35000-EDIT-ITEM-COUNT THRU P35000-EXIT.             00036600
                                                                        00036700
           IF ITEM-COUNT-OVER-LIMIT                                     00036800
               ADD 1 TO WS-REJECT-CNT                                   00036900
               GO TO P20000-READ-NEXT.                                  00037000
                                                                        00037100
           PERFORM P40000-WRITE-RAW-ORDER THRU P40000-EXIT.             00037200
                                                                        00037300
           ADD 1 TO WS-STAGED-CNT.                                      00037400
                                                                        00037500
       P20000-READ-NEXT.                                                00037600
                                                                        00037700
           READ COLLECTED-ORDER-FILE                                    00037800
               AT END SET COLLIN-EOF TO TRUE.                           00037900
                                                                        00038000
       P20000-EXIT.                                                     00038100
           EXIT.                                                        00038200
           EJECT                                                        00038300
      ***************************************************************** 00038400
      *    PARAGRAPH:  P21000-LOOKUP-CHANNEL                           *00038500
      *    FUNCTION :  SEARCH ALL THE CHANNEL TABLE FOR THE INCOMING   *00038600
      *                ORDER'S CHANNEL CODE.                           *00038700
      ***************************************************************** 00038800
                                                                        00038900
       P21000-LOOKUP-CHANNEL.                                           00039000
                                                                        00039100
           SET WS-CHANNEL-FOUND-SW TO SPACES.                           00039200
                                                                        00039300
           SEARCH ALL CHST-ENTRY                                        00039400
               AT END                                                   00039500
                   SET WS-CHANNEL-FOUND-SW TO SPACES                    00039600
               WHEN CHST-CODE (CHST-IDX) = COLL-CHANNEL-CODE            00039700
                   SET CHANNEL-FOUND TO TRUE.                           00039800
                                                                        00039900
       P21000-EXIT.                                                     00040000
           EXIT.                                                        00040100
           EJECT                                                        00040200
      ***************************************************************** 00040300
      *    PARAGRAPH:  P22000-ABORT-UNKNOWN-CHANNEL                    *00040400
      *    FUNCTION :  THE INCOMING ORDER NAMES A SALES CHANNEL CODE   *00040500
      *                NOT CARRIED ON THE CHANNEL MASTER.  UNLIKE A    *00040600
      *                DUPLICATE ORDER (P30000), THIS IS NOT A ROW WE  *00040700
      *                CAN SKIP AND KEEP GOING -- THE CHANNEL MASTER   *00040800
      *                ITSELF IS SUSPECT, SO THE WHOLE STAGING RUN IS  *00040900
      *                ABENDED RATHER THAN LET BAD ORDERS PILE UP      *00041000
      *                SILENTLY BEHIND A CODE THE MASTER DOES NOT KNOW.*00041100
      *                ADDED PER TICKET OMS-1162.                     * 00041200
      ***************************************************************** 00041300
                                                                        00041400
       P22000-ABORT-UNKNOWN-CHANNEL.                                    00041500
                                                                        00041600
           MOVE 'BUSN'    TO WS-OMS-ERROR-TYPE                          00041700
           MOVE 'OMSB01'  TO WOBE-PROGRAM-ID                            00041800
           MOVE 'P22000'  TO WOBE-PARAGRAPH                             00041900
           MOVE 'UNKNOWN SALES CHANNEL CODE ON INCOMING ORDER'          00042000
                          TO WOBE-REASON-TEXT                           00042100
           DISPLAY WS-OMS-BATCH-ERROR-01                                00042200
           DISPLAY WS-OMS-BATCH-ERROR-02                                00042300
           DISPLAY COLL-CHANNEL-CODE                                    00042400
                                                                        00042500
           MOVE +16 TO RETURN-CODE.                                     00042600
           STOP RUN.                                                    00042700
                                                                        00042800
       P22000-EXIT.                                                     00042900
           EXIT.                                                        00043000
           EJECT                                                        00043100
      ***************************************************************** 00043200
      *    PARAGRAPH:  P30000-DEDUP-CHECK                              *00043300
      *    FUNCTION :  SEARCH ALL THE EXISTING-ORDER TABLE FOR THE     *00043400
      *                INCOMING CHANNEL CODE / CHANNEL ORDER NUMBER    *00043500
      *                PAIR.  MATCH MEANS THE ORDER WAS ALREADY STAGED.*00043600
      ***************************************************************** 00043700
                                                                        00043800
       P30000-DEDUP-CHECK.                                              00043900
                                                                        00044000
           SET WS-DUPLICATE-SW TO SPACES.                               00044100
           MOVE COLL-CHANNEL-CODE  TO WS-DEDUP-KEY-CODE.                00044200
           MOVE COLL-CHANNEL-ORDNO TO WS-DEDUP-KEY-ORDNO.               00044300
                                                                        00044400
           SEARCH ALL WEOT-ENTRY                                        00044500
               AT END                                                   00044600
                   SET WS-DUPLICATE-SW TO SPACES                        00044700
               WHEN WEOT-COMBO-KEY (WEOT-IDX) = WS-DEDUP-KEY            00044800
                   SET ORDER-IS-DUPLICATE TO TRUE.                      00044900
                                                                        00045000
       P30000-EXIT.                                                     00045100
           EXIT.                                                        00045200
           EJECT                                                        00045300
      ***************************************************************** 00045400
      *    PARAGRAPH:  P35000-EDIT-ITEM-COUNT                          *00045500
      *    FUNCTION :  EDIT THE INCOMING ITEM COUNT AGAINST THE SIX-   *00045600
      *                ITEM STAGING-BUFFER CAP (SEE VRAWORD).  ORDERS  *00045700
      *                OVER THE CAP ARE FLAGGED HERE AND REJECTED BY   *00045800
      *                THE CALLER (P20000).                            *00045900
      ***************************************************************** 00046000
                                                                        00046100
       P35000-EDIT-ITEM-COUNT.                                          00046200
                                                                        00046300
           SET WS-ITEM-COUNT-SW TO SPACES.                              00046400
           IF COLL-ITEM-COUNT > 6                                       00046500
               SET ITEM-COUNT-OVER-LIMIT TO TRUE                        00046600
           END-IF.                                                      00046700
                                                                        00046800
       P35000-EXIT.                                                     00046900
           EXIT.                                                        00047000
           EJECT                                                        00047100
      ***************************************************************** 00047200
      *    PARAGRAPH:  P40000-WRITE-RAW-ORDER                          *00047300
      *    FUNCTION :  BUILD A NEW RAW-ORDER-RECORD FROM THE INCOMING * 00047400
      *                COLLECTED ORDER AND WRITE IT TO THE NEXT        *00047500
      *                RELATIVE SLOT.                                  *00047600
      ***************************************************************** 00047700
                                                                        00047800
       P40000-WRITE-RAW-ORDER.                                          00047900
                                                                        00048000
           ADD 1 TO WS-MAX-RELKEY.                                      00048100
           ADD 1 TO WS-STAGE-SEQ.                                       00048200
           MOVE WS-MAX-RELKEY TO WS-RAWORD-RELKEY.                      00048300
           MOVE WS-STAGE-SEQ  TO WS-STAGE-SEQ-ED.                       00048400
                                                                        00048500
           MOVE SPACES TO RAW-ORDER-RECORD.                             00048600
           STRING 'RAWORD'      DELIMITED BY SIZE                       00048700
                  WS-RUN-DATE    DELIMITED BY SIZE                      00048800
                  WS-STAGE-SEQ-ED DELIMITED BY SIZE                     00048900
                  INTO RAW-ORD-ID.                                      00049000
                                                                        00049100
           MOVE COLL-CHANNEL-CODE  TO RAW-ORD-CHANNEL-CODE.             00049200
           MOVE COLL-CHANNEL-ORDNO TO RAW-ORD-CHANNEL-ORDNO.            00049300
                                                                        00049400
           MOVE COLL-CHANNEL-CODE     TO RAWV-CHANNEL-CODE.             00049500
           MOVE COLL-CHANNEL-ORDNO    TO RAWV-CHANNEL-ORDNO.            00049600
           MOVE COLL-CUSTOMER-NAME    TO RAWV-CUSTOMER-NAME.            00049700
           MOVE COLL-CUSTOMER-PHONE   TO RAWV-CUSTOMER-PHONE.           00049800
           MOVE COLL-CUSTOMER-EMAIL   TO RAWV-CUSTOMER-EMAIL.           00049900
           MOVE COLL-RECIPIENT-NAME   TO RAWV-RECIPIENT-NAME.           00050000
           MOVE COLL-RECIPIENT-PHONE  TO RAWV-RECIPIENT-PHONE.          00050100
           MOVE COLL-POSTAL-CODE      TO RAWV-POSTAL-CODE.              00050200
           MOVE COLL-ADDRESS          TO RAWV-ADDRESS.                  00050300
           MOVE COLL-ADDRESS-DETAIL   TO RAWV-ADDRESS-DETAIL.           00050400
           MOVE COLL-DELIVERY-MEMO    TO RAWV-DELIVERY-MEMO.            00050500
           MOVE COLL-TOTAL-AMOUNT     TO RAWV-TOTAL-AMOUNT.             00050600
           MOVE COLL-PAYMENT-AMOUNT   TO RAWV-PAYMENT-AMOUNT.           00050700
           MOVE COLL-SHIPPING-FEE     TO RAWV-SHIPPING-FEE.             00050800
           MOVE COLL-DISCOUNT-AMOUNT  TO RAWV-DISCOUNT-AMOUNT.          00050900
           MOVE COLL-ORDER-STATUS     TO RAWV-ORDER-STATUS.             00051000
           MOVE COLL-PAYMENT-STATUS   TO RAWV-PAYMENT-STATUS.           00051100
           MOVE COLL-PAYMENT-METHOD   TO RAWV-PAYMENT-METHOD.           00051200
           MOVE COLL-ORDERED-AT       TO RAWV-ORDERED-AT.               00051300
           MOVE COLL-PAID-AT          TO RAWV-PAID-AT.                  00051400
           MOVE COLL-ITEM-COUNT       TO RAWV-ITEM-COUNT.               00051500
                                                                        00051600
           PERFORM P41000-MOVE-ONE-ITEM                                 00051700
                   VARYING WS-ITEM-IDX FROM 1 BY 1                      00051800
                   UNTIL WS-ITEM-IDX > COLL-ITEM-COUNT.                 00051900
                                                                        00052000
           MOVE WS-COLLECTED-AT   TO RAW-ORD-COLLECTED-AT.              00052100
           SET RAW-ORD-UNPROCESSED TO TRUE.                             00052200
           MOVE SPACES             TO RAW-ORD-PROCESSED-AT.             00052300
           MOVE SPACES             TO RAW-ORD-ERROR-MSG.                00052400
                                                                        00052500
           WRITE RAW-ORDER-RECORD                                       00052600
               INVALID KEY                                              00052700
                   MOVE 'FILE' TO WS-OMS-ERROR-TYPE                     00052800
                   MOVE 'OMSB01'          TO WOBE-PROGRAM-ID            00052900
                   MOVE 'P40000'          TO WOBE-PARAGRAPH             00053000
                   MOVE 'RAW ORDER WRITE FAILED' TO WOBE-REASON-TEXT    00053100
                   DISPLAY WS-OMS-BATCH-ERROR-01                        00053200
                   DISPLAY WS-OMS-BATCH-ERROR-02.                       00053300
                                                                        00053400
           ADD 1 TO WEOT-ENTRY-COUNT.                                   00053500
           MOVE COLL-CHANNEL-CODE                                       00053600
                          TO WEOT-CHANNEL-CODE (WEOT-ENTRY-COUNT).      00053700
           MOVE COLL-CHANNEL-ORDNO                                      00053800
                          TO WEOT-CHANNEL-ORDNO (WEOT-ENTRY-COUNT).     00053900
                                                                        00054000
       P40000-EXIT.                                                     00054100
           EXIT.                                                        00054200
           EJECT                                                        00054300
      ***************************************************************** 00054400
      *    PARAGRAPH:  P41000-MOVE-ONE-ITEM                            *00054500
      *    FUNCTION :  MOVE ONE STAGING ITEM SLOT FROM THE COLLECTED  * 00054600
      *                ORDER VIEW TO THE RAW ORDER STAGING VIEW.       *00054700
      ***************************************************************** 00054800
                                                                        00054900
       P41000-MOVE-ONE-ITEM.                                            00055000
                                                                        00055100
           MOVE COLL-ITEM-CHAN-PRDCD (WS-ITEM-IDX)                      00055200
                       TO RAWV-ITEM-CHAN-PRDCD (WS-ITEM-IDX).           00055300
           MOVE COLL-ITEM-PRD-NAME (WS-ITEM-IDX)                        00055400
                       TO RAWV-ITEM-PRD-NAME (WS-ITEM-IDX).             00055500
           MOVE COLL-ITEM-OPT-NAME (WS-ITEM-IDX)                        00055600
                       TO RAWV-ITEM-OPT-NAME (WS-ITEM-IDX).             00055700
           MOVE COLL-ITEM-QUANTITY (WS-ITEM-IDX)                        00055800
                       TO RAWV-ITEM-QUANTITY (WS-ITEM-IDX).             00055900
           MOVE COLL-ITEM-UNIT-PRICE (WS-ITEM-IDX)                      00056000
                       TO RAWV-ITEM-UNIT-PRICE (WS-ITEM-IDX).           00056100
           MOVE COLL-ITEM-TOT-PRICE (WS-ITEM-IDX)                       00056200
                       TO RAWV-ITEM-TOT-PRICE (WS-ITEM-IDX).            00056300
                                                                        00056400
       P41000-EXIT.                                                     00056500
           EXIT.                                                        00056600
           EJECT                                                        00056700
      ***************************************************************** 00056800
      *    PARAGRAPH:  P90000-TERMINATE                                *00056900
      *    FUNCTION :  DISPLAY RUN TOTALS TO THE JOB LOG.              *00057000
      ***************************************************************** 00057100
                                                                        00057200
       P90000-TERMINATE.                                                00057300
                                                                        00057400
           DISPLAY 'OMSB01 - RAW ORDER STAGING RUN COMPLETE'.           00057500
           DISPLAY 'COLLECTED ORDERS READ    - ' WS-COLL-READ-CNT.      00057600
           DISPLAY 'ORDERS STAGED            - ' WS-STAGED-CNT.         00057700
           DISPLAY 'DUPLICATE ORDERS SKIPPED - ' WS-DUPLICATE-CNT.      00057800
           DISPLAY 'ORDERS REJECTED          - ' WS-REJECT-CNT.         00057900
                                                                        00058000
       P90000-EXIT.                                                     00058100
           EXIT.                                                        00058200
