      *****************************************************************
      *      OMS ORDER RECORD -- NORMALIZED LEDGER, SEQUENTIAL         *
      *                                                                *
      * OUTPUT OF OMSB02 (ORDER PROCESSING).  ONE RECORD PER ORDER,   *
      * ITEMS CARRIED AS AN EMBEDDED TABLE RATHER THAN A CHILD         *
      * SEGMENT -- THIS FILE IS A FLAT SEQUENTIAL FILE, NOT A          *
      * DATABASE, SO ORDER-ITEM-ENTRY IS DEFINED HERE INSTEAD OF IN A  *
      * SEPARATE SEGMENT COPYBOOK.                                     *
      *****************************************************************
       01  ORDER-RECORD.
           05  ORD-ORDER-NO            PIC X(19).
      *****************************************************************
      * ORD-ORDER-NO-VIEW LETS THE PARAGRAPHS SPLIT OUT THE RUN DATE  *
      * AND THE 4-DIGIT SEQUENCE WITHOUT UNSTRING -- SEE OMSS03.      *
      *****************************************************************
           05  ORD-ORDER-NO-VIEW REDEFINES ORD-ORDER-NO.
               10  ORDNOV-LITERAL          PIC X(04).
               10  ORDNOV-RUN-DATE         PIC X(08).
               10  ORDNOV-DASH             PIC X(01).
               10  ORDNOV-SEQUENCE         PIC 9(04).
           05  ORD-RAW-ORDER-ID        PIC X(36).
           05  ORD-CHANNEL-CODE        PIC X(50).
           05  ORD-CHANNEL-ORDNO       PIC X(100).
           05  ORD-CUSTOMER-NAME       PIC X(100).
           05  ORD-CUSTOMER-PHONE      PIC X(13).
           05  ORD-CUSTOMER-EMAIL      PIC X(100).
           05  ORD-RECIPIENT-NAME      PIC X(100).
           05  ORD-RECIPIENT-PHONE     PIC X(13).
           05  ORD-POSTAL-CODE         PIC X(10).
           05  ORD-ADDRESS             PIC X(200).
           05  ORD-ADDRESS-DETAIL      PIC X(100).
           05  ORD-DELIVERY-MEMO       PIC X(500).
           05  ORD-TOTAL-AMOUNT        PIC S9(13)V99  COMP-3.
           05  ORD-PAYMENT-AMOUNT      PIC S9(13)V99  COMP-3.
           05  ORD-SHIPPING-FEE        PIC S9(08)V99  COMP-3.
           05  ORD-DISCOUNT-AMOUNT     PIC S9(08)V99  COMP-3.
           05  ORD-ORDER-STATUS        PIC X(10).
           05  ORD-PAYMENT-STATUS      PIC X(10).
           05  ORD-ORDERED-AT          PIC X(14).
           05  ORD-PAID-AT             PIC X(14).
           05  ORD-ITEM-COUNT          PIC 9(02).
           05  ORD-ITEM-ENTRY OCCURS 20 TIMES DEPENDING ON
                   ORD-ITEM-COUNT.
               10  ORDI-PRODUCT-CODE    PIC X(100).
               10  ORDI-CHAN-PRDCD      PIC X(100).
               10  ORDI-PRODUCT-NAME    PIC X(200).
               10  ORDI-OPTION-NAME     PIC X(100).
               10  ORDI-QUANTITY        PIC 9(05)      COMP-3.
               10  ORDI-UNIT-PRICE      PIC S9(11)V99  COMP-3.
               10  ORDI-TOTAL-PRICE     PIC S9(13)V99  COMP-3.
           05  FILLER                  PIC X(050).
