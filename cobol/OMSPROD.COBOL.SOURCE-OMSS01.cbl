       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID.    OMSS01.                                           00000200
       AUTHOR.        D M FENWICK.                                      00000300
       INSTALLATION.  MERIDIAN SYSTEMS GROUP.                           00000400
       DATE-WRITTEN.  06/02/91.                                         00000500
       DATE-COMPILED.                                                   00000600
       SECURITY.      MERIDIAN SYSTEMS GROUP - INTERNAL USE ONLY.       00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 ORDER MANAGEMENT SYSTEM (OMS)                 * 00001000
      *                    MERIDIAN SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   OMSS01                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   CALLED SUBPROGRAM.  TAKES ONE DECODED COLLECTED   * 00001500
      *             ORDER AND BUILDS THE NORMALIZED OMS ORDER RECORD  * 00001600
      *             -- ASSIGNS THE ORDER NUMBER, REFORMATS BOTH       * 00001700
      *             PHONE NUMBERS, MAPS CHANNEL STATUS CODES TO OMS   * 00001800
      *             STANDARD VALUES, AND MAPS/RECOMPUTES EACH LINE    * 00001900
      *             ITEM.  ORIGINALLY THE MPOCS TICKET-BUILDER; TOOK  * 00002000
      *             ON THE STATUS-MAPPING WORK IN 1996 WHEN THE       * 00002100
      *             ELECTRONIC CHANNEL FEEDS STOPPED USING THE OLD    * 00002200
      *             MPOCS STATUS CODES.                                *00002300
      *                                                               * 00002400
      * CALLS:      OMSS02 (PRODUCT MAPPER), OMSS03 (ORDER SEQUENCE)  * 00002500
      * CALLED BY:  OMSB02 (ORDER PROCESSING)                          *00002600
      *                                                               * 00002700
      ***************************************************************** 00002800
      *             PROGRAM CHANGE LOG                                * 00002900
      *             -------------------                               * 00003000
      *                                                               * 00003100
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003200
      *  --------   --------------------  --------------------------  * 00003300
      *  06/02/91   D M FENWICK           INITIAL VERSION - BUILT THE  *00003400
      *                                   MPOCS MAIL-ORDER TICKET FROM *00003500
      *                                   THE COLLECTED ORDER BUFFER.  *00003600
      *  01/08/96   S T ABRUZZO           RENAMED FOR OMS.  ADDED      *00003700
      *                                   CHANNEL STATUS-CODE MAPPING  *00003800
      *                                   FOR THE NEW ELECTRONIC FEEDS.*00003900
      *  11/23/98   L K WHITFIELD         Y2K - ORDERED-AT/PAID-AT ARE *00004000
      *                                   NOW CARRIED AS 8-DIGIT       *00004100
      *                                   CCYYMMDD, NOT 6-DIGIT.       *00004200
      *  04/17/03   J R KOWALSKI          ADDED PHONE NUMBER REFORMAT  *00004300
      *                                   (MOBILE, SEOUL, OTHER AREA   *00004400
      *                                   CODE) PER CUST SVC REQUEST   *00004500
      *                                   #4471.                       *00004600
      *  09/30/07   M A DELACRUZ          ITEM TOTAL PRICE IS NOW      *00004700
      *                                   RECOMPUTED HERE INSTEAD OF   *00004800
      *                                   TRUSTED FROM THE FEED --     *00004900
      *                                   TICKET #6612.                *00005000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00005100
      ***************************************************************** 00005200
           EJECT                                                        00005300
       ENVIRONMENT DIVISION.                                            00005400
                                                                        00005500
       CONFIGURATION SECTION.                                           00005600
                                                                        00005700
       SPECIAL-NAMES.                                                   00005800
           C01 IS TOP-OF-FORM.                                          00005900
           EJECT                                                        00006000
       DATA DIVISION.                                                   00006100
                                                                        00006200
       WORKING-STORAGE SECTION.                                         00006300
                                                                        00006400
       01  WS-SWITCHES.                                                 00006500
           05  WS-STATUS-FOUND-SW      PIC X     VALUE SPACES.          00006600
               88  STATUS-CODE-FOUND             VALUE 'Y'.             00006700
           05  FILLER                  PIC X(07).                       00006800
                                                                        00006900
      ***************************************************************** 00007000
      *    PHONE NUMBER REFORMAT WORK AREA.  ONE COPY OF THIS AREA IS * 00007100
      *    USED FOR BOTH THE CUSTOMER PHONE AND THE RECIPIENT PHONE   * 00007200
      *    -- EACH IS NORMALIZED BY THE SAME PARAGRAPH IN TURN.        *00007300
      ***************************************************************** 00007400
                                                                        00007500
       01  WS-PHONE-WORK-AREA.                                          00007600
           05  WS-PHONE-INPUT          PIC X(20)  VALUE SPACES.         00007700
           05  WS-PHONE-OUTPUT         PIC X(13)  VALUE SPACES.         00007800
           05  WS-PHONE-DIGIT-COUNT    PIC S9(03) VALUE ZERO   COMP.    00007900
           05  WS-PHONE-SCAN-IDX       PIC S9(03) VALUE ZERO   COMP.    00008000
           05  WS-PHONE-DIGITS         PIC X(20)  VALUE SPACES.         00008100
           05  FILLER                  PIC X(05).                       00008200
                                                                        00008300
       01  WS-PHONE-INPUT-R REDEFINES WS-PHONE-INPUT.                   00008400
           05  WS-PI-CHAR              OCCURS 20 TIMES                  00008500
                                       INDEXED BY WS-PI-IDX             00008600
                                       PIC X(01).                       00008700
                                                                        00008800
       01  WS-PHONE-DIGITS-R REDEFINES WS-PHONE-DIGITS.                 00008900
           05  WS-PD-CHAR               OCCURS 20 TIMES                 00009000
                                       INDEXED BY WS-PD-IDX             00009100
                                       PIC X(01).                       00009200
                                                                        00009300
      ***************************************************************** 00009400
      *    FIRST-3-DIGIT VIEW OF THE SCRUBBED DIGIT STRING -- USED TO * 00009500
      *    TEST FOR THE "010" MOBILE PREFIX AND THE "02" SEOUL PREFIX. *00009600
      ***************************************************************** 00009700
                                                                        00009800
       01  WS-PHONE-DIGITS-PFX REDEFINES WS-PHONE-DIGITS.               00009900
           05  WS-PDP-FIRST-2           PIC X(02).                      00010000
           05  WS-PDP-THIRD             PIC X(01).                      00010100
           05  FILLER                  PIC X(17).                       00010200
                                                                        00010300
      ***************************************************************** 00010400
      *    CHANNEL ORDER/PAYMENT STATUS TO OMS STANDARD STATUS         *00010500
      *    CROSS REFERENCE TABLES.  RESEEDED 01/08/96 WHEN THE         *00010600
      *    ELECTRONIC CHANNEL FEEDS REPLACED THE OLD MPOCS CODES.      *00010700
      ***************************************************************** 00010800
                                                                        00010900
       01  WS-ORDST-MAP-DATA.                                           00011000
           05  FILLER PIC X(30) VALUE 'PAYMENT_WAITING  PENDING      '. 00011100
           05  FILLER PIC X(30) VALUE 'PENDING          PENDING      '. 00011200
           05  FILLER PIC X(30) VALUE 'PAYED            CONFIRMED    '. 00011300
           05  FILLER PIC X(30) VALUE 'PAID             CONFIRMED    '. 00011400
           05  FILLER PIC X(30) VALUE 'PRODUCT_PREPARE  CONFIRMED    '. 00011500
           05  FILLER PIC X(30) VALUE 'CONFIRMED        CONFIRMED    '. 00011600
           05  FILLER PIC X(30) VALUE 'DELIVERING       SHIPPED      '. 00011700
           05  FILLER PIC X(30) VALUE 'SHIPPING         SHIPPED      '. 00011800
           05  FILLER PIC X(30) VALUE 'DELIVERED        DELIVERED    '. 00011900
           05  FILLER PIC X(30) VALUE 'COMPLETE         DELIVERED    '. 00012000
           05  FILLER PIC X(30) VALUE 'CANCELED         CANCELLED    '. 00012100
           05  FILLER PIC X(30) VALUE 'CANCELLED        CANCELLED    '. 00012200
                                                                        00012300
       01  WS-ORDST-MAP-TABLE REDEFINES WS-ORDST-MAP-DATA.              00012400
           05  OSMAP-ENTRY             OCCURS 12 TIMES                  00012500
                                       INDEXED BY OSMAP-IDX.            00012600
               10  OSMAP-CHANNEL-CODE  PIC X(17).                       00012700
               10  OSMAP-OMS-CODE      PIC X(13).                       00012800
                                                                        00012900
       01  WS-PAYST-MAP-DATA.                                           00013000
           05  FILLER PIC X(30) VALUE 'PENDING          PENDING      '. 00013100
           05  FILLER PIC X(30) VALUE 'WAITING          PENDING      '. 00013200
           05  FILLER PIC X(30) VALUE 'PAID             PAID         '. 00013300
           05  FILLER PIC X(30) VALUE 'PAYED            PAID         '. 00013400
           05  FILLER PIC X(30) VALUE 'COMPLETE         PAID         '. 00013500
           05  FILLER PIC X(30) VALUE 'CANCELED         CANCELLED    '. 00013600
           05  FILLER PIC X(30) VALUE 'CANCELLED        CANCELLED    '. 00013700
           05  FILLER PIC X(30) VALUE 'REFUNDED         REFUNDED     '. 00013800
           05  FILLER PIC X(30) VALUE 'REFUND           REFUNDED     '. 00013900
                                                                        00014000
       01  WS-PAYST-MAP-TABLE REDEFINES WS-PAYST-MAP-DATA.              00014100
           05  PSMAP-ENTRY             OCCURS 9 TIMES                   00014200
                                       INDEXED BY PSMAP-IDX.            00014300
               10  PSMAP-CHANNEL-CODE  PIC X(17).                       00014400
               10  PSMAP-OMS-CODE      PIC X(13).                       00014500
                                                                        00014600
       01  WS-STATUS-COMPARE-AREA.                                      00014700
           05  WS-STATUS-COMPARE       PIC X(17)  VALUE SPACES.         00014800
           05  FILLER                  PIC X(03).                       00014900
                                                                        00015000
       01  WS-CASE-FOLD-AREA.                                           00015100
           05  WS-LOWER-ALPHABET   PIC X(26) VALUE                      00015200
               'abcdefghijklmnopqrstuvwxyz'.                            00015300
           05  WS-UPPER-ALPHABET   PIC X(26) VALUE                      00015400
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00015500
           05  FILLER                  PIC X(04).                       00015600
                                                                        00015700
       01  WS-COUNTERS.                                                 00015800
           05  WS-ITEM-IDX             PIC S9(04) VALUE ZERO   COMP.    00015900
           05  FILLER                  PIC X(06).                       00016000
                                                                        00016100
           COPY OMSERRWS.                                               00016200
           EJECT                                                        00016300
       LINKAGE SECTION.                                                 00016400
                                                                        00016500
           COPY OMSS01CY.                                               00016600
           COPY VCOLLCT.                                                00016700
           COPY VORDER.                                                 00016800
                                                                        00016900
      ***************************************************************** 00017000
      *    P R O C E D U R E    D I V I S I O N                       * 00017100
      ***************************************************************** 00017200
                                                                        00017300
       PROCEDURE DIVISION USING OMSS01-PARMS                            00017400
                                COLLECTED-ORDER-RECORD                  00017500
                                ORDER-RECORD.                           00017600
                                                                        00017700
       P00000-MAINLINE.                                                 00017800
                                                                        00017900
           MOVE SPACES        TO OMSS01-ERROR-TEXT.                     00018000
           SET OMSS01-STATUS-OK TO TRUE.                                00018100
                                                                        00018200
           PERFORM P10000-ASSIGN-ORDER-NO   THRU P10000-EXIT.           00018300
           PERFORM P20000-COPY-BASE-FIELDS  THRU P20000-EXIT.           00018400
           PERFORM P30000-NORMALIZE-PHONES  THRU P30000-EXIT.           00018500
           PERFORM P40000-MAP-STATUSES      THRU P40000-EXIT.           00018600
           PERFORM P50000-BUILD-ITEMS       THRU P50000-EXIT.           00018700
                                                                        00018800
           GOBACK.                                                      00018900
                                                                        00019000
       P00000-EXIT.                                                     00019100
           EXIT.                                                        00019200
           EJECT                                                        00019300
      ***************************************************************** 00019400
      *    PARAGRAPH:  P10000-ASSIGN-ORDER-NO                          *00019500
      *    FUNCTION :  CALL THE ORDER SEQUENCE SERVICE TO ISSUE THE   * 00019600
      *                NEXT OMS ORDER NUMBER FOR THE RUN DATE.         *00019700
      ***************************************************************** 00019800
                                                                        00019900
       P10000-ASSIGN-ORDER-NO.                                          00020000
                                                                        00020100
           CALL 'OMSS03' USING OMSS01-RUN-DATE                          00020200
                               ORD-ORDER-NO.                            00020300
                                                                        00020400
       P10000-EXIT.                                                     00020500
           EXIT.                                                        00020600
           EJECT                                                        00020700
      ***************************************************************** 00020800
      *    PARAGRAPH:  P20000-COPY-BASE-FIELDS                        * 00020900
      *    FUNCTION :  STRAIGHT FIELD-FOR-FIELD COPY OF THE FIELDS    * 00021000
      *                THAT NEED NO TRANSFORMATION.                    *00021100
      ***************************************************************** 00021200
                                                                        00021300
       P20000-COPY-BASE-FIELDS.                                         00021400
                                                                        00021500
           MOVE OMSS01-RAW-ORDER-ID   TO ORD-RAW-ORDER-ID.              00021600
           MOVE COLL-CHANNEL-CODE     TO ORD-CHANNEL-CODE.              00021700
           MOVE COLL-CHANNEL-ORDNO    TO ORD-CHANNEL-ORDNO.             00021800
           MOVE COLL-CUSTOMER-NAME    TO ORD-CUSTOMER-NAME.             00021900
           MOVE COLL-CUSTOMER-EMAIL   TO ORD-CUSTOMER-EMAIL.            00022000
           MOVE COLL-RECIPIENT-NAME   TO ORD-RECIPIENT-NAME.            00022100
           MOVE COLL-POSTAL-CODE      TO ORD-POSTAL-CODE.               00022200
           MOVE COLL-ADDRESS          TO ORD-ADDRESS.                   00022300
           MOVE COLL-ADDRESS-DETAIL   TO ORD-ADDRESS-DETAIL.            00022400
           MOVE COLL-DELIVERY-MEMO    TO ORD-DELIVERY-MEMO.             00022500
           MOVE COLL-TOTAL-AMOUNT     TO ORD-TOTAL-AMOUNT.              00022600
           MOVE COLL-PAYMENT-AMOUNT   TO ORD-PAYMENT-AMOUNT.            00022700
           MOVE COLL-SHIPPING-FEE     TO ORD-SHIPPING-FEE.              00022800
           MOVE COLL-DISCOUNT-AMOUNT  TO ORD-DISCOUNT-AMOUNT.           00022900
           MOVE COLL-ORDERED-AT       TO ORD-ORDERED-AT.                00023000
           MOVE COLL-PAID-AT          TO ORD-PAID-AT.                   00023100
           MOVE COLL-ITEM-COUNT       TO ORD-ITEM-COUNT.                00023200
                                                                        00023300
       P20000-EXIT.                                                     00023400
           EXIT.                                                        00023500
           EJECT                                                        00023600
      ***************************************************************** 00023700
      *    PARAGRAPH:  P30000-NORMALIZE-PHONES                        * 00023800
      *    FUNCTION :  RUN THE CUSTOMER PHONE AND THE RECIPIENT PHONE * 00023900
      *                THROUGH THE SAME REFORMAT LOGIC IN TURN.        *00024000
      ***************************************************************** 00024100
                                                                        00024200
       P30000-NORMALIZE-PHONES.                                         00024300
                                                                        00024400
           MOVE COLL-CUSTOMER-PHONE TO WS-PHONE-INPUT.                  00024500
           PERFORM P31000-NORMALIZE-ONE-PHONE THRU P31000-EXIT.         00024600
           MOVE WS-PHONE-OUTPUT     TO ORD-CUSTOMER-PHONE.              00024700
                                                                        00024800
           MOVE COLL-RECIPIENT-PHONE TO WS-PHONE-INPUT.                 00024900
           PERFORM P31000-NORMALIZE-ONE-PHONE THRU P31000-EXIT.         00025000
           MOVE WS-PHONE-OUTPUT      TO ORD-RECIPIENT-PHONE.            00025100
                                                                        00025200
       P30000-EXIT.                                                     00025300
           EXIT.                                                        00025400
           EJECT                                                        00025500
      ***************************************************************** 00025600
      *    PARAGRAPH:  P31000-NORMALIZE-ONE-PHONE                     * 00025700
      *    FUNCTION :  STRIP NON-DIGITS FROM WS-PHONE-INPUT, THEN     * 00025800
      *                FORMAT PER CUST SVC REQUEST #4471 -- MOBILE,   * 00025900
      *                SEOUL LANDLINE (SHORT/LONG), OTHER 10-DIGIT.   * 00026000
      *                UNRECOGNIZED SHAPES PASS THROUGH UNCHANGED.     *00026100
      ***************************************************************** 00026200
                                                                        00026300
       P31000-NORMALIZE-ONE-PHONE.                                      00026400
                                                                        00026500
           MOVE SPACES TO WS-PHONE-OUTPUT.                              00026600
           MOVE SPACES TO WS-PHONE-DIGITS.                              00026700
           MOVE ZERO   TO WS-PHONE-DIGIT-COUNT.                         00026800
                                                                        00026900
           IF WS-PHONE-INPUT NOT = SPACES                               00027000
               PERFORM P32000-STRIP-NON-DIGITS  THRU P32000-EXIT        00027100
               PERFORM P33000-FORMAT-DIGITS     THRU P33000-EXIT        00027200
           END-IF.                                                      00027300
                                                                        00027400
       P31000-EXIT.                                                     00027500
           EXIT.                                                        00027600
           EJECT                                                        00027700
      ***************************************************************** 00027800
      *    PARAGRAPH:  P32000-STRIP-NON-DIGITS                        * 00027900
      *    FUNCTION :  COPY EACH NUMERIC CHARACTER OF WS-PHONE-INPUT  * 00028000
      *                INTO WS-PHONE-DIGITS, LEFT JUSTIFIED, DROPPING * 00028100
      *                DASHES/PARENS/SPACES/ANY OTHER PUNCTUATION.    * 00028200
      ***************************************************************** 00028300
                                                                        00028400
       P32000-STRIP-NON-DIGITS.                                         00028500
                                                                        00028600
           PERFORM P32100-STRIP-ONE-CHAR                                00028700
                   VARYING WS-PHONE-SCAN-IDX FROM 1 BY 1                00028800
                   UNTIL WS-PHONE-SCAN-IDX > 20.                        00028900
                                                                        00029000
       P32000-EXIT.                                                     00029100
           EXIT.                                                        00029200
                                                                        00029300
       P32100-STRIP-ONE-CHAR.                                           00029400
                                                                        00029500
           SET WS-PI-IDX TO WS-PHONE-SCAN-IDX.                          00029600
           IF WS-PI-CHAR (WS-PI-IDX) IS NUMERIC                         00029700
               ADD 1 TO WS-PHONE-DIGIT-COUNT                            00029800
               SET WS-PD-IDX TO WS-PHONE-DIGIT-COUNT                    00029900
               MOVE WS-PI-CHAR (WS-PI-IDX) TO WS-PD-CHAR (WS-PD-IDX)    00030000
           END-IF.                                                      00030100
                                                                        00030200
       P32100-EXIT.                                                     00030300
           EXIT.                                                        00030400
           EJECT                                                        00030500
      ***************************************************************** 00030600
      *    PARAGRAPH:  P33000-FORMAT-DIGITS                            *00030700
      *    FUNCTION :  APPLY THE FOUR SHAPE TESTS IN ORDER; THE FIRST * 00030800
      *                ONE THAT FITS WINS.  A SHAPE THAT FITS NONE OF * 00030900
      *                THEM PASSES THE ORIGINAL INPUT THROUGH AND     * 00031000
      *                LOGS A WARNING -- NOT AN ERROR.                 *00031100
      ***************************************************************** 00031200
                                                                        00031300
       P33000-FORMAT-DIGITS.                                            00031400
                                                                        00031500
           IF WS-PHONE-DIGIT-COUNT = 11                                 00031600
                   AND WS-PDP-FIRST-2 = '01' AND WS-PDP-THIRD = '0'     00031700
               STRING WS-PD-CHAR (1) WS-PD-CHAR (2) WS-PD-CHAR (3)      00031800
                      '-'                                               00031900
                      WS-PD-CHAR (4) WS-PD-CHAR (5) WS-PD-CHAR (6)      00032000
                      WS-PD-CHAR (7)                                    00032100
                      '-'                                               00032200
                      WS-PD-CHAR (8) WS-PD-CHAR (9) WS-PD-CHAR (10)     00032300
                      WS-PD-CHAR (11)                                   00032400
                      DELIMITED BY SIZE INTO WS-PHONE-OUTPUT            00032500
           ELSE                                                         00032600
           IF WS-PDP-FIRST-2 = '02' AND WS-PHONE-DIGIT-COUNT = 9        00032700
               STRING WS-PD-CHAR (1) WS-PD-CHAR (2)                     00032800
                      '-'                                               00032900
                      WS-PD-CHAR (3) WS-PD-CHAR (4) WS-PD-CHAR (5)      00033000
                      '-'                                               00033100
                      WS-PD-CHAR (6) WS-PD-CHAR (7) WS-PD-CHAR (8)      00033200
                      WS-PD-CHAR (9)                                    00033300
                      DELIMITED BY SIZE INTO WS-PHONE-OUTPUT            00033400
           ELSE                                                         00033500
           IF WS-PDP-FIRST-2 = '02' AND WS-PHONE-DIGIT-COUNT NOT = 9    00033600
                   AND WS-PHONE-DIGIT-COUNT >= 9                        00033700
               STRING WS-PD-CHAR (1) WS-PD-CHAR (2)                     00033800
                      '-'                                               00033900
                      WS-PD-CHAR (3) WS-PD-CHAR (4) WS-PD-CHAR (5)      00034000
                      WS-PD-CHAR (6)                                    00034100
                      '-'                                               00034200
                      WS-PD-CHAR (7) WS-PD-CHAR (8) WS-PD-CHAR (9)      00034300
                      WS-PD-CHAR (10)                                   00034400
                      DELIMITED BY SIZE INTO WS-PHONE-OUTPUT            00034500
           ELSE                                                         00034600
           IF WS-PHONE-DIGIT-COUNT = 10                                 00034700
               STRING WS-PD-CHAR (1) WS-PD-CHAR (2) WS-PD-CHAR (3)      00034800
                      '-'                                               00034900
                      WS-PD-CHAR (4) WS-PD-CHAR (5) WS-PD-CHAR (6)      00035000
                      '-'                                               00035100
                      WS-PD-CHAR (7) WS-PD-CHAR (8) WS-PD-CHAR (9)      00035200
                      WS-PD-CHAR (10)                                   00035300
                      DELIMITED BY SIZE INTO WS-PHONE-OUTPUT            00035400
           ELSE                                                         00035500
               MOVE WS-PHONE-INPUT TO WS-PHONE-OUTPUT                   00035600
               MOVE 'BUSN'    TO WS-OMS-ERROR-TYPE                      00035700
               MOVE 'OMSS01'  TO WOBE-PROGRAM-ID                        00035800
               MOVE 'P33000'  TO WOBE-PARAGRAPH                         00035900
               MOVE 'PHONE NUMBER SHAPE NOT RECOGNIZED, PASSED THROUGH' 00036000
                              TO WOBE-REASON-TEXT                       00036100
               DISPLAY WS-OMS-BATCH-ERROR-01                            00036200
               DISPLAY WS-OMS-BATCH-ERROR-02                            00036300
           END-IF                                                       00036400
           END-IF                                                       00036500
           END-IF                                                       00036600
           END-IF.                                                      00036700
                                                                        00036800
       P33000-EXIT.                                                     00036900
           EXIT.                                                        00037000
           EJECT                                                        00037100
      ***************************************************************** 00037200
      *    PARAGRAPH:  P40000-MAP-STATUSES                             *00037300
      *    FUNCTION :  MAP THE CHANNEL ORDER STATUS AND PAYMENT        *00037400
      *                STATUS TO THE OMS STANDARD VALUES.  BOTH        *00037500
      *                LOOKUPS ARE CASE INSENSITIVE ON THE INCOMING    *00037600
      *                CODE (THE FEEDS ARE UPPERCASE IN PRACTICE, BUT  *00037700
      *                THIS SHOP GOT BURNED ONCE BY A MIXED-CASE       *00037800
      *                FEED FROM COUPANG -- SEE 01/08/96 LOG ENTRY).   *00037900
      ***************************************************************** 00038000
                                                                        00038100
       P40000-MAP-STATUSES.                                             00038200
                                                                        00038300
           MOVE SPACES TO WS-STATUS-COMPARE.                            00038400
           MOVE COLL-ORDER-STATUS TO WS-STATUS-COMPARE.                 00038500
           INSPECT WS-STATUS-COMPARE                                    00038600
                   CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.   00038700
           PERFORM P41000-LOOKUP-ORDER-STATUS THRU P41000-EXIT.         00038800
                                                                        00038900
           MOVE SPACES TO WS-STATUS-COMPARE.                            00039000
           MOVE COLL-PAYMENT-STATUS TO WS-STATUS-COMPARE.               00039100
           INSPECT WS-STATUS-COMPARE                                    00039200
                   CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.   00039300
           PERFORM P42000-LOOKUP-PAYMENT-STATUS THRU P42000-EXIT.       00039400
                                                                        00039500
       P40000-EXIT.                                                     00039600
           EXIT.                                                        00039700
           EJECT                                                        00039800
      ***************************************************************** 00039900
      *    PARAGRAPH:  P41000-LOOKUP-ORDER-STATUS                     * 00040000
      *    FUNCTION :  SEARCH THE ORDER STATUS CROSS REFERENCE.  NO   * 00040100
      *                MATCH (OR A BLANK CODE) DEFAULTS TO PENDING     *00040200
      *                AND LOGS A WARNING WHEN THE CODE WAS NOT BLANK. *00040300
      ***************************************************************** 00040400
                                                                        00040500
       P41000-LOOKUP-ORDER-STATUS.                                      00040600
                                                                        00040700
           SET WS-STATUS-FOUND-SW TO SPACES.                            00040800
           SET OSMAP-IDX TO 1.                                          00040900
                                                                        00041000
           SEARCH OSMAP-ENTRY                                           00041100
               AT END                                                   00041200
                   MOVE 'PENDING'   TO ORD-ORDER-STATUS                 00041300
               WHEN OSMAP-CHANNEL-CODE (OSMAP-IDX) = WS-STATUS-COMPARE  00041400
                   SET STATUS-CODE-FOUND TO TRUE                        00041500
                   MOVE OSMAP-OMS-CODE (OSMAP-IDX) TO ORD-ORDER-STATUS. 00041600
                                                                        00041700
           IF NOT STATUS-CODE-FOUND AND WS-STATUS-COMPARE NOT = SPACES  00041800
               MOVE 'BUSN'    TO WS-OMS-ERROR-TYPE                      00041900
               MOVE 'OMSS01'  TO WOBE-PROGRAM-ID                        00042000
               MOVE 'P41000'  TO WOBE-PARAGRAPH                         00042100
               MOVE 'UNRECOGNIZED ORDER STATUS, DEFAULTED TO PENDING'   00042200
                              TO WOBE-REASON-TEXT                       00042300
               DISPLAY WS-OMS-BATCH-ERROR-01                            00042400
               DISPLAY WS-OMS-BATCH-ERROR-02                            00042500
           END-IF.                                                      00042600
                                                                        00042700
       P41000-EXIT.                                                     00042800
           EXIT.                                                        00042900
           EJECT                                                        00043000
      ***************************************************************** 00043100
      *    PARAGRAPH:  P42000-LOOKUP-PAYMENT-STATUS                   * 00043200
      *    FUNCTION :  SEARCH THE PAYMENT STATUS CROSS REFERENCE, SAME* 00043300
      *                DEFAULT-TO-PENDING RULE AS THE ORDER STATUS.   * 00043400
      ***************************************************************** 00043500
                                                                        00043600
       P42000-LOOKUP-PAYMENT-STATUS.                                    00043700
                                                                        00043800
           SET WS-STATUS-FOUND-SW TO SPACES.                            00043900
           SET PSMAP-IDX TO 1.                                          00044000
                                                                        00044100
           SEARCH PSMAP-ENTRY                                           00044200
               AT END                                                   00044300
                   MOVE 'PENDING'   TO ORD-PAYMENT-STATUS               00044400
               WHEN PSMAP-CHANNEL-CODE (PSMAP-IDX) = WS-STATUS-COMPARE  00044500
                   SET STATUS-CODE-FOUND TO TRUE                        00044600
                   MOVE PSMAP-OMS-CODE (PSMAP-IDX)                      00044700
                                TO ORD-PAYMENT-STATUS.                  00044800
                                                                        00044900
           IF NOT STATUS-CODE-FOUND AND WS-STATUS-COMPARE NOT = SPACES  00045000
               MOVE 'BUSN'    TO WS-OMS-ERROR-TYPE                      00045100
               MOVE 'OMSS01'  TO WOBE-PROGRAM-ID                        00045200
               MOVE 'P42000'  TO WOBE-PARAGRAPH                         00045300
               MOVE 'UNRECOGNIZED PAYMENT STATUS, DEFAULTED TO PENDING' 00045400
                              TO WOBE-REASON-TEXT                       00045500
               DISPLAY WS-OMS-BATCH-ERROR-01                            00045600
               DISPLAY WS-OMS-BATCH-ERROR-02                            00045700
           END-IF.                                                      00045800
                                                                        00045900
       P42000-EXIT.                                                     00046000
           EXIT.                                                        00046100
           EJECT                                                        00046200
      ***************************************************************** 00046300
      *    PARAGRAPH:  P50000-BUILD-ITEMS                              *00046400
      *    FUNCTION :  DRIVE THE PER-ITEM MAP/RECOMPUTE PARAGRAPH     * 00046500
      *                ACROSS THE COLLECTED ORDER'S ITEM TABLE.        *00046600
      ***************************************************************** 00046700
                                                                        00046800
       P50000-BUILD-ITEMS.                                              00046900
                                                                        00047000
           PERFORM P51000-BUILD-ONE-ITEM                                00047100
                   VARYING WS-ITEM-IDX FROM 1 BY 1                      00047200
                   UNTIL WS-ITEM-IDX > COLL-ITEM-COUNT.                 00047300
                                                                        00047400
       P50000-EXIT.                                                     00047500
           EXIT.                                                        00047600
           EJECT                                                        00047700
      ***************************************************************** 00047800
      *    PARAGRAPH:  P51000-BUILD-ONE-ITEM                          * 00047900
      *    FUNCTION :  MAP THE CHANNEL PRODUCT CODE TO THE OMS SKU,   * 00048000
      *                COPY THE ITEM FIELDS ACROSS, AND RECOMPUTE     * 00048100
      *                TOTAL-PRICE -- THIS RECOMPUTE ALWAYS OVERRIDES * 00048200
      *                WHATEVER TOTAL ARRIVED ON THE CHANNEL FEED      *00048300
      *                (TICKET #6612).                                 *00048400
      ***************************************************************** 00048500
                                                                        00048600
       P51000-BUILD-ONE-ITEM.                                           00048700
                                                                        00048800
           CALL 'OMSS02' USING COLL-ITEM-CHAN-PRDCD (WS-ITEM-IDX)       00048900
                               ORDI-PRODUCT-CODE (WS-ITEM-IDX).         00049000
                                                                        00049100
           MOVE COLL-ITEM-CHAN-PRDCD (WS-ITEM-IDX)                      00049200
                       TO ORDI-CHAN-PRDCD (WS-ITEM-IDX).                00049300
           MOVE COLL-ITEM-PRD-NAME (WS-ITEM-IDX)                        00049400
                       TO ORDI-PRODUCT-NAME (WS-ITEM-IDX).              00049500
           MOVE COLL-ITEM-OPT-NAME (WS-ITEM-IDX)                        00049600
                       TO ORDI-OPTION-NAME (WS-ITEM-IDX).               00049700
           MOVE COLL-ITEM-QUANTITY (WS-ITEM-IDX)                        00049800
                       TO ORDI-QUANTITY (WS-ITEM-IDX).                  00049900
           MOVE COLL-ITEM-UNIT-PRICE (WS-ITEM-IDX)                      00050000
                       TO ORDI-UNIT-PRICE (WS-ITEM-IDX).                00050100
                                                                        00050200
           COMPUTE ORDI-TOTAL-PRICE (WS-ITEM-IDX) ROUNDED =             00050300
                   ORDI-UNIT-PRICE (WS-ITEM-IDX) *                      00050400
                   ORDI-QUANTITY (WS-ITEM-IDX).                         00050500
                                                                        00050600
       P51000-EXIT.                                                     00050700
           EXIT.                                                        00050800
