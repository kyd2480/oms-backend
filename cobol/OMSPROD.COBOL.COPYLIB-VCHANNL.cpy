      *****************************************************************
      *      SALES CHANNEL MASTER RECORD -- SEQUENTIAL, SMALL TABLE   *
      *                                                                *
      * READ ONCE AT JOB START BY OMSB01 AND OMSB02 AND LOADED INTO   *
      * CHANNEL-SEARCH-TABLE BELOW -- THE SAME "READ THE WHOLE MASTER *
      * INTO AN OCCURS TABLE AND SEARCH IT" TECHNIQUE THIS SHOP USES  *
      * FOR ITS OTHER FIXED MASTERS.                                  *
      *****************************************************************
       01  CHANNEL-MASTER-RECORD.
           05  CHNL-CODE               PIC X(50).
           05  CHNL-NAME               PIC X(200).
           05  CHNL-ACTIVE-SW          PIC X(01).
               88  CHNL-IS-ACTIVE               VALUE 'Y'.
               88  CHNL-IS-INACTIVE             VALUE 'N'.
           05  FILLER                  PIC X(049).
      *
       01  CHANNEL-SEARCH-TABLE.
           05  CHST-ENTRY-COUNT        PIC 9(03)      COMP.
           05  CHST-ENTRY OCCURS 0 TO 200 TIMES
                   DEPENDING ON CHST-ENTRY-COUNT
                   ASCENDING KEY IS CHST-CODE
                   INDEXED BY CHST-IDX.
               10  CHST-CODE            PIC X(50).
               10  CHST-NAME            PIC X(200).
