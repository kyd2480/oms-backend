      *****************************************************************
      *     COLLECTED ORDER INPUT RECORD -- SEQUENTIAL, ARRIVAL ORDER  *
      *                                                                *
      * ONE RECORD PER ORDER OFFERED TO THE STAGING RUN (OMSB01) BY A *
      * SALES CHANNEL FEED.  FIELD-FOR-FIELD THE SAME SHAPE AS THE    *
      * RAW-ORD-DATA-VIEW REDEFINES IN VRAWORD -- OMSB01 MOVES THIS   *
      * RECORD STRAIGHT INTO RAW-ORD-DATA WHEN IT STAGES A NEW ROW.   *
      * THE SIX-ITEM CAP IS THE SAME STAGING-BUFFER LIMIT DOCUMENTED  *
      * IN VRAWORD; ORDERS OFFERED WITH MORE ITEMS ARE REJECTED.      *
      *****************************************************************
       01  COLLECTED-ORDER-RECORD.
           05  COLL-CHANNEL-CODE       PIC X(50).
           05  COLL-CHANNEL-ORDNO      PIC X(100).
           05  COLL-CUSTOMER-NAME      PIC X(100).
           05  COLL-CUSTOMER-PHONE     PIC X(20).
           05  COLL-CUSTOMER-EMAIL     PIC X(100).
           05  COLL-RECIPIENT-NAME     PIC X(100).
           05  COLL-RECIPIENT-PHONE    PIC X(20).
           05  COLL-POSTAL-CODE        PIC X(10).
           05  COLL-ADDRESS            PIC X(200).
           05  COLL-ADDRESS-DETAIL     PIC X(100).
           05  COLL-DELIVERY-MEMO      PIC X(500).
           05  COLL-TOTAL-AMOUNT       PIC S9(13)V99  COMP-3.
           05  COLL-PAYMENT-AMOUNT     PIC S9(13)V99  COMP-3.
           05  COLL-SHIPPING-FEE       PIC S9(08)V99  COMP-3.
           05  COLL-DISCOUNT-AMOUNT    PIC S9(08)V99  COMP-3.
           05  COLL-ORDER-STATUS       PIC X(20).
           05  COLL-PAYMENT-STATUS     PIC X(20).
           05  COLL-PAYMENT-METHOD     PIC X(20).
           05  COLL-ORDERED-AT         PIC X(14).
           05  COLL-PAID-AT            PIC X(14).
           05  COLL-ITEM-COUNT         PIC 9(02).
           05  COLL-ITEM-TABLE OCCURS 6 TIMES.
               10  COLL-ITEM-CHAN-PRDCD PIC X(100).
               10  COLL-ITEM-PRD-NAME   PIC X(200).
               10  COLL-ITEM-OPT-NAME   PIC X(100).
               10  COLL-ITEM-QUANTITY   PIC 9(05)      COMP-3.
               10  COLL-ITEM-UNIT-PRICE PIC S9(11)V99  COMP-3.
               10  COLL-ITEM-TOT-PRICE  PIC S9(13)V99  COMP-3.
           05  FILLER                  PIC X(074).
