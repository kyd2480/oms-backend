       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID.    OMSB03.                                           00000200
       AUTHOR.        M R OKAFOR.                                       00000300
       INSTALLATION.  MERIDIAN SYSTEMS GROUP.                           00000400
       DATE-WRITTEN.  03/12/97.                                         00000500
       DATE-COMPILED.                                                   00000600
       SECURITY.      MERIDIAN SYSTEMS GROUP - INTERNAL USE ONLY.       00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 ORDER MANAGEMENT SYSTEM (OMS)                 * 00001000
      *                    MERIDIAN SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   OMSB03                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM OMSB03 IS THE INVENTORY MOVEMENT BATCH    * 00001500
      *             DRIVER.  IT READS THE MOVEMENT REQUEST FILE BUILT * 00001600
      *             BY WHATEVER UPSTREAM STEP DECIDED STOCK MUST      * 00001700
      *             MOVE, STAMPS EACH REQUEST WITH THE RUN'S DATE AND * 00001800
      *             TIME, CALLS OMSS04 ONCE PER REQUEST TO POST IT    * 00001900
      *             AGAINST THE PRODUCT MASTER, AND PRINTS AN END-OF- * 00002000
      *             RUN SUMMARY OF HOW MANY REQUESTS POSTED AND HOW   * 00002100
      *             MANY WERE REJECTED.                                *00002200
      *                                                               * 00002300
      * FILES   :   MOVEMENT REQUEST FILE  -  SEQUENTIAL   (READ)     * 00002400
      *             PRODUCT MASTER         -  RELATIVE     (VIA       * 00002500
      *                                        OMSS04 ONLY)            *00002600
      *             INVENTORY TXN LEDGER   -  SEQUENTIAL   (VIA       * 00002700
      *                                        OMSS04 ONLY)            *00002800
      *                                                               * 00002900
      * CALLS   :   OMSS04 (INVENTORY SERVICE)                        * 00003000
      *                                                               * 00003100
      ***************************************************************** 00003200
      *             PROGRAM CHANGE LOG                                * 00003300
      *             -------------------                               * 00003400
      *                                                               * 00003500
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003600
      *  --------   --------------------  --------------------------  * 00003700
      *  03/12/97   M R OKAFOR            INITIAL VERSION - REPLACES  * 00003800
      *                                   THE MANUAL STOCK CARD        *00003900
      *                                   POSTING PROCEDURE.           *00004000
      *  11/23/98   L K WHITFIELD         Y2K REMEDIATION - 4-DIGIT   * 00004100
      *                                   CENTURY WINDOWING ADDED TO  * 00004200
      *                                   RUN-DATE DERIVATION.        * 00004300
      *  08/19/03   R HALVORSEN           ADDED THE POSTED/REJECTED   * 00004400
      *                                   COUNT SUMMARY TO THE END-   * 00004500
      *                                   OF-RUN REPORT.               *00004600
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00004700
      ***************************************************************** 00004800
           EJECT                                                        00004900
       ENVIRONMENT DIVISION.                                            00005000
                                                                        00005100
       CONFIGURATION SECTION.                                           00005200
                                                                        00005300
       SPECIAL-NAMES.                                                   00005400
           C01 IS TOP-OF-FORM.                                          00005500
                                                                        00005600
       INPUT-OUTPUT SECTION.                                            00005700
                                                                        00005800
       FILE-CONTROL.                                                    00005900
                                                                        00006000
           SELECT MOVEMENT-FILE        ASSIGN TO MOVEREQ                00006100
                   ORGANIZATION IS SEQUENTIAL                           00006200
                   FILE STATUS IS WS-MOVEREQ-STATUS.                    00006300
           EJECT                                                        00006400
       DATA DIVISION.                                                   00006500
                                                                        00006600
       FILE SECTION.                                                    00006700
                                                                        00006800
       FD  MOVEMENT-FILE                                                00006900
           LABEL RECORDS ARE STANDARD                                   00007000
           RECORDING MODE IS F.                                         00007100
           COPY VMOVREQ.                                                00007200
           EJECT                                                        00007300
       WORKING-STORAGE SECTION.                                         00007400
                                                                        00007500
       01  WS-SWITCHES.                                                 00007600
           05  WS-MOVEREQ-EOF-SW       PIC X     VALUE SPACES.          00007700
               88  MOVEREQ-EOF                   VALUE 'Y'.             00007800
           05  FILLER                  PIC X(09).                       00007900
                                                                        00008000
       01  WS-MOVEREQ-STATUS           PIC X(02) VALUE SPACES.          00008100
           88  MOVEREQ-OK                        VALUE '00'.            00008200
           88  MOVEREQ-AT-END                    VALUE '10'.            00008300
                                                                        00008400
       01  WS-COUNTERS.                                                 00008500
           05  WS-POSTED-CNT           PIC 9(07) COMP  VALUE ZERO.      00008600
           05  WS-REJECTED-CNT         PIC 9(07) COMP  VALUE ZERO.      00008700
           05  WS-POSTED-CNT-ED        PIC ZZZ,ZZ9.                     00008800
           05  WS-REJECTED-CNT-ED      PIC ZZZ,ZZ9.                     00008900
           05  FILLER                  PIC X(05).                       00009000
                                                                        00009100
      ***************************************************************** 00009200
      *    RUN DATE WORK AREA -- SEE THE Y2K CHANGE LOG ENTRY OF      * 00009300
      *    11/23/98.                                                  * 00009400
      ***************************************************************** 00009500
                                                                        00009600
       01  WS-DATE-RAW                 PIC 9(06).                       00009700
       01  WS-DATE-RAW-R REDEFINES WS-DATE-RAW.                         00009800
           05  WS-DR-YY                PIC 9(02).                       00009900
           05  WS-DR-MM                PIC 9(02).                       00010000
           05  WS-DR-DD                PIC 9(02).                       00010100
       01  WS-CENTURY                  PIC 9(02).                       00010200
       01  WS-RUN-DATE-AREA.                                            00010300
           05  WS-RD-CENTURY            PIC 9(02).                      00010400
           05  WS-RD-YY                 PIC 9(02).                      00010500
           05  WS-RD-MM                 PIC 9(02).                      00010600
           05  WS-RD-DD                 PIC 9(02).                      00010700
       01  WS-RUN-DATE REDEFINES WS-RUN-DATE-AREA                       00010800
                                    PIC X(08).                          00010900
       01  WS-TIME-RAW                 PIC 9(08).                       00011000
       01  WS-TIME-RAW-R REDEFINES WS-TIME-RAW.                         00011100
           05  WS-TR-HH                PIC 9(02).                       00011200
           05  WS-TR-MN                PIC 9(02).                       00011300
           05  WS-TR-SS                PIC 9(02).                       00011400
           05  WS-TR-HD                PIC 9(02).                       00011500
       01  WS-PROCESSED-AT-AREA.                                        00011600
           05  WS-PA-CCYYMMDD           PIC X(08).                      00011700
           05  WS-PA-HH                 PIC 9(02).                      00011800
           05  WS-PA-MN                 PIC 9(02).                      00011900
           05  WS-PA-SS                 PIC 9(02).                      00012000
       01  WS-PROCESSED-AT REDEFINES WS-PROCESSED-AT-AREA               00012100
                                    PIC X(14).                          00012200
                                                                        00012300
           COPY OMSS04CY.                                               00012400
           COPY OMSERRWS.                                               00012500
           EJECT                                                        00012600
      ***************************************************************** 00012700
      *    P R O C E D U R E    D I V I S I O N                       * 00012800
      ***************************************************************** 00012900
                                                                        00013000
       PROCEDURE DIVISION.                                              00013100
                                                                        00013200
       P00000-MAINLINE.                                                 00013300
                                                                        00013400
           PERFORM P01000-INITIALIZE          THRU P01000-EXIT.         00013500
                                                                        00013600
           OPEN INPUT MOVEMENT-FILE.                                    00013700
                                                                        00013800
           READ MOVEMENT-FILE                                           00013900
               AT END SET MOVEREQ-EOF TO TRUE.                          00014000
                                                                        00014100
           PERFORM P20000-PROCESS-LOOP        THRU P20000-EXIT          00014200
               UNTIL MOVEREQ-EOF.                                       00014300
                                                                        00014400
           CLOSE MOVEMENT-FILE.                                         00014500
                                                                        00014600
           PERFORM P90000-PRINT-REPORT        THRU P90000-EXIT.         00014700
                                                                        00014800
           GOBACK.                                                      00014900
                                                                        00015000
       P00000-EXIT.                                                     00015100
           EXIT.                                                        00015200
           EJECT                                                        00015300
      ***************************************************************** 00015400
      *    PARAGRAPH:  P01000-INITIALIZE                               *00015500
      *    FUNCTION :  DERIVE THE RUN DATE AND STAMP TIME ONCE FOR THE *00015600
      *                WHOLE RUN, THE SAME WAY OMSB01/OMSB02 DO.       *00015700
      ***************************************************************** 00015800
                                                                        00015900
       P01000-INITIALIZE.                                               00016000
                                                                        00016100
           ACCEPT WS-DATE-RAW FROM DATE.                                00016200
           IF WS-DR-YY < 50                                             00016300
               MOVE 20 TO WS-CENTURY                                    00016400
           ELSE                                                         00016500
               MOVE 19 TO WS-CENTURY                                    00016600
           END-IF.                                                      00016700
           MOVE WS-CENTURY TO WS-RD-CENTURY.                            00016800
           MOVE WS-DR-YY    TO WS-RD-YY.                                00016900
           MOVE WS-DR-MM    TO WS-RD-MM.                                00017000
           MOVE WS-DR-DD    TO WS-RD-DD.                                00017100
                                                                        00017200
           ACCEPT WS-TIME-RAW FROM TIME.                                00017300
           MOVE WS-RUN-DATE TO WS-PA-CCYYMMDD.                          00017400
           MOVE WS-TR-HH    TO WS-PA-HH.                                00017500
           MOVE WS-TR-MN    TO WS-PA-MN.                                00017600
           MOVE WS-TR-SS    TO WS-PA-SS.                                00017700
                                                                        00017800
       P01000-EXIT.                                                     00017900
           EXIT.                                                        00018000
           EJECT                                                        00018100
      ***************************************************************** 00018200
      *    PARAGRAPH:  P20000-PROCESS-LOOP                             *00018300
      *    FUNCTION :  DRIVE ONE MOVEMENT REQUEST AT A TIME THROUGH    *00018400
      *                OMSS04 UNTIL THE MOVEMENT FILE IS EXHAUSTED.    *00018500
      ***************************************************************** 00018600
                                                                        00018700
       P20000-PROCESS-LOOP.                                             00018800
                                                                        00018900
           PERFORM P21000-HANDLE-ONE-REQUEST  THRU P21000-EXIT.         00019000
                                                                        00019100
           READ MOVEMENT-FILE                                           00019200
               AT END SET MOVEREQ-EOF TO TRUE.                          00019300
                                                                        00019400
       P20000-EXIT.                                                     00019500
           EXIT.                                                        00019600
           EJECT                                                        00019700
      ***************************************************************** 00019800
      *    PARAGRAPH:  P21000-HANDLE-ONE-REQUEST                       *00019900
      *    FUNCTION :  STAMP THE REQUEST WITH THE RUN'S DATE/TIME,     *00020000
      *                CALL OMSS04 TO POST IT, AND TALLY THE RESULT.  * 00020100
      ***************************************************************** 00020200
                                                                        00020300
       P21000-HANDLE-ONE-REQUEST.                                       00020400
                                                                        00020500
           MOVE WS-PROCESSED-AT     TO MOVQ-REQUESTED-AT.               00020600
           MOVE WS-PROCESSED-AT     TO OMSS04-PROCESSED-AT.             00020700
                                                                        00020800
           CALL 'OMSS04' USING OMSS04-PARMS                             00020900
                                MOVEMENT-REQUEST-RECORD.                00021000
                                                                        00021100
           IF OMSS04-STATUS-OK                                          00021200
               ADD 1 TO WS-POSTED-CNT                                   00021300
           ELSE                                                         00021400
               ADD 1 TO WS-REJECTED-CNT                                 00021500
               MOVE 'BUSN'    TO WS-OMS-ERROR-TYPE                      00021600
               MOVE 'OMSB03'  TO WOBE-PROGRAM-ID                        00021700
               MOVE 'P21000'  TO WOBE-PARAGRAPH                         00021800
               MOVE OMSS04-ERROR-TEXT TO WOBE-REASON-TEXT               00021900
               DISPLAY WS-OMS-BATCH-ERROR-01                            00022000
               DISPLAY WS-OMS-BATCH-ERROR-02                            00022100
           END-IF.                                                      00022200
                                                                        00022300
       P21000-EXIT.                                                     00022400
           EXIT.                                                        00022500
           EJECT                                                        00022600
      ***************************************************************** 00022700
      *    PARAGRAPH:  P90000-PRINT-REPORT                             *00022800
      *    FUNCTION :  PRINT THE END-OF-RUN POSTED/REJECTED SUMMARY.  * 00022900
      ***************************************************************** 00023000
                                                                        00023100
       P90000-PRINT-REPORT.                                             00023200
                                                                        00023300
           MOVE WS-POSTED-CNT   TO WS-POSTED-CNT-ED.                    00023400
           MOVE WS-REJECTED-CNT TO WS-REJECTED-CNT-ED.                  00023500
                                                                        00023600
           DISPLAY ' '.                                                 00023700
           DISPLAY '===================================='.              00023800
           DISPLAY 'OMSB03 - INVENTORY MOVEMENT SUMMARY'.               00023900
           DISPLAY '===================================='.              00024000
           DISPLAY 'RUN DATE: ' WS-RUN-DATE.                            00024100
           DISPLAY 'REQUESTS POSTED  : ' WS-POSTED-CNT-ED.              00024200
           DISPLAY 'REQUESTS REJECTED: ' WS-REJECTED-CNT-ED.            00024300
           DISPLAY '===================================='.              00024400
                                                                        00024500
       P90000-EXIT.                                                     00024600
           EXIT.                                                        00024700
