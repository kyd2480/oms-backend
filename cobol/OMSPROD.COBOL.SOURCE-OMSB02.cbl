       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID.    OMSB02.                                           00000200
       AUTHOR.        S T ABRUZZO.                                      00000300
       INSTALLATION.  MERIDIAN SYSTEMS GROUP.                           00000400
       DATE-WRITTEN.  01/08/96.                                         00000500
       DATE-COMPILED.                                                   00000600
       SECURITY.      MERIDIAN SYSTEMS GROUP - INTERNAL USE ONLY.       00000700
                                                                        00000800
      ***************************************************************** 00000900
      *                 ORDER MANAGEMENT SYSTEM (OMS)                 * 00001000
      *                    MERIDIAN SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   OMSB02                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   PROGRAM OMSB02 IS THE MAIN OMS BATCH DRIVER.  IT  * 00001500
      *             READS THE RAW ORDER FILE STAGED BY OMSB01, CALLS  * 00001600
      *             OMSS01 TO NORMALIZE EACH UNPROCESSED ROW ONTO THE * 00001700
      *             OMS ORDER LEDGER, MARKS EACH ROW PROCESSED, AND   * 00001800
      *             PRINTS THE END-OF-RUN CONTROL-BREAK-BY-CHANNEL    * 00001900
      *             REPORT.  AN OPTIONAL PARM CARD RESTRICTS A RUN TO * 00002000
      *             ONE SALES CHANNEL -- SEE THE PARM CARD NOTE AT    * 00002100
      *             P05000 BELOW.                                     * 00002200
      *                                                               * 00002300
      * FILES   :   RAW ORDER FILE         -  RELATIVE     (I-O)      * 00002400
      *             CHANNEL MASTER         -  SEQUENTIAL   (READ)     * 00002500
      *             OMS ORDER LEDGER       -  SEQUENTIAL   (I THEN O) * 00002600
      *             PARM CARD FILE         -  SEQUENTIAL   (READ)     * 00002700
      *                                                               * 00002800
      * CALLS   :   OMSS01 (ORDER NORMALIZER)                          *00002900
      *                                                               * 00003000
      ***************************************************************** 00003100
      *             PROGRAM CHANGE LOG                                * 00003200
      *             -------------------                               * 00003300
      *                                                               * 00003400
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003500
      *  --------   --------------------  --------------------------  * 00003600
      *  01/08/96   S T ABRUZZO           INITIAL VERSION - REPLACES  * 00003700
      *                                   THE OLD MPOCS NIGHTLY        *00003800
      *                                   TICKET-BUILDER JOB STEP.     *00003900
      *  11/23/98   L K WHITFIELD         Y2K REMEDIATION - 4-DIGIT   * 00004000
      *                                   CENTURY WINDOWING ADDED TO  * 00004100
      *                                   RUN-DATE DERIVATION.        * 00004200
      *  04/17/03   R HALVORSEN           ADDED PARM CARD SO A SINGLE * 00004300
      *                                   CHANNEL CAN BE RERUN AFTER   *00004400
      *                                   A FEED PROBLEM WITHOUT       *00004500
      *                                   TOUCHING THE OTHER CHANNELS. *00004600
      *  09/30/07   T OKONKWO             ADDED THE CHANNEL ORDER     * 00004700
      *                                   COUNT BREAKDOWN TO THE END-  *00004800
      *                                   OF-RUN REPORT PER REQUEST    *00004900
      *                                   FROM OPERATIONS.             *00005000
      *  06/14/11   M D SUAREZ            ADDED TOTAL/TODAY/UNPROC-   * 00005100
      *                                   ESSED SUMMARY COUNTS TO THE  *00005200
      *                                   END-OF-RUN REPORT.           *00005300
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00005400
      ***************************************************************** 00005500
           EJECT                                                        00005600
       ENVIRONMENT DIVISION.                                            00005700
                                                                        00005800
       CONFIGURATION SECTION.                                           00005900
                                                                        00006000
       SPECIAL-NAMES.                                                   00006100
           C01 IS TOP-OF-FORM.                                          00006200
                                                                        00006300
       INPUT-OUTPUT SECTION.                                            00006400
                                                                        00006500
       FILE-CONTROL.                                                    00006600
                                                                        00006700
           SELECT RAW-ORDER-FILE       ASSIGN TO RAWORD                 00006800
                   ORGANIZATION IS RELATIVE                             00006900
                   ACCESS IS DYNAMIC                                    00007000
                   RELATIVE KEY IS WS-RAWORD-RELKEY                     00007100
                   FILE STATUS IS WS-RAWORD-STATUS.                     00007200
                                                                        00007300
           SELECT CHANNEL-FILE         ASSIGN TO CHANMSTR               00007400
                   ORGANIZATION IS SEQUENTIAL                           00007500
                   FILE STATUS IS WS-CHANNEL-STATUS.                    00007600
                                                                        00007700
           SELECT ORDER-FILE           ASSIGN TO ORDLDGR                00007800
                   ORGANIZATION IS SEQUENTIAL                           00007900
                   FILE STATUS IS WS-ORDLDGR-STATUS.                    00008000
                                                                        00008100
           SELECT PARM-CARD-FILE       ASSIGN TO PARMCRD                00008200
                   ORGANIZATION IS SEQUENTIAL                           00008300
                   FILE STATUS IS WS-PARMCRD-STATUS.                    00008400
           EJECT                                                        00008500
       DATA DIVISION.                                                   00008600
                                                                        00008700
       FILE SECTION.                                                    00008800
                                                                        00008900
       FD  RAW-ORDER-FILE                                               00009000
           LABEL RECORDS ARE STANDARD                                   00009100
           RECORDING MODE IS F.                                         00009200
           COPY VRAWORD.                                                00009300
                                                                        00009400
       FD  CHANNEL-FILE                                                 00009500
           LABEL RECORDS ARE STANDARD                                   00009600
           RECORDING MODE IS F.                                         00009700
       01  CHANNEL-FILE-REC            PIC X(300).                      00009800
                                                                        00009900
       FD  ORDER-FILE                                                   00010000
           LABEL RECORDS ARE STANDARD                                   00010100
           RECORDING MODE IS F.                                         00010200
           COPY VORDER.                                                 00010300
                                                                        00010400
       FD  PARM-CARD-FILE                                               00010500
           LABEL RECORDS ARE STANDARD                                   00010600
           RECORDING MODE IS F.                                         00010700
       01  PARM-CARD-REC               PIC X(50).                       00010800
           EJECT                                                        00010900
       WORKING-STORAGE SECTION.                                         00011000
                                                                        00011100
      ***************************************************************** 00011200
      *    SWITCHES                                                   * 00011300
      ***************************************************************** 00011400
                                                                        00011500
       01  WS-SWITCHES.                                                 00011600
           05  WS-CHANNEL-EOF-SW       PIC X     VALUE SPACES.          00011700
               88  CHANNEL-EOF                   VALUE 'Y'.             00011800
           05  WS-RAWORD-EOF-SW        PIC X     VALUE SPACES.          00011900
               88  RAWORD-EOF                    VALUE 'Y'.             00012000
           05  WS-ORDLDGR-EOF-SW       PIC X     VALUE SPACES.          00012100
               88  ORDLDGR-EOF                   VALUE 'Y'.             00012200
           05  WS-CHANNEL-STATS-SW     PIC X     VALUE SPACES.          00012300
               88  CHANNEL-STATS-FOUND           VALUE 'Y'.             00012400
           05  FILLER                  PIC X(06).                       00012500
                                                                        00012600
      ***************************************************************** 00012700
      *    FILE STATUS FIELDS                                         * 00012800
      ***************************************************************** 00012900
                                                                        00013000
       01  WS-FILE-STATUSES.                                            00013100
           05  WS-RAWORD-STATUS        PIC X(02) VALUE SPACES.          00013200
               88  RAWORD-OK                     VALUE '00'.            00013300
               88  RAWORD-AT-END                 VALUE '10'.            00013400
           05  WS-CHANNEL-STATUS       PIC X(02) VALUE SPACES.          00013500
               88  CHANNEL-OK                    VALUE '00'.            00013600
               88  CHANNEL-AT-END                VALUE '10'.            00013700
           05  WS-ORDLDGR-STATUS       PIC X(02) VALUE SPACES.          00013800
               88  ORDLDGR-OK                    VALUE '00'.            00013900
               88  ORDLDGR-AT-END                VALUE '10'.            00014000
               88  ORDLDGR-FILE-MISSING          VALUE '35'.            00014100
           05  WS-PARMCRD-STATUS       PIC X(02) VALUE SPACES.          00014200
               88  PARMCRD-OK                    VALUE '00'.            00014300
               88  PARMCRD-AT-END                VALUE '10'.            00014400
               88  PARMCRD-NOT-PRESENT           VALUE '35'.            00014500
           05  FILLER                  PIC X(05).                       00014600
                                                                        00014700
      ***************************************************************** 00014800
      *    RUN DATE WORK AREA -- SEE THE Y2K CHANGE LOG ENTRY OF      * 00014900
      *    11/23/98.                                                  * 00015000
      ***************************************************************** 00015100
                                                                        00015200
       01  WS-DATE-RAW                 PIC 9(06).                       00015300
       01  WS-DATE-RAW-R REDEFINES WS-DATE-RAW.                         00015400
           05  WS-DR-YY                PIC 9(02).                       00015500
           05  WS-DR-MM                PIC 9(02).                       00015600
           05  WS-DR-DD                PIC 9(02).                       00015700
       01  WS-CENTURY                  PIC 9(02).                       00015800
       01  WS-RUN-DATE-AREA.                                            00015900
           05  WS-RD-CENTURY            PIC 9(02).                      00016000
           05  WS-RD-YY                 PIC 9(02).                      00016100
           05  WS-RD-MM                 PIC 9(02).                      00016200
           05  WS-RD-DD                 PIC 9(02).                      00016300
       01  WS-RUN-DATE REDEFINES WS-RUN-DATE-AREA                       00016400
                                    PIC X(08).                          00016500
       01  WS-TIME-RAW                 PIC 9(08).                       00016600
       01  WS-TIME-RAW-R REDEFINES WS-TIME-RAW.                         00016700
           05  WS-TR-HH                PIC 9(02).                       00016800
           05  WS-TR-MN                PIC 9(02).                       00016900
           05  WS-TR-SS                PIC 9(02).                       00017000
           05  WS-TR-HD                PIC 9(02).                       00017100
       01  WS-PROCESSED-AT-AREA.                                        00017200
           05  WS-PA-CCYYMMDD           PIC X(08).                      00017300
           05  WS-PA-HH                 PIC 9(02).                      00017400
           05  WS-PA-MN                 PIC 9(02).                      00017500
           05  WS-PA-SS                 PIC 9(02).                      00017600
       01  WS-PROCESSED-AT REDEFINES WS-PROCESSED-AT-AREA               00017700
                                    PIC X(14).                          00017800
                                                                        00017900
      ***************************************************************** 00018000
      *    ORDERED-AT-DATE-ONLY VIEW -- LETS THE TODAY'S-ORDERS TEST   *00018100
      *    COMPARE JUST THE 8-BYTE DATE PORTION OF A 14-BYTE ORDERED-  *00018200
      *    AT STAMP AGAINST THE RUN DATE.                              *00018300
      ***************************************************************** 00018400
                                                                        00018500
       01  WS-ORDERED-AT-CHECK.                                         00018600
           05  WS-OAC-DATE              PIC X(08).                      00018700
           05  FILLER                  PIC X(06).                       00018800
                                                                        00018900
      ***************************************************************** 00019000
      *    MISCELLANEOUS COUNTERS AND WORK FIELDS                     * 00019100
      ***************************************************************** 00019200
                                                                        00019300
       01  WS-COUNTERS.                                                 00019400
           05  WS-SUCCESS-CNT          PIC 9(07) COMP  VALUE ZERO.      00019500
           05  WS-ERROR-CNT            PIC 9(07) COMP  VALUE ZERO.      00019600
           05  WS-TOTAL-ORDERS         PIC 9(07) COMP  VALUE ZERO.      00019700
           05  WS-TODAY-ORDERS         PIC 9(07) COMP  VALUE ZERO.      00019800
           05  WS-UNPROCESSED-CNT      PIC 9(07) COMP  VALUE ZERO.      00019900
           05  WS-CHANNEL-TOTAL        PIC 9(07) COMP  VALUE ZERO.      00020000
           05  WS-SORT-PASS            PIC 9(03) COMP  VALUE ZERO.      00020100
           05  WS-SORT-IDX             PIC 9(03) COMP  VALUE ZERO.      00020200
           05  WS-SORT-NEXT            PIC 9(03) COMP  VALUE ZERO.      00020300
                                                                        00020400
      ***************************************************************** 00020500
      *    ONE SALES CHANNEL FILTER FROM THE OPTIONAL PARM CARD.      * 00020600
      *    BLANK MEANS PROCESS EVERY CHANNEL.  ADDED 04/17/03 -- SEE  * 00020700
      *    THE CHANGE LOG.                                             *00020800
      ***************************************************************** 00020900
                                                                        00021000
       01  WS-CHANNEL-FILTER           PIC X(50)   VALUE SPACES.        00021100
                                                                        00021200
      ***************************************************************** 00021300
      *    PER-CHANNEL ORDER COUNT TABLE FOR THE END-OF-RUN REPORT.   * 00021400
      *    LOADED WITH EVERY ACTIVE CHANNEL FROM THE CHANNEL MASTER   * 00021500
      *    AT ZERO COUNT, THEN INCREMENTED AS ORDERS ARE PROCESSED,   * 00021600
      *    THEN RESEQUENCED DESCENDING BY COUNT (SEE P80000) BEFORE   * 00021700
      *    PRINTING -- THIS SHOP HAS NO SORT UTILITY STEP AHEAD OF    * 00021800
      *    OMSB02 SO THE RESEQUENCE IS DONE IN STORAGE.                *00021900
      ***************************************************************** 00022000
                                                                        00022100
       01  WS-CHANNEL-RPT-TABLE.                                        00022200
           05  WCRT-ENTRY-COUNT        PIC 9(03) COMP VALUE ZERO.       00022300
           05  WCRT-ENTRY OCCURS 0 TO 200 TIMES                         00022400
                   DEPENDING ON WCRT-ENTRY-COUNT                        00022500
                   INDEXED BY WCRT-IDX WCRT-IDX2.                       00022600
               10  WCRT-CHANNEL-CODE   PIC X(50).                       00022700
               10  WCRT-CHANNEL-NAME   PIC X(200).                      00022800
               10  WCRT-ORDER-COUNT    PIC S9(07) COMP VALUE ZERO.      00022900
                                                                        00023000
       01  WS-SORT-TEMP-ENTRY.                                          00023100
           05  WSTE-CHANNEL-CODE       PIC X(50).                       00023200
           05  WSTE-CHANNEL-NAME       PIC X(200).                      00023300
           05  WSTE-ORDER-COUNT        PIC S9(07) COMP VALUE ZERO.      00023400
                                                                        00023500
      ***************************************************************** 00023600
      *    PRINT LINES FOR THE END-OF-RUN REPORT.  THIS SHOP HAS NO   * 00023700
      *    JCL SYSOUT PRINT-FILE EXAMPLE IN THE OMS SUITE ITSELF, SO  * 00023800
      *    THE REPORT IS BUILT IN A FORMATTED WORK AREA AND WRITTEN   * 00023900
      *    TO THE JOB LOG WITH DISPLAY, ONE LINE AT A TIME.            *00024000
      ***************************************************************** 00024100
                                                                        00024200
       01  WS-RPT-DETAIL-LINE.                                          00024300
           05  RPTD-CHANNEL-CODE       PIC X(13).                       00024400
           05  FILLER                  PIC X(02)   VALUE SPACES.        00024500
           05  RPTD-CHANNEL-NAME       PIC X(30).                       00024600
           05  FILLER                  PIC X(02)   VALUE SPACES.        00024700
           05  RPTD-ORDER-COUNT        PIC Z(10)9.                      00024800
                                                                        00024900
       01  WS-RPT-SUMMARY-LINE.                                         00025000
           05  FILLER                  PIC X(02)   VALUE SPACES.        00025100
           05  RPTS-LABEL              PIC X(45).                       00025200
           05  RPTS-VALUE              PIC Z(06)9.                      00025300
                                                                        00025400
           COPY VCHANNL.                                                00025500
           COPY OMSERRWS.                                               00025600
           COPY OMSS01CY.                                               00025700
                                                                        00025800
      ***************************************************************** 00025900
      *    WORKING-STORAGE COPY OF THE COLLECTED ORDER SHAPE.  THE    * 00026000
      *    RAW-ORD-DATA-VIEW REDEFINES IN VRAWORD IS DECODED INTO     * 00026100
      *    THIS AREA BEFORE THE CALL TO OMSS01 -- SEE P22000.          *00026200
      ***************************************************************** 00026300
                                                                        00026400
           COPY VCOLLCT.                                                00026500
           EJECT                                                        00026600
       PROCEDURE DIVISION.                                              00026700
                                                                        00026800
      ***************************************************************** 00026900
      *                                                               * 00027000
      *    PARAGRAPH:  P00000-MAINLINE                                * 00027100
      *                                                               * 00027200
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE           * 00027300
      *                PROCESSING LOOP, PRINT THE REPORT, CLOSE       * 00027400
      *                FILES.                                          *00027500
      *                                                               * 00027600
      *    CALLED BY:  NONE                                            *00027700
      *                                                               * 00027800
      ***************************************************************** 00027900
                                                                        00028000
       P00000-MAINLINE.                                                 00028100
                                                                        00028200
           PERFORM P01000-INITIALIZE          THRU P01000-EXIT.         00028300
           PERFORM P05000-READ-PARM-CARD      THRU P05000-EXIT.         00028400
                                                                        00028500
           OPEN INPUT  CHANNEL-FILE.                                    00028600
                                                                        00028700
           PERFORM P10000-LOAD-CHANNEL-TABLE  THRU P10000-EXIT          00028800
               UNTIL CHANNEL-EOF.                                       00028900
                                                                        00029000
           CLOSE CHANNEL-FILE.                                          00029100
                                                                        00029200
           PERFORM P12000-COUNT-EXISTING-ORDERS THRU P12000-EXIT.       00029300
           PERFORM P13000-COUNT-UNPROCESSED THRU P13000-EXIT.           00029400
                                                                        00029500
           OPEN EXTEND ORDER-FILE.                                      00029600
           OPEN I-O    RAW-ORDER-FILE.                                  00029700
                                                                        00029800
           MOVE 1 TO WS-RAWORD-RELKEY.                                  00029900
                                                                        00030000
           READ RAW-ORDER-FILE NEXT RECORD                              00030100
               AT END SET RAWORD-EOF TO TRUE.                           00030200
                                                                        00030300
           PERFORM P20000-PROCESS-LOOP        THRU P20000-EXIT          00030400
               UNTIL RAWORD-EOF.                                        00030500
                                                                        00030600
           CLOSE RAW-ORDER-FILE                                         00030700
                 ORDER-FILE.                                            00030800
                                                                        00030900
           PERFORM P80000-SORT-CHANNEL-STATS  THRU P80000-EXIT.         00031000
           PERFORM P90000-PRINT-REPORT        THRU P90000-EXIT.         00031100
                                                                        00031200
           GOBACK.                                                      00031300
                                                                        00031400
       P00000-EXIT.                                                     00031500
           EXIT.                                                        00031600
           EJECT                                                        00031700
      ***************************************************************** 00031800
      *    PARAGRAPH:  P01000-INITIALIZE                              * 00031900
      *    FUNCTION :  BUILD THE 4-DIGIT-CENTURY RUN DATE.  SEE THE   * 00032000
      *                Y2K CHANGE LOG ENTRY OF 11/23/98.               *00032100
      ***************************************************************** 00032200
                                                                        00032300
       P01000-INITIALIZE.                                               00032400
                                                                        00032500
           ACCEPT WS-DATE-RAW FROM DATE.                                00032600
           IF WS-DR-YY < 50                                             00032700
               MOVE 20 TO WS-CENTURY                                    00032800
           ELSE                                                         00032900
               MOVE 19 TO WS-CENTURY                                    00033000
           END-IF.                                                      00033100
           MOVE WS-CENTURY TO WS-RD-CENTURY.                            00033200
           MOVE WS-DR-YY    TO WS-RD-YY.                                00033300
           MOVE WS-DR-MM    TO WS-RD-MM.                                00033400
           MOVE WS-DR-DD    TO WS-RD-DD.                                00033500
                                                                        00033600
           ACCEPT WS-TIME-RAW FROM TIME.                                00033700
           MOVE WS-RUN-DATE TO WS-PA-CCYYMMDD.                          00033800
           MOVE WS-TR-HH    TO WS-PA-HH.                                00033900
           MOVE WS-TR-MN    TO WS-PA-MN.                                00034000
           MOVE WS-TR-SS    TO WS-PA-SS.                                00034100
                                                                        00034200
       P01000-EXIT.                                                     00034300
           EXIT.                                                        00034400
           EJECT                                                        00034500
      ***************************************************************** 00034600
      *    PARAGRAPH:  P05000-READ-PARM-CARD                          * 00034700
      *    FUNCTION :  READ THE OPTIONAL ONE-CARD CHANNEL-RESTRICT    * 00034800
      *                PARM FILE ADDED 04/17/03.  A MISSING PARM CARD * 00034900
      *                FILE IS NOT AN ERROR -- IT MEANS RUN ALL       * 00035000
      *                CHANNELS, THE NORMAL NIGHTLY CASE.              *00035100
      ***************************************************************** 00035200
                                                                        00035300
       P05000-READ-PARM-CARD.                                           00035400
                                                                        00035500
           MOVE SPACES TO WS-CHANNEL-FILTER.                            00035600
                                                                        00035700
           OPEN INPUT PARM-CARD-FILE.                                   00035800
                                                                        00035900
           IF PARMCRD-NOT-PRESENT                                       00036000
               GO TO P05000-EXIT.                                       00036100
                                                                        00036200
           READ PARM-CARD-FILE INTO WS-CHANNEL-FILTER                   00036300
               AT END                                                   00036400
                   MOVE SPACES TO WS-CHANNEL-FILTER.                    00036500
                                                                        00036600
           CLOSE PARM-CARD-FILE.                                        00036700
                                                                        00036800
       P05000-EXIT.                                                     00036900
           EXIT.                                                        00037000
           EJECT                                                        00037100
      ***************************************************************** 00037200
      *    PARAGRAPH:  P10000-LOAD-CHANNEL-TABLE                       *00037300
      *    FUNCTION :  READ THE CHANNEL MASTER SEQUENTIALLY AND SEED  * 00037400
      *                THE PER-CHANNEL REPORT TABLE AT ZERO COUNT.     *00037500
      ***************************************************************** 00037600
                                                                        00037700
       P10000-LOAD-CHANNEL-TABLE.                                       00037800
                                                                        00037900
           READ CHANNEL-FILE INTO CHANNEL-MASTER-RECORD                 00038000
               AT END                                                   00038100
                   SET CHANNEL-EOF TO TRUE                              00038200
                   GO TO P10000-EXIT.                                   00038300
                                                                        00038400
           IF CHNL-IS-INACTIVE                                          00038500
               GO TO P10000-EXIT.                                       00038600
                                                                        00038700
           ADD 1 TO WCRT-ENTRY-COUNT.                                   00038800
           MOVE CHNL-CODE TO WCRT-CHANNEL-CODE (WCRT-ENTRY-COUNT).      00038900
           MOVE CHNL-NAME TO WCRT-CHANNEL-NAME (WCRT-ENTRY-COUNT).      00039000
           MOVE ZERO      TO WCRT-ORDER-COUNT (WCRT-ENTRY-COUNT).       00039100
                                                                        00039200
       P10000-EXIT.                                                     00039300
           EXIT.                                                        00039400
           EJECT                                                        00039500
      ***************************************************************** 00039600
      *    PARAGRAPH:  P12000-COUNT-EXISTING-ORDERS                   * 00039700
      *    FUNCTION :  OPEN THE OMS ORDER LEDGER FOR INPUT AND COUNT  * 00039800
      *                THE ALL-TIME AND TODAY'S-DATE ORDER TOTALS      *00039900
      *                BEFORE THIS RUN ADDS TO THE LEDGER.  A LEDGER   *00040000
      *                THAT DOES NOT YET EXIST (FIRST RUN) IS NOT AN   *00040100
      *                ERROR -- THE COUNTS SIMPLY START AT ZERO.       *00040200
      ***************************************************************** 00040300
                                                                        00040400
       P12000-COUNT-EXISTING-ORDERS.                                    00040500
                                                                        00040600
           OPEN INPUT ORDER-FILE.                                       00040700
                                                                        00040800
           IF ORDLDGR-FILE-MISSING                                      00040900
               GO TO P12000-EXIT.                                       00041000
                                                                        00041100
           READ ORDER-FILE                                              00041200
               AT END SET ORDLDGR-EOF TO TRUE.                          00041300
                                                                        00041400
           PERFORM P12100-COUNT-ONE-ORDER THRU P12100-EXIT              00041500
               UNTIL ORDLDGR-EOF.                                       00041600
                                                                        00041700
           CLOSE ORDER-FILE.                                            00041800
                                                                        00041900
       P12000-EXIT.                                                     00042000
           EXIT.                                                        00042100
           EJECT                                                        00042200
      ***************************************************************** 00042300
      *    PARAGRAPH:  P12100-COUNT-ONE-ORDER                          *00042400
      *    FUNCTION :  TALLY ONE EXISTING LEDGER ROW INTO THE ALL-TIME *00042500
      *                AND TODAY'S-DATE COUNTERS.                      *00042600
      ***************************************************************** 00042700
                                                                        00042800
       P12100-COUNT-ONE-ORDER.                                          00042900
                                                                        00043000
           ADD 1 TO WS-TOTAL-ORDERS.                                    00043100
                                                                        00043200
           IF ORDNOV-RUN-DATE = WS-RUN-DATE                             00043300
               ADD 1 TO WS-TODAY-ORDERS.                                00043400
                                                                        00043500
           READ ORDER-FILE                                              00043600
               AT END SET ORDLDGR-EOF TO TRUE.                          00043700
                                                                        00043800
       P12100-EXIT.                                                     00043900
           EXIT.                                                        00044000
           EJECT                                                        00044100
      ***************************************************************** 00044200
      *    PARAGRAPH:  P13000-COUNT-UNPROCESSED                       * 00044300
      *    FUNCTION :  INDEPENDENTLY RE-SCAN THE RAW ORDER FILE, BEFORE*00044400
      *                THIS RUN TOUCHES A SINGLE ROW, AND COUNT ALL    *00044500
      *                ROWS STILL AT PROCESSED-FLAG = 0.  THIS IS THE  *00044600
      *                UNPROCESSED-ORDERS-REMAINING FIGURE FOR THE     *00044700
      *                END-OF-RUN REPORT.  IT MUST BE TAKEN SEPARATELY *00044800
      *                FROM THE MAIN PROCESSING LOOP BECAUSE A PARM    *00044900
      *                CARD MAY RESTRICT THAT LOOP TO ONE CHANNEL --   *00045000
      *                ROWS FOR OTHER CHANNELS ARE NEVER VISITED THERE *00045100
      *                AND WOULD OTHERWISE BE LEFT OUT OF THE COUNT.   *00045200
      *                ADDED PER TICKET OMS-1140.                      *00045300
      ***************************************************************** 00045400
                                                                        00045500
       P13000-COUNT-UNPROCESSED.                                        00045600
                                                                        00045700
           OPEN INPUT RAW-ORDER-FILE.                                   00045800
                                                                        00045900
           MOVE 1 TO WS-RAWORD-RELKEY.                                  00046000
                                                                        00046100
           READ RAW-ORDER-FILE NEXT RECORD                              00046200
               AT END SET RAWORD-EOF TO TRUE.                           00046300
                                                                        00046400
           PERFORM P13100-COUNT-ONE-RAW-ORDER THRU P13100-EXIT          00046500
               UNTIL RAWORD-EOF.                                        00046600
                                                                        00046700
           CLOSE RAW-ORDER-FILE.                                        00046800
                                                                        00046900
           MOVE SPACES TO WS-RAWORD-EOF-SW.                             00047000
                                                                        00047100
       P13000-EXIT.                                                     00047200
           EXIT.                                                        00047300
           EJECT                                                        00047400
      ***************************************************************** 00047500
      *    PARAGRAPH:  P13100-COUNT-ONE-RAW-ORDER                     * 00047600
      *    FUNCTION :  TALLY ONE RAW ORDER ROW INTO THE UNPROCESSED   * 00047700
      *                COUNT WHEN IT IS STILL AT PROCESSED-FLAG = 0.  * 00047800
      ***************************************************************** 00047900
                                                                        00048000
       P13100-COUNT-ONE-RAW-ORDER.                                      00048100
                                                                        00048200
           IF RAW-ORD-UNPROCESSED                                       00048300
               ADD 1 TO WS-UNPROCESSED-CNT                              00048400
           END-IF.                                                      00048500
                                                                        00048600
           READ RAW-ORDER-FILE NEXT RECORD                              00048700
               AT END SET RAWORD-EOF TO TRUE.                           00048800
                                                                        00048900
       P13100-EXIT.                                                     00049000
           EXIT.                                                        00049100
           EJECT                                                        00049200
      ***************************************************************** 00049300
      *    PARAGRAPH:  P20000-PROCESS-LOOP                             *00049400
      *    FUNCTION :  FOR EACH UNPROCESSED RAW ORDER, DECODE THE     * 00049500
      *                PAYLOAD, NORMALIZE IT, WRITE THE LEDGER ROW,   * 00049600
      *                AND MARK THE RAW ROW PROCESSED.  THE RAW ORDER * 00049700
      *                FILE IS READ IN ASCENDING RELATIVE-RECORD       *00049800
      *                ORDER, WHICH IS ALSO ASCENDING COLLECTED-AT     *00049900
      *                ORDER BECAUSE OMSB01 APPENDS ROWS IN THE SAME   *00050000
      *                SEQUENCE IT TIME-STAMPS THEM -- NO SORT STEP    *00050100
      *                IS NEEDED AHEAD OF THIS PROGRAM.                *00050200
      *    CALLED BY:  P00000-MAINLINE                                 *00050300
      ***************************************************************** 00050400
                                                                        00050500
       P20000-PROCESS-LOOP.                                             00050600
                                                                        00050700
           IF RAW-ORD-UNPROCESSED                                       00050800
               IF WS-CHANNEL-FILTER = SPACES                            00050900
                       OR RAW-ORD-CHANNEL-CODE = WS-CHANNEL-FILTER      00051000
                   PERFORM P21000-HANDLE-ONE-ORDER THRU P21000-EXIT     00051100
               END-IF                                                   00051200
           END-IF.                                                      00051300
                                                                        00051400
           READ RAW-ORDER-FILE NEXT RECORD                              00051500
               AT END SET RAWORD-EOF TO TRUE.                           00051600
                                                                        00051700
       P20000-EXIT.                                                     00051800
           EXIT.                                                        00051900
           EJECT                                                        00052000
      ***************************************************************** 00052100
      *    PARAGRAPH:  P21000-HANDLE-ONE-ORDER                         *00052200
      *    FUNCTION :  DECODE, NORMALIZE, AND WRITE ONE ORDER, THEN   * 00052300
      *                REWRITE THE RAW ROW WITH THE OUTCOME.           *00052400
      ***************************************************************** 00052500
                                                                        00052600
       P21000-HANDLE-ONE-ORDER.                                         00052700
                                                                        00052800
           PERFORM P22000-DECODE-COLLECTED-ORDER THRU P22000-EXIT.      00052900
           PERFORM P23000-NORMALIZE-ORDER        THRU P23000-EXIT.      00053000
                                                                        00053100
           IF OMSS01-STATUS-OK                                          00053200
               WRITE ORDER-RECORD                                       00053300
                   INVALID KEY                                          00053400
                       SET OMSS01-STATUS-ERROR TO TRUE                  00053500
                       MOVE 'ORDER LEDGER WRITE FAILED'                 00053600
                                      TO OMSS01-ERROR-TEXT              00053700
               END-WRITE                                                00053800
           END-IF.                                                      00053900
                                                                        00054000
           IF OMSS01-STATUS-OK                                          00054100
               SET RAW-ORD-PROCESSED TO TRUE                            00054200
               MOVE WS-PROCESSED-AT  TO RAW-ORD-PROCESSED-AT            00054300
               MOVE SPACES           TO RAW-ORD-ERROR-MSG               00054400
               ADD 1 TO WS-SUCCESS-CNT                                  00054500
               ADD 1 TO WS-TOTAL-ORDERS                                 00054600
               MOVE ORD-ORDERED-AT TO WS-ORDERED-AT-CHECK               00054700
               IF WS-OAC-DATE = WS-RUN-DATE                             00054800
                   ADD 1 TO WS-TODAY-ORDERS                             00054900
               END-IF                                                   00055000
               PERFORM P24000-TALLY-CHANNEL-STATS THRU P24000-EXIT      00055100
           ELSE                                                         00055200
               MOVE OMSS01-ERROR-TEXT TO RAW-ORD-ERROR-MSG              00055300
               ADD 1 TO WS-ERROR-CNT                                    00055400
               MOVE 'BUSN'    TO WS-OMS-ERROR-TYPE                      00055500
               MOVE 'OMSB02'  TO WOBE-PROGRAM-ID                        00055600
               MOVE 'P21000'  TO WOBE-PARAGRAPH                         00055700
               MOVE OMSS01-ERROR-TEXT TO WOBE-REASON-TEXT               00055800
               DISPLAY WS-OMS-BATCH-ERROR-01                            00055900
               DISPLAY WS-OMS-BATCH-ERROR-02                            00056000
           END-IF.                                                      00056100
                                                                        00056200
           REWRITE RAW-ORDER-RECORD                                     00056300
               INVALID KEY                                              00056400
                   MOVE 'FILE' TO WS-OMS-ERROR-TYPE                     00056500
                   MOVE 'OMSB02'          TO WOBE-PROGRAM-ID            00056600
                   MOVE 'P21000'          TO WOBE-PARAGRAPH             00056700
                   MOVE 'RAW ORDER REWRITE FAILED' TO WOBE-REASON-TEXT  00056800
                   DISPLAY WS-OMS-BATCH-ERROR-01                        00056900
                   DISPLAY WS-OMS-BATCH-ERROR-02.                       00057000
                                                                        00057100
       P21000-EXIT.                                                     00057200
           EXIT.                                                        00057300
           EJECT                                                        00057400
      ***************************************************************** 00057500
      *    PARAGRAPH:  P22000-DECODE-COLLECTED-ORDER                  * 00057600
      *    FUNCTION :  MOVE THE RAW-ORD-DATA-VIEW PAYLOAD INTO THE    * 00057700
      *                WORKING-STORAGE COLLECTED-ORDER-RECORD SO IT   * 00057800
      *                CAN BE PASSED TO OMSS01 AS A LINKAGE PARAMETER.* 00057900
      ***************************************************************** 00058000
                                                                        00058100
       P22000-DECODE-COLLECTED-ORDER.                                   00058200
                                                                        00058300
           MOVE RAWV-CHANNEL-CODE     TO COLL-CHANNEL-CODE.             00058400
           MOVE RAWV-CHANNEL-ORDNO    TO COLL-CHANNEL-ORDNO.            00058500
           MOVE RAWV-CUSTOMER-NAME    TO COLL-CUSTOMER-NAME.            00058600
           MOVE RAWV-CUSTOMER-PHONE   TO COLL-CUSTOMER-PHONE.           00058700
           MOVE RAWV-CUSTOMER-EMAIL   TO COLL-CUSTOMER-EMAIL.           00058800
           MOVE RAWV-RECIPIENT-NAME   TO COLL-RECIPIENT-NAME.           00058900
           MOVE RAWV-RECIPIENT-PHONE  TO COLL-RECIPIENT-PHONE.          00059000
           MOVE RAWV-POSTAL-CODE      TO COLL-POSTAL-CODE.              00059100
           MOVE RAWV-ADDRESS          TO COLL-ADDRESS.                  00059200
           MOVE RAWV-ADDRESS-DETAIL   TO COLL-ADDRESS-DETAIL.           00059300
           MOVE RAWV-DELIVERY-MEMO    TO COLL-DELIVERY-MEMO.            00059400
           MOVE RAWV-TOTAL-AMOUNT     TO COLL-TOTAL-AMOUNT.             00059500
           MOVE RAWV-PAYMENT-AMOUNT   TO COLL-PAYMENT-AMOUNT.           00059600
           MOVE RAWV-SHIPPING-FEE     TO COLL-SHIPPING-FEE.             00059700
           MOVE RAWV-DISCOUNT-AMOUNT  TO COLL-DISCOUNT-AMOUNT.          00059800
           MOVE RAWV-ORDER-STATUS     TO COLL-ORDER-STATUS.             00059900
           MOVE RAWV-PAYMENT-STATUS   TO COLL-PAYMENT-STATUS.           00060000
           MOVE RAWV-PAYMENT-METHOD   TO COLL-PAYMENT-METHOD.           00060100
           MOVE RAWV-ORDERED-AT       TO COLL-ORDERED-AT.               00060200
           MOVE RAWV-PAID-AT          TO COLL-PAID-AT.                  00060300
           MOVE RAWV-ITEM-COUNT       TO COLL-ITEM-COUNT.               00060400
                                                                        00060500
           PERFORM P22100-DECODE-ONE-ITEM                               00060600
                   VARYING WS-SORT-IDX FROM 1 BY 1                      00060700
                   UNTIL WS-SORT-IDX > COLL-ITEM-COUNT.                 00060800
                                                                        00060900
       P22000-EXIT.                                                     00061000
           EXIT.                                                        00061100
           EJECT                                                        00061200
      ***************************************************************** 00061300
      *    PARAGRAPH:  P22100-DECODE-ONE-ITEM                          *00061400
      *    FUNCTION :  MOVE ONE ITEM SLOT FROM THE RAW ORDER VIEW TO  * 00061500
      *                THE COLLECTED ORDER WORKING-STORAGE VIEW.       *00061600
      *    NOTE     :  WS-SORT-IDX IS BORROWED AS THE ITEM SUBSCRIPT   *00061700
      *                HERE -- IT IS FREE AT THIS POINT IN THE RUN AND *00061800
      *                IS NOT NEEDED AGAIN UNTIL P80000 AFTER THE      *00061900
      *                WHOLE PROCESSING LOOP HAS FINISHED.             *00062000
      ***************************************************************** 00062100
                                                                        00062200
       P22100-DECODE-ONE-ITEM.                                          00062300
                                                                        00062400
           MOVE RAWV-ITEM-CHAN-PRDCD (WS-SORT-IDX)                      00062500
                       TO COLL-ITEM-CHAN-PRDCD (WS-SORT-IDX).           00062600
           MOVE RAWV-ITEM-PRD-NAME (WS-SORT-IDX)                        00062700
                       TO COLL-ITEM-PRD-NAME (WS-SORT-IDX).             00062800
           MOVE RAWV-ITEM-OPT-NAME (WS-SORT-IDX)                        00062900
                       TO COLL-ITEM-OPT-NAME (WS-SORT-IDX).             00063000
           MOVE RAWV-ITEM-QUANTITY (WS-SORT-IDX)                        00063100
                       TO COLL-ITEM-QUANTITY (WS-SORT-IDX).             00063200
           MOVE RAWV-ITEM-UNIT-PRICE (WS-SORT-IDX)                      00063300
                       TO COLL-ITEM-UNIT-PRICE (WS-SORT-IDX).           00063400
           MOVE RAWV-ITEM-TOT-PRICE (WS-SORT-IDX)                       00063500
                       TO COLL-ITEM-TOT-PRICE (WS-SORT-IDX).            00063600
                                                                        00063700
       P22100-EXIT.                                                     00063800
           EXIT.                                                        00063900
           EJECT                                                        00064000
      ***************************************************************** 00064100
      *    PARAGRAPH:  P23000-NORMALIZE-ORDER                          *00064200
      *    FUNCTION :  CALL OMSS01 TO BUILD THE LEDGER RECORD FROM     *00064300
      *                THE DECODED COLLECTED-ORDER-RECORD.             *00064400
      ***************************************************************** 00064500
                                                                        00064600
       P23000-NORMALIZE-ORDER.                                          00064700
                                                                        00064800
           MOVE WS-RUN-DATE   TO OMSS01-RUN-DATE.                       00064900
           MOVE RAW-ORD-ID     TO OMSS01-RAW-ORDER-ID.                  00065000
           SET OMSS01-STATUS-OK TO TRUE.                                00065100
           MOVE SPACES         TO OMSS01-ERROR-TEXT.                    00065200
           MOVE SPACES         TO ORDER-RECORD.                         00065300
                                                                        00065400
           CALL 'OMSS01' USING OMSS01-PARMS                             00065500
                                COLLECTED-ORDER-RECORD                  00065600
                                ORDER-RECORD.                           00065700
                                                                        00065800
       P23000-EXIT.                                                     00065900
           EXIT.                                                        00066000
           EJECT                                                        00066100
      ***************************************************************** 00066200
      *    PARAGRAPH:  P24000-TALLY-CHANNEL-STATS                      *00066300
      *    FUNCTION :  FIND THE SUCCESSFUL ORDER'S CHANNEL IN THE     * 00066400
      *                REPORT TABLE AND ADD ONE TO ITS COUNT.  A       *00066500
      *                CHANNEL THAT PRODUCED AN ORDER BUT IS NOT ON    *00066600
      *                THE ACTIVE CHANNEL MASTER (SHOULD NOT HAPPEN,   *00066700
      *                BUT THIS SHOP HAS BEEN SURPRISED BEFORE) IS     *00066800
      *                ADDED TO THE TABLE RATHER THAN LOST FROM THE    *00066900
      *                REPORT.                                         *00067000
      ***************************************************************** 00067100
                                                                        00067200
       P24000-TALLY-CHANNEL-STATS.                                      00067300
                                                                        00067400
           SET WS-CHANNEL-STATS-SW TO SPACES.                           00067500
           SET WCRT-IDX TO 1.                                           00067600
                                                                        00067700
           SEARCH WCRT-ENTRY                                            00067800
               AT END                                                   00067900
                   SET WS-CHANNEL-STATS-SW TO SPACES                    00068000
               WHEN WCRT-CHANNEL-CODE (WCRT-IDX) = RAW-ORD-CHANNEL-CODE 00068100
                   SET CHANNEL-STATS-FOUND TO TRUE                      00068200
                   ADD 1 TO WCRT-ORDER-COUNT (WCRT-IDX).                00068300
                                                                        00068400
           IF NOT CHANNEL-STATS-FOUND                                   00068500
               ADD 1 TO WCRT-ENTRY-COUNT                                00068600
               MOVE RAW-ORD-CHANNEL-CODE                                00068700
                              TO WCRT-CHANNEL-CODE (WCRT-ENTRY-COUNT)   00068800
               MOVE RAW-ORD-CHANNEL-CODE                                00068900
                              TO WCRT-CHANNEL-NAME (WCRT-ENTRY-COUNT)   00069000
               MOVE 1         TO WCRT-ORDER-COUNT (WCRT-ENTRY-COUNT)    00069100
           END-IF.                                                      00069200
                                                                        00069300
       P24000-EXIT.                                                     00069400
           EXIT.                                                        00069500
           EJECT                                                        00069600
      ***************************************************************** 00069700
      *    PARAGRAPH:  P80000-SORT-CHANNEL-STATS                       *00069800
      *    FUNCTION :  RESEQUENCE THE PER-CHANNEL REPORT TABLE         *00069900
      *                DESCENDING BY ORDER COUNT USING AN IN-STORAGE   *00070000
      *                EXCHANGE SORT -- THIS SHOP HAS NO SORT VERB IN  *00070100
      *                THE OMS SUITE, SO A SMALL TABLE LIKE THIS ONE   *00070200
      *                IS RESEQUENCED BY HAND, THE SAME AS THE FIXED   *00070300
      *                LOOKUP TABLES IN OMSS01 AND OMSS02.             *00070400
      ***************************************************************** 00070500
                                                                        00070600
       P80000-SORT-CHANNEL-STATS.                                       00070700
                                                                        00070800
           IF WCRT-ENTRY-COUNT > 1                                      00070900
               PERFORM P81000-SORT-PASS                                 00071000
                       VARYING WS-SORT-PASS FROM 1 BY 1                 00071100
                       UNTIL WS-SORT-PASS >= WCRT-ENTRY-COUNT           00071200
           END-IF.                                                      00071300
                                                                        00071400
       P80000-EXIT.                                                     00071500
           EXIT.                                                        00071600
           EJECT                                                        00071700
      ***************************************************************** 00071800
      *    PARAGRAPH:  P81000-SORT-PASS                                *00071900
      *    FUNCTION :  ONE PASS OF THE EXCHANGE SORT OVER THE WHOLE    *00072000
      *                TABLE.                                          *00072100
      ***************************************************************** 00072200
                                                                        00072300
       P81000-SORT-PASS.                                                00072400
                                                                        00072500
           PERFORM P82000-SORT-COMPARE                                  00072600
                   VARYING WS-SORT-IDX FROM 1 BY 1                      00072700
                   UNTIL WS-SORT-IDX >= WCRT-ENTRY-COUNT.               00072800
                                                                        00072900
       P81000-EXIT.                                                     00073000
           EXIT.                                                        00073100
           EJECT                                                        00073200
      ***************************************************************** 00073300
      *    PARAGRAPH:  P82000-SORT-COMPARE                             *00073400
      *    FUNCTION :  COMPARE TWO ADJACENT ENTRIES AND SWAP THEM IF   *00073500
      *                THE LOWER-INDEXED ENTRY HAS A SMALLER COUNT.    *00073600
      ***************************************************************** 00073700
                                                                        00073800
       P82000-SORT-COMPARE.                                             00073900
                                                                        00074000
           SET WCRT-IDX  TO WS-SORT-IDX.                                00074100
           COMPUTE WS-SORT-NEXT = WS-SORT-IDX + 1.                      00074200
           SET WCRT-IDX2 TO WS-SORT-NEXT.                               00074300
                                                                        00074400
           IF WCRT-ORDER-COUNT (WCRT-IDX) < WCRT-ORDER-COUNT (WCRT-IDX2)00074500
               MOVE WCRT-ENTRY (WCRT-IDX)  TO WS-SORT-TEMP-ENTRY        00074600
               MOVE WCRT-ENTRY (WCRT-IDX2) TO WCRT-ENTRY (WCRT-IDX)     00074700
               MOVE WS-SORT-TEMP-ENTRY     TO WCRT-ENTRY (WCRT-IDX2)    00074800
           END-IF.                                                      00074900
                                                                        00075000
       P82000-EXIT.                                                     00075100
           EXIT.                                                        00075200
           EJECT                                                        00075300
      ***************************************************************** 00075400
      *    PARAGRAPH:  P90000-PRINT-REPORT                             *00075500
      *    FUNCTION :  WRITE THE END-OF-RUN CONTROL-BREAK-BY-CHANNEL   *00075600
      *                REPORT TO THE JOB LOG.                          *00075700
      ***************************************************************** 00075800
                                                                        00075900
       P90000-PRINT-REPORT.                                             00076000
                                                                        00076100
           DISPLAY 'OMS ORDER PROCESSING RUN REPORT'.                   00076200
           DISPLAY 'RUN DATE: ' WS-RUN-DATE.                            00076300
           DISPLAY ' '.                                                 00076400
           DISPLAY 'CHANNEL CODE   CHANNEL NAME                    ORD' 00076500
               'ER COUNT'.                                              00076600
           DISPLAY '-------------  ------------------------------  ---' 00076700
               '--------'.                                              00076800
                                                                        00076900
           MOVE ZERO TO WS-CHANNEL-TOTAL.                               00077000
                                                                        00077100
           PERFORM P91000-PRINT-ONE-CHANNEL                             00077200
                   VARYING WCRT-IDX FROM 1 BY 1                         00077300
                   UNTIL WCRT-IDX > WCRT-ENTRY-COUNT.                   00077400
                                                                        00077500
           DISPLAY '-------------  ------------------------------  ---' 00077600
               '--------'.                                              00077700
                                                                        00077800
           MOVE SPACES        TO WS-RPT-DETAIL-LINE.                    00077900
           MOVE 'TOTAL'        TO RPTD-CHANNEL-CODE.                    00078000
           MOVE WS-CHANNEL-TOTAL TO RPTD-ORDER-COUNT.                   00078100
           DISPLAY WS-RPT-DETAIL-LINE.                                  00078200
                                                                        00078300
           DISPLAY ' '.                                                 00078400
           DISPLAY 'SUMMARY'.                                           00078500
                                                                        00078600
           MOVE SPACES TO WS-RPT-SUMMARY-LINE.                          00078700
           MOVE 'TOTAL ORDERS (ALL TIME) . . . . . . . . . . '          00078800
                              TO RPTS-LABEL.                            00078900
           MOVE WS-TOTAL-ORDERS TO RPTS-VALUE.                          00079000
           DISPLAY WS-RPT-SUMMARY-LINE.                                 00079100
                                                                        00079200
           MOVE SPACES TO WS-RPT-SUMMARY-LINE.                          00079300
           MOVE 'TODAY''S ORDERS . . . . . . . . . . . . . . . '        00079400
                              TO RPTS-LABEL.                            00079500
           MOVE WS-TODAY-ORDERS TO RPTS-VALUE.                          00079600
           DISPLAY WS-RPT-SUMMARY-LINE.                                 00079700
                                                                        00079800
           MOVE SPACES TO WS-RPT-SUMMARY-LINE.                          00079900
           MOVE 'UNPROCESSED ORDERS REMAINING . . . . . . . . '         00080000
                              TO RPTS-LABEL.                            00080100
           MOVE WS-UNPROCESSED-CNT TO RPTS-VALUE.                       00080200
           DISPLAY WS-RPT-SUMMARY-LINE.                                 00080300
                                                                        00080400
           MOVE SPACES TO WS-RPT-SUMMARY-LINE.                          00080500
           MOVE 'THIS RUN - SUCCESS . . . . . . . . . . . . . '         00080600
                              TO RPTS-LABEL.                            00080700
           MOVE WS-SUCCESS-CNT TO RPTS-VALUE.                           00080800
           DISPLAY WS-RPT-SUMMARY-LINE.                                 00080900
                                                                        00081000
           MOVE SPACES TO WS-RPT-SUMMARY-LINE.                          00081100
           MOVE 'THIS RUN - ERRORS  . . . . . . . . . . . . . '         00081200
                              TO RPTS-LABEL.                            00081300
           MOVE WS-ERROR-CNT TO RPTS-VALUE.                             00081400
           DISPLAY WS-RPT-SUMMARY-LINE.                                 00081500
                                                                        00081600
       P90000-EXIT.                                                     00081700
           EXIT.                                                        00081800
           EJECT                                                        00081900
      ***************************************************************** 00082000
      *    PARAGRAPH:  P91000-PRINT-ONE-CHANNEL                        *00082100
      *    FUNCTION :  FORMAT AND PRINT ONE CHANNEL DETAIL LINE, AND   *00082200
      *                ADD ITS COUNT INTO THE GRAND TOTAL.             *00082300
      ***************************************************************** 00082400
                                                                        00082500
       P91000-PRINT-ONE-CHANNEL.                                        00082600
                                                                        00082700
           MOVE SPACES TO WS-RPT-DETAIL-LINE.                           00082800
           MOVE WCRT-CHANNEL-CODE (WCRT-IDX) TO RPTD-CHANNEL-CODE.      00082900
           MOVE WCRT-CHANNEL-NAME (WCRT-IDX) TO RPTD-CHANNEL-NAME.      00083000
           MOVE WCRT-ORDER-COUNT (WCRT-IDX)  TO RPTD-ORDER-COUNT.       00083100
           DISPLAY WS-RPT-DETAIL-LINE.                                  00083200
                                                                        00083300
           ADD WCRT-ORDER-COUNT (WCRT-IDX) TO WS-CHANNEL-TOTAL.         00083400
                                                                        00083500
       P91000-EXIT.                                                     00083600
           EXIT.                                                        00083700
