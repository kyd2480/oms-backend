       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID.    OMSS04.                                           00000200
       AUTHOR.        M R OKAFOR.                                       00000300
       INSTALLATION.  MERIDIAN SYSTEMS GROUP.                           00000400
       DATE-WRITTEN.  03/12/97.                                         00000500
       DATE-COMPILED.                                                   00000600
       SECURITY.      MERIDIAN SYSTEMS GROUP - INTERNAL USE ONLY.       00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 ORDER MANAGEMENT SYSTEM (OMS)                 * 00001000
      *                    MERIDIAN SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   OMSS04                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   CALLED SUBPROGRAM.  THE INVENTORY POSTING ENGINE. * 00001500
      *             APPLIES ONE MOVEMENT REQUEST AGAINST THE PRODUCT  * 00001600
      *             MASTER -- INBOUND, OUTBOUND, ADJUSTMENT, RESERVE  * 00001700
      *             OR RELEASE -- AND WRITES A BEFORE/AFTER AUDIT ROW  *00001800
      *             TO THE INVENTORY TRANSACTION LEDGER FOR INBOUND,  * 00001900
      *             OUTBOUND AND ADJUSTMENT POSTINGS.  LOADS THE      * 00002000
      *             WHOLE PRODUCT MASTER INTO MEMORY ON THE FIRST     * 00002100
      *             CALL OF THE RUN AND KEEPS IT THERE, THE SAME AS   * 00002200
      *             OMSS03 DOES FOR THE SEQUENCE CONTROL FILE.        * 00002300
      *                                                               * 00002400
      * FILES   :   PRODUCT-FILE (RELATIVE, I-O)                      * 00002500
      *             INV-TXN-FILE (SEQUENTIAL, EXTEND)                 * 00002600
      *                                                               * 00002700
      * CALLED BY:  OMSB03 (INVENTORY MOVEMENT BATCH DRIVER)           *00002800
      *                                                               * 00002900
      ***************************************************************** 00003000
      *             PROGRAM CHANGE LOG                                * 00003100
      *             -------------------                               * 00003200
      *                                                               * 00003300
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003400
      *  --------   --------------------  --------------------------  * 00003500
      *  03/12/97   M R OKAFOR            INITIAL VERSION -- ADDED TO  *00003600
      *                                   TRACK STOCK ACROSS THE THREE *00003700
      *                                   DISTRIBUTION WAREHOUSES.     *00003800
      *  11/23/98   L K WHITFIELD         Y2K REVIEW -- CALLER PASSES  *00003900
      *                                   AN 8-DIGIT CCYYMMDD TIME     *00004000
      *                                   STAMP, NO CHANGE NEEDED HERE.*00004100
      *  08/19/03   R HALVORSEN           ADDED THE NO-WAREHOUSE       *00004200
      *                                   LOW-STOCK WARNING MESSAGE    *00004300
      *                                   AFTER AN OUTBOUND POST.      *00004400
      *  02/02/09   S T ABRUZZO           NOTES TEXT ON A WAREHOUSE    *00004500
      *                                   POST NOW CARRIES A WAREHOUSE *00004600
      *                                   TAG PREFIX FOR THE AUDITORS. *00004700
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00004800
      ***************************************************************** 00004900
           EJECT                                                        00005000
       ENVIRONMENT DIVISION.                                            00005100
                                                                        00005200
       CONFIGURATION SECTION.                                           00005300
                                                                        00005400
       SPECIAL-NAMES.                                                   00005500
           C01 IS TOP-OF-FORM.                                          00005600
                                                                        00005700
       INPUT-OUTPUT SECTION.                                            00005800
                                                                        00005900
       FILE-CONTROL.                                                    00006000
                                                                        00006100
           SELECT PRODUCT-FILE         ASSIGN TO PRODMSTR               00006200
                   ORGANIZATION IS RELATIVE                             00006300
                   ACCESS IS DYNAMIC                                    00006400
                   RELATIVE KEY IS WS-PRODMSTR-RELKEY                   00006500
                   FILE STATUS IS WS-PRODMSTR-STATUS.                   00006600
                                                                        00006700
           SELECT INV-TXN-FILE         ASSIGN TO INVTXN                 00006800
                   ORGANIZATION IS SEQUENTIAL                           00006900
                   FILE STATUS IS WS-INVTXN-STATUS.                     00007000
           EJECT                                                        00007100
       DATA DIVISION.                                                   00007200
                                                                        00007300
       FILE SECTION.                                                    00007400
                                                                        00007500
      *    PRODUCT-FILE HOLDS TWO 01-LEVELS IN ITS COPYBOOK -- THE      00007600
      *    MASTER RECORD AND AN IN-MEMORY SEARCH TABLE.  THE FD CAN     00007700
      *    ONLY DESCRIBE ONE RECORD, SO IT GETS ITS OWN GENERIC AREA    00007800
      *    AND VPRODCT IS COPIED INTO WORKING-STORAGE INSTEAD, THE      00007900
      *    SAME BRIDGE OMSB01/OMSB02 USE FOR THE CHANNEL MASTER.        00008000
       FD  PRODUCT-FILE                                                 00008100
           LABEL RECORDS ARE STANDARD                                   00008200
           RECORDING MODE IS F.                                         00008300
       01  PRODUCT-FILE-REC             PIC X(1227).                    00008400
                                                                        00008500
       FD  INV-TXN-FILE                                                 00008600
           LABEL RECORDS ARE STANDARD                                   00008700
           RECORDING MODE IS F.                                         00008800
       01  INV-TXN-FILE-REC             PIC X(0944).                    00008900
           EJECT                                                        00009000
       WORKING-STORAGE SECTION.                                         00009100
                                                                        00009200
       01  WS-SWITCHES.                                                 00009300
           05  WS-FIRST-CALL-SW        PIC X     VALUE 'Y'.             00009400
               88  OMSS04-FIRST-CALL             VALUE 'Y'.             00009500
           05  WS-PRODMSTR-EOF-SW      PIC X     VALUE SPACES.          00009600
               88  PRODMSTR-EOF                  VALUE 'Y'.             00009700
           05  WS-OP-HANDLED-SW        PIC X     VALUE SPACES.          00009800
               88  WS-OP-HANDLED                 VALUE 'Y'.             00009900
           05  WS-INSUFFICIENT-SW      PIC X     VALUE SPACES.          00010000
               88  WS-INSUFFICIENT-STOCK         VALUE 'Y'.             00010100
           05  FILLER                  PIC X(05).                       00010200
                                                                        00010300
       01  WS-PRODMSTR-STATUS          PIC X(02) VALUE SPACES.          00010400
           88  PRODMSTR-OK                       VALUE '00'.            00010500
           88  PRODMSTR-AT-END                   VALUE '10'.            00010600
                                                                        00010700
       01  WS-INVTXN-STATUS            PIC X(02) VALUE SPACES.          00010800
           88  INVTXN-OK                         VALUE '00'.            00010900
                                                                        00011000
       01  WS-COUNTERS.                                                 00011100
           05  WS-PRODMSTR-RELKEY      PIC 9(07) COMP  VALUE ZERO.      00011200
           05  WS-TXN-SEQ              PIC 9(07) COMP  VALUE ZERO.      00011300
           05  WS-WHSE-NO              PIC 9(01) COMP  VALUE ZERO.      00011400
           05  FILLER                  PIC X(04).                       00011500
                                                                        00011600
       01  WS-TXN-SEQ-ED               PIC 9(07).                       00011700
                                                                        00011800
      *    DATE-ONLY VIEW OF THE 14-BYTE PROCESSED-AT STAMP THE CALLER  00011900
      *    HANDS IN, SO THE TRANSACTION ID CAN CARRY TODAY'S DATE THE   00012000
      *    SAME WAY RAW-ORD-ID DOES IN OMSB01 -- NO REFERENCE           00012100
      *    MODIFICATION, JUST A REDEFINES LIKE THE REST OF THIS SYSTEM. 00012200
       01  WS-PROCESSED-AT-RAW          PIC X(14).                      00012300
       01  WS-PROCESSED-AT-R REDEFINES WS-PROCESSED-AT-RAW.             00012400
           05  WS-PAC-DATE              PIC X(08).                      00012500
           05  FILLER                  PIC X(06).                       00012600
                                                                        00012700
       01  WS-NOTES-WORK.                                               00012800
           05  WS-NOTES-PREFIX         PIC X(60)  VALUE SPACES.         00012900
           05  WS-NOTES-BUILT          PIC X(500) VALUE SPACES.         00013000
           05  FILLER                  PIC X(05).                       00013100
                                                                        00013200
           COPY VPRODCT.                                                00013300
           COPY VITRXN.                                                 00013400
           COPY OMSERRWS.                                               00013500
           EJECT                                                        00013600
       LINKAGE SECTION.                                                 00013700
                                                                        00013800
           COPY OMSS04CY.                                               00013900
           COPY VMOVREQ.                                                00014000
                                                                        00014100
      ***************************************************************** 00014200
      *    P R O C E D U R E    D I V I S I O N                       * 00014300
      ***************************************************************** 00014400
                                                                        00014500
       PROCEDURE DIVISION USING OMSS04-PARMS                            00014600
                                MOVEMENT-REQUEST-RECORD.                00014700
                                                                        00014800
       P00000-MAINLINE.                                                 00014900
                                                                        00015000
           IF OMSS04-FIRST-CALL                                         00015100
               OPEN I-O PRODUCT-FILE                                    00015200
               PERFORM P00050-LOAD-PRODUCT-TABLE THRU P00050-EXIT       00015300
                   UNTIL PRODMSTR-EOF                                   00015400
               OPEN EXTEND INV-TXN-FILE                                 00015500
               SET OMSS04-FIRST-CALL TO FALSE                           00015600
           END-IF.                                                      00015700
                                                                        00015800
           MOVE SPACES TO OMSS04-ERROR-TEXT.                            00015900
           SET OMSS04-STATUS-OK TO TRUE.                                00016000
           MOVE OMSS04-PROCESSED-AT TO WS-PROCESSED-AT-RAW.             00016100
                                                                        00016200
           PERFORM P00060-FIND-PRODUCT THRU P00060-EXIT.                00016300
                                                                        00016400
           IF OMSS04-STATUS-OK                                          00016500
               PERFORM P00100-EDIT-OPERATION-CODE THRU P00100-EXIT      00016600
           END-IF.                                                      00016700
                                                                        00016800
           GOBACK.                                                      00016900
                                                                        00017000
       P00000-EXIT.                                                     00017100
           EXIT.                                                        00017200
           EJECT                                                        00017300
      ***************************************************************** 00017400
      *    PARAGRAPH:  P00050-LOAD-PRODUCT-TABLE                       *00017500
      *    FUNCTION :  ON THE FIRST CALL OF THE RUN, LOAD EVERY        *00017600
      *                PRODUCT MASTER RECORD INTO PRODUCT-SEARCH-      *00017700
      *                TABLE FOR SEARCH ALL BY PRODUCT-ID.             *00017800
      ***************************************************************** 00017900
                                                                        00018000
       P00050-LOAD-PRODUCT-TABLE.                                       00018100
                                                                        00018200
           READ PRODUCT-FILE NEXT RECORD INTO PRODUCT-RECORD            00018300
               AT END                                                   00018400
                   SET PRODMSTR-EOF TO TRUE                             00018500
                   GO TO P00050-EXIT.                                   00018600
                                                                        00018700
           ADD 1 TO PRST-ENTRY-COUNT.                                   00018800
           MOVE WS-PRODMSTR-RELKEY  TO PRST-REL-NO (PRST-ENTRY-COUNT).  00018900
           MOVE PROD-ID             TO PRST-ID (PRST-ENTRY-COUNT).      00019000
           MOVE PROD-SKU            TO PRST-SKU (PRST-ENTRY-COUNT).     00019100
           MOVE PROD-NAME           TO PRST-NAME (PRST-ENTRY-COUNT).    00019200
           MOVE PROD-BARCODE        TO PRST-BARCODE (PRST-ENTRY-COUNT). 00019300
           MOVE PROD-CATEGORY       TO PRST-CATEGORY (PRST-ENTRY-COUNT).00019400
           MOVE PROD-COST-PRICE                                         00019500
                                TO PRST-COST-PRICE (PRST-ENTRY-COUNT).  00019600
           MOVE PROD-SELLING-PRICE                                      00019700
                              TO PRST-SELLING-PRICE (PRST-ENTRY-COUNT). 00019800
           MOVE PROD-TOTAL-STOCK                                        00019900
                                TO PRST-TOTAL-STOCK (PRST-ENTRY-COUNT). 00020000
           MOVE PROD-AVAILABLE-STOCK                                    00020100
                            TO PRST-AVAILABLE-STOCK (PRST-ENTRY-COUNT). 00020200
           MOVE PROD-RESERVED-STOCK                                     00020300
                             TO PRST-RESERVED-STOCK (PRST-ENTRY-COUNT). 00020400
           MOVE PROD-SAFETY-STOCK                                       00020500
                               TO PRST-SAFETY-STOCK (PRST-ENTRY-COUNT). 00020600
           MOVE PROD-WHSE-STOCK-TAB (1)                                 00020700
                          TO PRST-WHSE-STOCK-TAB (PRST-ENTRY-COUNT, 1). 00020800
           MOVE PROD-WHSE-STOCK-TAB (2)                                 00020900
                          TO PRST-WHSE-STOCK-TAB (PRST-ENTRY-COUNT, 2). 00021000
           MOVE PROD-WHSE-STOCK-TAB (3)                                 00021100
                          TO PRST-WHSE-STOCK-TAB (PRST-ENTRY-COUNT, 3). 00021200
           MOVE PROD-WHSE-LOCATION                                      00021300
                              TO PRST-WHSE-LOCATION (PRST-ENTRY-COUNT). 00021400
           MOVE PROD-ACTIVE-SW                                          00021500
                                 TO PRST-ACTIVE-SW (PRST-ENTRY-COUNT).  00021600
           MOVE PROD-DESCRIPTION                                        00021700
                               TO PRST-DESCRIPTION (PRST-ENTRY-COUNT).  00021800
                                                                        00021900
       P00050-EXIT.                                                     00022000
           EXIT.                                                        00022100
           EJECT                                                        00022200
      ***************************************************************** 00022300
      *    PARAGRAPH:  P00060-FIND-PRODUCT                             *00022400
      *    FUNCTION :  SEARCH THE IN-MEMORY TABLE FOR THE PRODUCT-ID  * 00022500
      *                NAMED ON THE MOVEMENT REQUEST.                  *00022600
      ***************************************************************** 00022700
                                                                        00022800
       P00060-FIND-PRODUCT.                                             00022900
                                                                        00023000
           SEARCH ALL PRST-ENTRY                                        00023100
               AT END                                                   00023200
                   SET OMSS04-STATUS-ERROR TO TRUE                      00023300
                   MOVE 'PRODUCT ID NOT FOUND ON PRODUCT MASTER'        00023400
                                      TO OMSS04-ERROR-TEXT              00023500
               WHEN PRST-ID (PRST-IDX) = MOVQ-PRODUCT-ID                00023600
                   CONTINUE.                                            00023700
                                                                        00023800
       P00060-EXIT.                                                     00023900
           EXIT.                                                        00024000
           EJECT                                                        00024100
      ***************************************************************** 00024200
      *    PARAGRAPH:  P00100-EDIT-OPERATION-CODE                      *00024300
      *    FUNCTION :  DISPATCH TO THE POSTING PARAGRAPH FOR THE       *00024400
      *                OPERATION CODE ON THE MOVEMENT REQUEST. *        00024500
      ***************************************************************** 00024600
                                                                        00024700
       P00100-EDIT-OPERATION-CODE.                                      00024800
                                                                        00024900
           SET WS-OP-HANDLED-SW TO SPACES.                              00025000
                                                                        00025100
           IF MOVQ-OP-INBOUND-WHSE                                      00025200
               PERFORM P10000-POST-INBOUND-WHSE THRU P10000-EXIT        00025300
               SET WS-OP-HANDLED TO TRUE                                00025400
           END-IF.                                                      00025500
                                                                        00025600
           IF NOT WS-OP-HANDLED AND MOVQ-OP-OUTBOUND-WHSE               00025700
               PERFORM P20000-POST-OUTBOUND-WHSE THRU P20000-EXIT       00025800
               SET WS-OP-HANDLED TO TRUE                                00025900
           END-IF.                                                      00026000
                                                                        00026100
           IF NOT WS-OP-HANDLED AND MOVQ-OP-INBOUND-NOWHSE              00026200
               PERFORM P30000-POST-INBOUND-NOWHSE THRU P30000-EXIT      00026300
               SET WS-OP-HANDLED TO TRUE                                00026400
           END-IF.                                                      00026500
                                                                        00026600
           IF NOT WS-OP-HANDLED AND MOVQ-OP-OUTBOUND-NOWHSE             00026700
               PERFORM P40000-POST-OUTBOUND-NOWHSE THRU P40000-EXIT     00026800
               SET WS-OP-HANDLED TO TRUE                                00026900
           END-IF.                                                      00027000
                                                                        00027100
           IF NOT WS-OP-HANDLED AND MOVQ-OP-ADJUST                      00027200
               PERFORM P50000-POST-ADJUST THRU P50000-EXIT              00027300
               SET WS-OP-HANDLED TO TRUE                                00027400
           END-IF.                                                      00027500
                                                                        00027600
           IF NOT WS-OP-HANDLED AND MOVQ-OP-RESERVE                     00027700
               PERFORM P60000-POST-RESERVE THRU P60000-EXIT             00027800
               SET WS-OP-HANDLED TO TRUE                                00027900
           END-IF.                                                      00028000
                                                                        00028100
           IF NOT WS-OP-HANDLED AND MOVQ-OP-RELEASE                     00028200
               PERFORM P70000-POST-RELEASE THRU P70000-EXIT             00028300
               SET WS-OP-HANDLED TO TRUE                                00028400
           END-IF.                                                      00028500
                                                                        00028600
           IF NOT WS-OP-HANDLED                                         00028700
               SET OMSS04-STATUS-ERROR TO TRUE                          00028800
               MOVE 'UNRECOGNIZED MOVEMENT OPERATION CODE'              00028900
                                  TO OMSS04-ERROR-TEXT                  00029000
           END-IF.                                                      00029100
                                                                        00029200
       P00100-EXIT.                                                     00029300
           EXIT.                                                        00029400
           EJECT                                                        00029500
      ***************************************************************** 00029600
      *    PARAGRAPH:  P00200-SET-WAREHOUSE-NUMBER                     *00029700
      *    FUNCTION :  TRANSLATE THE WAREHOUSE NAME ON THE MOVEMENT    *00029800
      *                REQUEST TO A 1/2/3 SUBSCRIPT FOR THE WAREHOUSE  *00029900
      *                STOCK TABLE.  ZERO MEANS UNKNOWN -- THE CALLER  *00030000
      *                STILL POSTS THE AGGREGATE FIELDS, IT JUST       *00030100
      *                SKIPS THE WAREHOUSE-SPECIFIC ONE, THE SAME AS   *00030200
      *                FALLING THROUGH ALL THREE IFS WITH NONE TRUE.   *00030300
      ***************************************************************** 00030400
                                                                        00030500
       P00200-SET-WAREHOUSE-NUMBER.                                     00030600
                                                                        00030700
           MOVE ZERO TO WS-WHSE-NO.                                     00030800
                                                                        00030900
           IF MOVQ-WHSE-ANYANG                                          00031000
               MOVE 1 TO WS-WHSE-NO                                     00031100
           END-IF.                                                      00031200
                                                                        00031300
           IF MOVQ-WHSE-ICHEON                                          00031400
               MOVE 2 TO WS-WHSE-NO                                     00031500
           END-IF.                                                      00031600
                                                                        00031700
           IF MOVQ-WHSE-BUCHEON                                         00031800
               MOVE 3 TO WS-WHSE-NO                                     00031900
           END-IF.                                                      00032000
                                                                        00032100
       P00200-EXIT.                                                     00032200
           EXIT.                                                        00032300
           EJECT                                                        00032400
      ***************************************************************** 00032500
      *    PARAGRAPH:  P00300-BUILD-TXN-ID                             *00032600
      *    FUNCTION :  BUILD THE NEXT INVENTORY TRANSACTION ID, SAME  * 00032700
      *                STRING-A-COUNTER-ONTO-TODAY'S-DATE TECHNIQUE   * 00032800
      *                OMSB01 USES FOR RAW-ORD-ID. *                    00032900
      ***************************************************************** 00033000
                                                                        00033100
       P00300-BUILD-TXN-ID.                                             00033200
                                                                        00033300
           ADD 1 TO WS-TXN-SEQ.                                         00033400
           MOVE WS-TXN-SEQ TO WS-TXN-SEQ-ED.                            00033500
                                                                        00033600
           MOVE SPACES TO ITXN-ID.                                      00033700
           STRING 'ITXN'          DELIMITED BY SIZE                     00033800
                  WS-PAC-DATE      DELIMITED BY SIZE                    00033900
                  WS-TXN-SEQ-ED    DELIMITED BY SIZE                    00034000
                  INTO ITXN-ID.                                         00034100
                                                                        00034200
       P00300-EXIT.                                                     00034300
           EXIT.                                                        00034400
           EJECT                                                        00034500
      ***************************************************************** 00034600
      *    PARAGRAPH:  P10000-POST-INBOUND-WHSE                        *00034700
      *    FUNCTION :  INVENTORY RULE 1 -- INBOUND RECEIPT INTO A     * 00034800
      *                NAMED WAREHOUSE.  ALWAYS SUCCEEDS. *             00034900
      ***************************************************************** 00035000
                                                                        00035100
       P10000-POST-INBOUND-WHSE.                                        00035200
                                                                        00035300
           PERFORM P00200-SET-WAREHOUSE-NUMBER THRU P00200-EXIT.        00035400
                                                                        00035500
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-BEFORE-STOCK.   00035600
                                                                        00035700
           IF WS-WHSE-NO NOT = ZERO                                     00035800
               ADD MOVQ-QUANTITY                                        00035900
                   TO PRST-WHSE-STOCK-TAB (PRST-IDX, WS-WHSE-NO)        00036000
           END-IF.                                                      00036100
                                                                        00036200
           ADD MOVQ-QUANTITY TO PRST-TOTAL-STOCK (PRST-IDX)             00036300
                                PRST-AVAILABLE-STOCK (PRST-IDX).        00036400
                                                                        00036500
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-AFTER-STOCK.    00036600
                                                                        00036700
           SET ITXN-TYPE-IN TO TRUE.                                    00036800
           MOVE MOVQ-QUANTITY       TO ITXN-QUANTITY.                   00036900
           MOVE SPACES              TO ITXN-FROM-LOCATION.              00037000
           MOVE MOVQ-LOCATION       TO ITXN-TO-LOCATION.                00037100
           SET ITXN-REF-IS-MANUAL   TO TRUE.                            00037200
           MOVE SPACES              TO ITXN-REFERENCE-ID.               00037300
                                                                        00037400
           MOVE SPACES TO WS-NOTES-PREFIX.                              00037500
           STRING '창고:'         DELIMITED BY SIZE                   00037600
                  MOVQ-WAREHOUSE  DELIMITED BY SPACE                    00037700
                  ' | '           DELIMITED BY SIZE                     00037800
                  INTO WS-NOTES-PREFIX.                                 00037900
           MOVE SPACES TO WS-NOTES-BUILT.                               00038000
           STRING WS-NOTES-PREFIX DELIMITED BY '  '                     00038100
                  MOVQ-NOTES       DELIMITED BY SIZE                    00038200
                  INTO WS-NOTES-BUILT.                                  00038300
           MOVE WS-NOTES-BUILT      TO ITXN-NOTES.                      00038400
                                                                        00038500
           PERFORM P00900-WRITE-PRODUCT-AND-TXN THRU P00900-EXIT.       00038600
                                                                        00038700
       P10000-EXIT.                                                     00038800
           EXIT.                                                        00038900
           EJECT                                                        00039000
      ***************************************************************** 00039100
      *    PARAGRAPH:  P20000-POST-OUTBOUND-WHSE                       *00039200
      *    FUNCTION :  INVENTORY RULE 2 -- OUTBOUND SHIPMENT FROM A   * 00039300
      *                NAMED WAREHOUSE.  REJECTS ON INSUFFICIENT       *00039400
      *                WAREHOUSE STOCK, NO STATE CHANGE. *              00039500
      ***************************************************************** 00039600
                                                                        00039700
       P20000-POST-OUTBOUND-WHSE.                                       00039800
                                                                        00039900
           PERFORM P00200-SET-WAREHOUSE-NUMBER THRU P00200-EXIT.        00040000
                                                                        00040100
           SET WS-INSUFFICIENT-STOCK TO FALSE.                          00040200
           IF WS-WHSE-NO NOT = ZERO                                     00040300
               IF PRST-WHSE-STOCK-TAB (PRST-IDX, WS-WHSE-NO)            00040400
                       < MOVQ-QUANTITY                                  00040500
                   SET WS-INSUFFICIENT-STOCK TO TRUE                    00040600
               END-IF                                                   00040700
           END-IF.                                                      00040800
                                                                        00040900
           IF WS-INSUFFICIENT-STOCK                                     00041000
               SET OMSS04-STATUS-ERROR TO TRUE                          00041100
               MOVE 'INSUFFICIENT WAREHOUSE STOCK FOR OUTBOUND POST'    00041200
                                  TO OMSS04-ERROR-TEXT                  00041300
               GO TO P20000-EXIT                                        00041400
           END-IF.                                                      00041500
                                                                        00041600
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-BEFORE-STOCK.   00041700
                                                                        00041800
           IF WS-WHSE-NO NOT = ZERO                                     00041900
               SUBTRACT MOVQ-QUANTITY                                   00042000
                   FROM PRST-WHSE-STOCK-TAB (PRST-IDX, WS-WHSE-NO)      00042100
           END-IF.                                                      00042200
                                                                        00042300
           SUBTRACT MOVQ-QUANTITY FROM PRST-TOTAL-STOCK (PRST-IDX)      00042400
                                       PRST-AVAILABLE-STOCK (PRST-IDX). 00042500
                                                                        00042600
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-AFTER-STOCK.    00042700
                                                                        00042800
           SET ITXN-TYPE-OUT TO TRUE.                                   00042900
           MOVE MOVQ-QUANTITY       TO ITXN-QUANTITY.                   00043000
           MOVE PRST-WHSE-LOCATION (PRST-IDX) TO ITXN-FROM-LOCATION.    00043100
           MOVE SPACES              TO ITXN-TO-LOCATION.                00043200
           SET ITXN-REF-IS-ORDER    TO TRUE.                            00043300
           MOVE MOVQ-ORDER-ID       TO ITXN-REFERENCE-ID.               00043400
                                                                        00043500
           MOVE SPACES TO WS-NOTES-PREFIX.                              00043600
           STRING '창고:'         DELIMITED BY SIZE                   00043700
                  MOVQ-WAREHOUSE  DELIMITED BY SPACE                    00043800
                  ' | '           DELIMITED BY SIZE                     00043900
                  INTO WS-NOTES-PREFIX.                                 00044000
           MOVE SPACES TO WS-NOTES-BUILT.                               00044100
           STRING WS-NOTES-PREFIX DELIMITED BY '  '                     00044200
                  MOVQ-NOTES       DELIMITED BY SIZE                    00044300
                  INTO WS-NOTES-BUILT.                                  00044400
           MOVE WS-NOTES-BUILT      TO ITXN-NOTES.                      00044500
                                                                        00044600
           PERFORM P00900-WRITE-PRODUCT-AND-TXN THRU P00900-EXIT.       00044700
                                                                        00044800
       P20000-EXIT.                                                     00044900
           EXIT.                                                        00045000
           EJECT                                                        00045100
      ***************************************************************** 00045200
      *    PARAGRAPH:  P30000-POST-INBOUND-NOWHSE                      *00045300
      *    FUNCTION :  INVENTORY RULE 3 -- INBOUND RECEIPT WITH NO    * 00045400
      *                WAREHOUSE NAMED.  ALWAYS SUCCEEDS. *             00045500
      ***************************************************************** 00045600
                                                                        00045700
       P30000-POST-INBOUND-NOWHSE.                                      00045800
                                                                        00045900
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-BEFORE-STOCK.   00046000
                                                                        00046100
           ADD MOVQ-QUANTITY TO PRST-TOTAL-STOCK (PRST-IDX)             00046200
                                PRST-AVAILABLE-STOCK (PRST-IDX).        00046300
                                                                        00046400
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-AFTER-STOCK.    00046500
                                                                        00046600
           SET ITXN-TYPE-IN TO TRUE.                                    00046700
           MOVE MOVQ-QUANTITY       TO ITXN-QUANTITY.                   00046800
           MOVE SPACES              TO ITXN-FROM-LOCATION.              00046900
           MOVE MOVQ-LOCATION       TO ITXN-TO-LOCATION.                00047000
           SET ITXN-REF-IS-MANUAL   TO TRUE.                            00047100
           MOVE SPACES              TO ITXN-REFERENCE-ID.               00047200
           MOVE MOVQ-NOTES          TO ITXN-NOTES.                      00047300
                                                                        00047400
           PERFORM P00900-WRITE-PRODUCT-AND-TXN THRU P00900-EXIT.       00047500
                                                                        00047600
       P30000-EXIT.                                                     00047700
           EXIT.                                                        00047800
           EJECT                                                        00047900
      ***************************************************************** 00048000
      *    PARAGRAPH:  P40000-POST-OUTBOUND-NOWHSE                     *00048100
      *    FUNCTION :  INVENTORY RULE 4 -- OUTBOUND SHIPMENT WITH NO  * 00048200
      *                WAREHOUSE NAMED.  REJECTS ON INSUFFICIENT      * 00048300
      *                AVAILABLE STOCK.  RAISES A LOGGED-ONLY LOW-    * 00048400
      *                STOCK WARNING WHEN THE POST DRIVES AVAILABLE   * 00048500
      *                STOCK TO OR BELOW THE SAFETY STOCK LEVEL.       *00048600
      ***************************************************************** 00048700
                                                                        00048800
       P40000-POST-OUTBOUND-NOWHSE.                                     00048900
                                                                        00049000
           IF PRST-AVAILABLE-STOCK (PRST-IDX) < MOVQ-QUANTITY           00049100
               SET OMSS04-STATUS-ERROR TO TRUE                          00049200
               MOVE 'INSUFFICIENT AVAILABLE STOCK FOR OUTBOUND POST'    00049300
                                  TO OMSS04-ERROR-TEXT                  00049400
               GO TO P40000-EXIT                                        00049500
           END-IF.                                                      00049600
                                                                        00049700
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-BEFORE-STOCK.   00049800
                                                                        00049900
           SUBTRACT MOVQ-QUANTITY FROM PRST-TOTAL-STOCK (PRST-IDX)      00050000
                                       PRST-AVAILABLE-STOCK (PRST-IDX). 00050100
                                                                        00050200
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-AFTER-STOCK.    00050300
                                                                        00050400
           SET ITXN-TYPE-OUT TO TRUE.                                   00050500
           MOVE MOVQ-QUANTITY       TO ITXN-QUANTITY.                   00050600
           MOVE PRST-WHSE-LOCATION (PRST-IDX) TO ITXN-FROM-LOCATION.    00050700
           MOVE SPACES              TO ITXN-TO-LOCATION.                00050800
           SET ITXN-REF-IS-ORDER    TO TRUE.                            00050900
           MOVE MOVQ-ORDER-ID       TO ITXN-REFERENCE-ID.               00051000
           MOVE MOVQ-NOTES          TO ITXN-NOTES.                      00051100
                                                                        00051200
           PERFORM P00900-WRITE-PRODUCT-AND-TXN THRU P00900-EXIT.       00051300
                                                                        00051400
           IF PRST-AVAILABLE-STOCK (PRST-IDX)                           00051500
                   NOT > PRST-SAFETY-STOCK (PRST-IDX)                   00051600
               MOVE 'BUSN' TO WS-OMS-ERROR-TYPE                         00051700
               MOVE 'OMSS04'  TO WOBE-PROGRAM-ID                        00051800
               MOVE 'P40000'  TO WOBE-PARAGRAPH                         00051900
               MOVE 'LOW STOCK WARNING - AVAILABLE AT OR BELOW SAFETY'  00052000
                              TO WOBE-REASON-TEXT                       00052100
               DISPLAY WS-OMS-BATCH-ERROR-01                            00052200
               DISPLAY WS-OMS-BATCH-ERROR-02                            00052300
           END-IF.                                                      00052400
                                                                        00052500
       P40000-EXIT.                                                     00052600
           EXIT.                                                        00052700
           EJECT                                                        00052800
      ***************************************************************** 00052900
      *    PARAGRAPH:  P50000-POST-ADJUST                              *00053000
      *    FUNCTION :  INVENTORY RULE 5 -- CYCLE-COUNT ADJUSTMENT.     *00053100
      *                QUANTITY MAY BE NEGATIVE.  NO FLOOR CHECK --    *00053200
      *                AN ADJUSTMENT CAN DRIVE STOCK NEGATIVE ON       *00053300
      *                PURPOSE.                                        *00053400
      ***************************************************************** 00053500
                                                                        00053600
       P50000-POST-ADJUST.                                              00053700
                                                                        00053800
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-BEFORE-STOCK.   00053900
                                                                        00054000
           ADD MOVQ-QUANTITY TO PRST-TOTAL-STOCK (PRST-IDX)             00054100
                                PRST-AVAILABLE-STOCK (PRST-IDX).        00054200
                                                                        00054300
           MOVE PRST-TOTAL-STOCK (PRST-IDX)     TO ITXN-AFTER-STOCK.    00054400
                                                                        00054500
           SET ITXN-TYPE-ADJUST     TO TRUE.                            00054600
           MOVE MOVQ-QUANTITY       TO ITXN-QUANTITY.                   00054700
           MOVE SPACES              TO ITXN-FROM-LOCATION.              00054800
           MOVE SPACES              TO ITXN-TO-LOCATION.                00054900
           SET ITXN-REF-IS-MANUAL   TO TRUE.                            00055000
           MOVE SPACES              TO ITXN-REFERENCE-ID.               00055100
           MOVE MOVQ-NOTES          TO ITXN-NOTES.                      00055200
                                                                        00055300
           PERFORM P00900-WRITE-PRODUCT-AND-TXN THRU P00900-EXIT.       00055400
                                                                        00055500
       P50000-EXIT.                                                     00055600
           EXIT.                                                        00055700
           EJECT                                                        00055800
      ***************************************************************** 00055900
      *    PARAGRAPH:  P60000-POST-RESERVE                             *00056000
      *    FUNCTION :  INVENTORY RULE 6 -- MOVE STOCK FROM AVAILABLE  * 00056100
      *                TO RESERVED.  REJECTS ON INSUFFICIENT           *00056200
      *                AVAILABLE STOCK.  NO LEDGER ROW WRITTEN.        *00056300
      ***************************************************************** 00056400
                                                                        00056500
       P60000-POST-RESERVE.                                             00056600
                                                                        00056700
           IF PRST-AVAILABLE-STOCK (PRST-IDX) < MOVQ-QUANTITY           00056800
               SET OMSS04-STATUS-ERROR TO TRUE                          00056900
               MOVE 'INSUFFICIENT AVAILABLE STOCK TO RESERVE'           00057000
                                  TO OMSS04-ERROR-TEXT                  00057100
               GO TO P60000-EXIT                                        00057200
           END-IF.                                                      00057300
                                                                        00057400
           SUBTRACT MOVQ-QUANTITY FROM PRST-AVAILABLE-STOCK (PRST-IDX). 00057500
           ADD      MOVQ-QUANTITY TO   PRST-RESERVED-STOCK (PRST-IDX).  00057600
                                                                        00057700
           PERFORM P00950-REWRITE-PRODUCT THRU P00950-EXIT.             00057800
                                                                        00057900
       P60000-EXIT.                                                     00058000
           EXIT.                                                        00058100
           EJECT                                                        00058200
      ***************************************************************** 00058300
      *    PARAGRAPH:  P70000-POST-RELEASE                             *00058400
      *    FUNCTION :  INVENTORY RULE 7 -- MOVE STOCK BACK FROM        *00058500
      *                RESERVED TO AVAILABLE.  REJECTS ON INSUFFICIENT *00058600
      *                RESERVED STOCK.  NO LEDGER ROW WRITTEN. *        00058700
      ***************************************************************** 00058800
                                                                        00058900
       P70000-POST-RELEASE.                                             00059000
                                                                        00059100
           IF PRST-RESERVED-STOCK (PRST-IDX) < MOVQ-QUANTITY            00059200
               SET OMSS04-STATUS-ERROR TO TRUE                          00059300
               MOVE 'INSUFFICIENT RESERVED STOCK TO RELEASE'            00059400
                                  TO OMSS04-ERROR-TEXT                  00059500
               GO TO P70000-EXIT                                        00059600
           END-IF.                                                      00059700
                                                                        00059800
           SUBTRACT MOVQ-QUANTITY FROM PRST-RESERVED-STOCK (PRST-IDX).  00059900
           ADD      MOVQ-QUANTITY TO   PRST-AVAILABLE-STOCK (PRST-IDX). 00060000
                                                                        00060100
           PERFORM P00950-REWRITE-PRODUCT THRU P00950-EXIT.             00060200
                                                                        00060300
       P70000-EXIT.                                                     00060400
           EXIT.                                                        00060500
           EJECT                                                        00060600
      ***************************************************************** 00060700
      *    PARAGRAPH:  P00900-WRITE-PRODUCT-AND-TXN                    *00060800
      *    FUNCTION :  COMMON TAIL FOR THE FOUR POSTING RULES THAT     *00060900
      *                WRITE A LEDGER ROW -- STAMP THE TRANSACTION,    *00061000
      *                WRITE IT, THEN REWRITE THE PRODUCT MASTER.      *00061100
      ***************************************************************** 00061200
                                                                        00061300
       P00900-WRITE-PRODUCT-AND-TXN.                                    00061400
                                                                        00061500
           PERFORM P00300-BUILD-TXN-ID THRU P00300-EXIT.                00061600
                                                                        00061700
           MOVE MOVQ-PRODUCT-ID     TO ITXN-PRODUCT-ID.                 00061800
           MOVE OMSS04-PROCESSED-AT TO ITXN-CREATED-AT.                 00061900
                                                                        00062000
           WRITE INV-TXN-FILE-REC FROM INVENTORY-TXN-RECORD.            00062100
                                                                        00062200
           PERFORM P00950-REWRITE-PRODUCT THRU P00950-EXIT.             00062300
                                                                        00062400
       P00900-EXIT.                                                     00062500
           EXIT.                                                        00062600
           EJECT                                                        00062700
      ***************************************************************** 00062800
      *    PARAGRAPH:  P00950-REWRITE-PRODUCT                          *00062900
      *    FUNCTION :  REWRITE THE MATCHING PRODUCT MASTER SLOT FROM  * 00063000
      *                THE UPDATED TABLE ENTRY.                        *00063100
      ***************************************************************** 00063200
                                                                        00063300
       P00950-REWRITE-PRODUCT.                                          00063400
                                                                        00063500
           MOVE PRST-REL-NO (PRST-IDX)     TO WS-PRODMSTR-RELKEY.       00063600
           MOVE PRST-SKU (PRST-IDX)        TO PROD-SKU.                 00063700
           MOVE PRST-ID (PRST-IDX)         TO PROD-ID.                  00063800
           MOVE PRST-NAME (PRST-IDX)       TO PROD-NAME.                00063900
           MOVE PRST-BARCODE (PRST-IDX)    TO PROD-BARCODE.             00064000
           MOVE PRST-CATEGORY (PRST-IDX)   TO PROD-CATEGORY.            00064100
           MOVE PRST-COST-PRICE (PRST-IDX) TO PROD-COST-PRICE.          00064200
           MOVE PRST-SELLING-PRICE (PRST-IDX) TO PROD-SELLING-PRICE.    00064300
           MOVE PRST-TOTAL-STOCK (PRST-IDX)   TO PROD-TOTAL-STOCK.      00064400
           MOVE PRST-AVAILABLE-STOCK (PRST-IDX)                         00064500
                                           TO PROD-AVAILABLE-STOCK.     00064600
           MOVE PRST-RESERVED-STOCK (PRST-IDX)                          00064700
                                           TO PROD-RESERVED-STOCK.      00064800
           MOVE PRST-SAFETY-STOCK (PRST-IDX)  TO PROD-SAFETY-STOCK.     00064900
           MOVE PRST-WHSE-STOCK-TAB (PRST-IDX, 1)                       00065000
                                           TO PROD-WHSE-STOCK-TAB (1).  00065100
           MOVE PRST-WHSE-STOCK-TAB (PRST-IDX, 2)                       00065200
                                           TO PROD-WHSE-STOCK-TAB (2).  00065300
           MOVE PRST-WHSE-STOCK-TAB (PRST-IDX, 3)                       00065400
                                           TO PROD-WHSE-STOCK-TAB (3).  00065500
           MOVE PRST-WHSE-LOCATION (PRST-IDX) TO PROD-WHSE-LOCATION.    00065600
           MOVE PRST-ACTIVE-SW (PRST-IDX)     TO PROD-ACTIVE-SW.        00065700
           MOVE PRST-DESCRIPTION (PRST-IDX)   TO PROD-DESCRIPTION.      00065800
                                                                        00065900
           REWRITE PRODUCT-FILE-REC FROM PRODUCT-RECORD                 00066000
               INVALID KEY                                              00066100
                   MOVE 'FILE' TO WS-OMS-ERROR-TYPE                     00066200
                   MOVE 'OMSS04'  TO WOBE-PROGRAM-ID                    00066300
                   MOVE 'P00950'  TO WOBE-PARAGRAPH                     00066400
                   MOVE 'PRODUCT MASTER REWRITE FAILED'                 00066500
                                  TO WOBE-REASON-TEXT                   00066600
                   DISPLAY WS-OMS-BATCH-ERROR-01                        00066700
                   DISPLAY WS-OMS-BATCH-ERROR-02.                       00066800
                                                                        00066900
       P00950-EXIT.                                                     00067000
           EXIT.                                                        00067100
