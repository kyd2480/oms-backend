      *****************************************************************
      *    INVENTORY TRANSACTION LEDGER RECORD -- SEQUENTIAL, APPEND  *
      *                                                                *
      * ONE ROW WRITTEN BY OMSS04 FOR EVERY STOCK MOVE THAT CARRIES A *
      * TRANSACTION (INBOUND, OUTBOUND, ADJUST).  RESERVE AND RELEASE *
      * DO NOT WRITE A ROW HERE -- SEE OMSS04 P60000/P70000.  NEVER   *
      * REWRITTEN ONCE WRITTEN; THE FILE IS THE AUDIT TRAIL.           *
      *****************************************************************
       01  INVENTORY-TXN-RECORD.
           05  ITXN-ID                 PIC X(36).
           05  ITXN-PRODUCT-ID         PIC X(36).
           05  ITXN-TYPE               PIC X(10).
               88  ITXN-TYPE-IN                 VALUE 'IN'.
               88  ITXN-TYPE-OUT                VALUE 'OUT'.
               88  ITXN-TYPE-ADJUST             VALUE 'ADJUST'.
           05  ITXN-QUANTITY           PIC S9(07)     COMP-3.
           05  ITXN-BEFORE-STOCK       PIC S9(07)     COMP-3.
           05  ITXN-AFTER-STOCK        PIC S9(07)     COMP-3.
           05  ITXN-FROM-LOCATION      PIC X(100).
           05  ITXN-TO-LOCATION        PIC X(100).
           05  ITXN-REFERENCE-TYPE     PIC X(50).
               88  ITXN-REF-IS-ORDER            VALUE 'ORDER'.
               88  ITXN-REF-IS-MANUAL           VALUE 'MANUAL'.
           05  ITXN-REFERENCE-ID       PIC X(36).
           05  ITXN-NOTES              PIC X(500).
           05  ITXN-CREATED-AT         PIC X(14).
           05  FILLER                  PIC X(050).
