       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID.    OMSS03.                                           00000200
       AUTHOR.        D M FENWICK.                                      00000300
       INSTALLATION.  MERIDIAN SYSTEMS GROUP.                           00000400
       DATE-WRITTEN.  06/02/91.                                         00000500
       DATE-COMPILED.                                                   00000600
       SECURITY.      MERIDIAN SYSTEMS GROUP - INTERNAL USE ONLY.       00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 ORDER MANAGEMENT SYSTEM (OMS)                 * 00001000
      *                    MERIDIAN SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   OMSS03                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   CALLED SUBPROGRAM.  ISSUES THE NEXT OMS ORDER     * 00001500
      *             NUMBER FOR A GIVEN RUN DATE, IN THE FORM           *00001600
      *             OMS-CCYYMMDD-NNNN, WHERE NNNN RESETS TO 0001 EACH  *00001700
      *             CALENDAR DATE.  KEEPS THE LAST SEQUENCE ISSUED     *00001800
      *             PER DATE ON THE SEQUENCE CONTROL FILE SO IT DOES   *00001900
      *             NOT HAVE TO RE-SCAN THE WHOLE ORDER LEDGER ON      *00002000
      *             EVERY CALL.  ORIGINALLY WRITTEN FOR THE MPOCS      *00002100
      *             MAIL-ORDER TICKET NUMBER; RENAMED FOR OMS IN 1996. *00002200
      *                                                               * 00002300
      * CALLED BY:  OMSS01 (ORDER NORMALIZER)                          *00002400
      *                                                               * 00002500
      ***************************************************************** 00002600
      *             PROGRAM CHANGE LOG                                * 00002700
      *             -------------------                               * 00002800
      *                                                               * 00002900
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003000
      *  --------   --------------------  --------------------------  * 00003100
      *  06/02/91   D M FENWICK           INITIAL VERSION - MPOCS      *00003200
      *                                   MAIL-ORDER TICKET NUMBER.    *00003300
      *  01/08/96   S T ABRUZZO           RENAMED TICKET NUMBER TO OMS *00003400
      *                                   ORDER NUMBER, FORMAT CHANGED *00003500
      *                                   TO OMS-CCYYMMDD-NNNN.        *00003600
      *  11/23/98   L K WHITFIELD         Y2K - RUN DATE PARM IS NOW   *00003700
      *                                   PASSED AS 8-DIGIT CCYYMMDD   *00003800
      *                                   BY THE CALLER, NOT 6-DIGIT.  *00003900
      *  05/14/02   R HALVORSEN           ADDED FALLBACK-TO-1 WHEN THE *00004000
      *                                   STORED LAST SEQUENCE WILL    *00004100
      *                                   NOT VALIDATE AS NUMERIC.     *00004200
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00004300
      ***************************************************************** 00004400
           EJECT                                                        00004500
       ENVIRONMENT DIVISION.                                            00004600
                                                                        00004700
       CONFIGURATION SECTION.                                           00004800
                                                                        00004900
       SPECIAL-NAMES.                                                   00005000
           C01 IS TOP-OF-FORM.                                          00005100
                                                                        00005200
       INPUT-OUTPUT SECTION.                                            00005300
                                                                        00005400
       FILE-CONTROL.                                                    00005500
                                                                        00005600
           SELECT SEQ-CONTROL-FILE     ASSIGN TO SEQCTL                 00005700
                   ORGANIZATION IS RELATIVE                             00005800
                   ACCESS IS DYNAMIC                                    00005900
                   RELATIVE KEY IS WS-SEQCTL-RELKEY                     00006000
                   FILE STATUS IS WS-SEQCTL-STATUS.                     00006100
           EJECT                                                        00006200
       DATA DIVISION.                                                   00006300
                                                                        00006400
       FILE SECTION.                                                    00006500
                                                                        00006600
       FD  SEQ-CONTROL-FILE                                             00006700
           LABEL RECORDS ARE STANDARD                                   00006800
           RECORDING MODE IS F.                                         00006900
       01  SEQ-CONTROL-FILE-REC        PIC X(061).                      00007000
           EJECT                                                        00007100
       WORKING-STORAGE SECTION.                                         00007200
                                                                        00007300
       01  WS-SWITCHES.                                                 00007400
           05  WS-FIRST-CALL-SW        PIC X     VALUE 'Y'.             00007500
               88  OMSS03-FIRST-CALL             VALUE 'Y'.             00007600
           05  WS-SEQCTL-EOF-SW        PIC X     VALUE SPACES.          00007700
               88  SEQCTL-EOF                    VALUE 'Y'.             00007800
           05  WS-FOUND-DATE-SW        PIC X     VALUE SPACES.          00007900
               88  FOUND-TODAY-ENTRY             VALUE 'Y'.             00008000
           05  FILLER                  PIC X(05).                       00008100
                                                                        00008200
       01  WS-SEQCTL-STATUS            PIC X(02) VALUE SPACES.          00008300
           88  SEQCTL-OK                        VALUE '00'.             00008400
           88  SEQCTL-AT-END                    VALUE '10'.             00008500
                                                                        00008600
       01  WS-COUNTERS.                                                 00008700
           05  WS-SEQCTL-RELKEY        PIC 9(07) COMP.                  00008800
           05  WS-MAX-SEQCTL-RELKEY    PIC 9(07) COMP  VALUE ZERO.      00008900
           05  WS-NEXT-SEQUENCE        PIC 9(04) COMP-3.                00009000
           05  WS-NEXT-SEQUENCE-ED     PIC 9(04).                       00009100
                                                                        00009200
      *    CENTURY-DIGIT VIEW OF THE CALLER'S RUN DATE -- ADDED WITH   *00009300
      *    THE 11/23/98 Y2K CHANGE SO A STILL-6-DIGIT CALLER SHOWS UP  *00009400
      *    AS A LOGGED WARNING INSTEAD OF A SILENT BAD ORDER NUMBER.    00009500
       01  WS-RUN-DATE-VIEW            PIC X(08).                       00009600
       01  WS-RDV-R REDEFINES WS-RUN-DATE-VIEW.                         00009700
           05  WS-RDV-CENTURY          PIC 9(02).                       00009800
           05  WS-RDV-YY               PIC 9(02).                       00009900
           05  WS-RDV-MM               PIC 9(02).                       00010000
           05  WS-RDV-DD               PIC 9(02).                       00010100
                                                                        00010200
           COPY OMSSEQC.                                                00010300
           COPY OMSERRWS.                                               00010400
           EJECT                                                        00010500
       LINKAGE SECTION.                                                 00010600
                                                                        00010700
       01  LS-OMSS03-RUN-DATE          PIC X(08).                       00010800
       01  LS-OMSS03-ORDER-NO          PIC X(19).                       00010900
                                                                        00011000
      ***************************************************************** 00011100
      *    P R O C E D U R E    D I V I S I O N                       * 00011200
      ***************************************************************** 00011300
                                                                        00011400
       PROCEDURE DIVISION USING LS-OMSS03-RUN-DATE                      00011500
                                LS-OMSS03-ORDER-NO.                     00011600
                                                                        00011700
       P00000-MAINLINE.                                                 00011800
                                                                        00011900
           IF OMSS03-FIRST-CALL                                         00012000
               PERFORM P05000-LOAD-SEQ-TABLE THRU P05000-EXIT           00012100
                   UNTIL SEQCTL-EOF                                     00012200
               SET OMSS03-FIRST-CALL TO FALSE                           00012300
           END-IF.                                                      00012400
                                                                        00012500
           MOVE LS-OMSS03-RUN-DATE TO WS-RUN-DATE-VIEW.                 00012600
           IF WS-RDV-MM < 01 OR WS-RDV-MM > 12                          00012700
               MOVE 'BUSN' TO WS-OMS-ERROR-TYPE                         00012800
               MOVE 'OMSS03'  TO WOBE-PROGRAM-ID                        00012900
               MOVE 'P00000'  TO WOBE-PARAGRAPH                         00013000
               MOVE 'RUN DATE PARM NOT 8-DIGIT CCYYMMDD'                00013100
                              TO WOBE-REASON-TEXT                       00013200
               DISPLAY WS-OMS-BATCH-ERROR-01                            00013300
               DISPLAY WS-OMS-BATCH-ERROR-02                            00013400
           END-IF.                                                      00013500
                                                                        00013600
           PERFORM P10000-READ-SEQ-CONTROL   THRU P10000-EXIT.          00013700
           PERFORM P20000-VALIDATE-LAST-NUMBER THRU P20000-EXIT.        00013800
           PERFORM P30000-BUMP-SEQUENCE      THRU P30000-EXIT.          00013900
           PERFORM P40000-BUILD-ORDER-NO     THRU P40000-EXIT.          00014000
           PERFORM P50000-REWRITE-SEQ-CONTROL THRU P50000-EXIT.         00014100
                                                                        00014200
           GOBACK.                                                      00014300
                                                                        00014400
       P00000-EXIT.                                                     00014500
           EXIT.                                                        00014600
           EJECT                                                        00014700
      ***************************************************************** 00014800
      *    PARAGRAPH:  P05000-LOAD-SEQ-TABLE                           *00014900
      *    FUNCTION :  ON THE FIRST CALL OF THE RUN, OPEN THE SEQUENCE *00015000
      *                CONTROL FILE AND LOAD ALL EXISTING ENTRIES INTO *00015100
      *                SEQ-CONTROL-TABLE FOR SEARCH ALL BY RUN DATE.   *00015200
      ***************************************************************** 00015300
                                                                        00015400
       P05000-LOAD-SEQ-TABLE.                                           00015500
                                                                        00015600
           OPEN I-O SEQ-CONTROL-FILE.                                   00015700
                                                                        00015800
           READ SEQ-CONTROL-FILE NEXT RECORD INTO SEQ-CONTROL-RECORD    00015900
               AT END                                                   00016000
                   SET SEQCTL-EOF TO TRUE                               00016100
                   GO TO P05000-EXIT.                                   00016200
                                                                        00016300
           MOVE WS-SEQCTL-RELKEY TO WS-MAX-SEQCTL-RELKEY.               00016400
           ADD 1 TO SQCT-ENTRY-COUNT.                                   00016500
           MOVE WS-SEQCTL-RELKEY  TO SQCT-REL-NO (SQCT-ENTRY-COUNT).    00016600
           MOVE SEQC-RUN-DATE     TO SQCT-RUN-DATE (SQCT-ENTRY-COUNT).  00016700
           MOVE SEQC-LAST-SEQUENCE                                      00016800
                              TO SQCT-LAST-SEQUENCE (SQCT-ENTRY-COUNT). 00016900
                                                                        00017000
       P05000-EXIT.                                                     00017100
           EXIT.                                                        00017200
           EJECT                                                        00017300
      ***************************************************************** 00017400
      *    PARAGRAPH:  P10000-READ-SEQ-CONTROL                         *00017500
      *    FUNCTION :  SEARCH THE IN-MEMORY TABLE FOR TODAY'S RUN     * 00017600
      *                DATE.  IF NOT FOUND, TREAT LAST SEQUENCE AS 0. * 00017700
      ***************************************************************** 00017800
                                                                        00017900
       P10000-READ-SEQ-CONTROL.                                         00018000
                                                                        00018100
           SET WS-FOUND-DATE-SW TO SPACES.                              00018200
           MOVE ZERO TO WS-NEXT-SEQUENCE.                               00018300
                                                                        00018400
           SEARCH ALL SQCT-ENTRY                                        00018500
               AT END                                                   00018600
                   SET WS-FOUND-DATE-SW TO SPACES                       00018700
               WHEN SQCT-RUN-DATE (SQCT-IDX) = LS-OMSS03-RUN-DATE       00018800
                   SET FOUND-TODAY-ENTRY TO TRUE                        00018900
                   MOVE SQCT-LAST-SEQUENCE (SQCT-IDX)                   00019000
                                           TO WS-NEXT-SEQUENCE.         00019100
                                                                        00019200
       P10000-EXIT.                                                     00019300
           EXIT.                                                        00019400
           EJECT                                                        00019500
      ***************************************************************** 00019600
      *    PARAGRAPH:  P20000-VALIDATE-LAST-NUMBER                     *00019700
      *    FUNCTION :  IF THE STORED LAST SEQUENCE WILL NOT VALIDATE  * 00019800
      *                AS NUMERIC, FALL BACK TO ZERO (SO THE BUMP      *00019900
      *                BELOW STARTS THE DAY OVER AT 0001) AND LOG A    *00020000
      *                WARNING RATHER THAN ABORT.  05/14/02.           *00020100
      ***************************************************************** 00020200
                                                                        00020300
       P20000-VALIDATE-LAST-NUMBER.                                     00020400
                                                                        00020500
           IF WS-NEXT-SEQUENCE NOT NUMERIC                              00020600
               MOVE ZERO TO WS-NEXT-SEQUENCE                            00020700
               MOVE 'BUSN' TO WS-OMS-ERROR-TYPE                         00020800
               MOVE 'OMSS03'  TO WOBE-PROGRAM-ID                        00020900
               MOVE 'P20000'  TO WOBE-PARAGRAPH                         00021000
               MOVE 'STORED LAST SEQUENCE INVALID - RESET TO 0'         00021100
                              TO WOBE-REASON-TEXT                       00021200
               DISPLAY WS-OMS-BATCH-ERROR-01                            00021300
               DISPLAY WS-OMS-BATCH-ERROR-02                            00021400
           END-IF.                                                      00021500
                                                                        00021600
       P20000-EXIT.                                                     00021700
           EXIT.                                                        00021800
           EJECT                                                        00021900
      ***************************************************************** 00022000
      *    PARAGRAPH:  P30000-BUMP-SEQUENCE                            *00022100
      *    FUNCTION :  ADD 1 TO GET THE SEQUENCE FOR THIS ORDER.       *00022200
      ***************************************************************** 00022300
                                                                        00022400
       P30000-BUMP-SEQUENCE.                                            00022500
                                                                        00022600
           ADD 1 TO WS-NEXT-SEQUENCE.                                   00022700
                                                                        00022800
       P30000-EXIT.                                                     00022900
           EXIT.                                                        00023000
           EJECT                                                        00023100
      ***************************************************************** 00023200
      *    PARAGRAPH:  P40000-BUILD-ORDER-NO                           *00023300
      *    FUNCTION :  FORMAT OMS-CCYYMMDD-NNNN INTO THE RETURN PARM. * 00023400
      ***************************************************************** 00023500
                                                                        00023600
       P40000-BUILD-ORDER-NO.                                           00023700
                                                                        00023800
           MOVE WS-NEXT-SEQUENCE TO WS-NEXT-SEQUENCE-ED.                00023900
           MOVE SPACES TO LS-OMSS03-ORDER-NO.                           00024000
           STRING 'OMS-'             DELIMITED BY SIZE                  00024100
                  LS-OMSS03-RUN-DATE DELIMITED BY SIZE                  00024200
                  '-'                DELIMITED BY SIZE                  00024300
                  WS-NEXT-SEQUENCE-ED DELIMITED BY SIZE                 00024400
                  INTO LS-OMSS03-ORDER-NO.                              00024500
                                                                        00024600
       P40000-EXIT.                                                     00024700
           EXIT.                                                        00024800
           EJECT                                                        00024900
      ***************************************************************** 00025000
      *    PARAGRAPH:  P50000-REWRITE-SEQ-CONTROL                      *00025100
      *    FUNCTION :  PERSIST THE NEW LAST SEQUENCE, EITHER BY        *00025200
      *                REWRITING THE MATCHING SLOT OR BY WRITING A NEW *00025300
      *                RELATIVE RECORD IF TODAY'S DATE HAD NO ENTRY.   *00025400
      ***************************************************************** 00025500
                                                                        00025600
       P50000-REWRITE-SEQ-CONTROL.                                      00025700
                                                                        00025800
           IF FOUND-TODAY-ENTRY                                         00025900
               MOVE WS-NEXT-SEQUENCE TO SQCT-LAST-SEQUENCE (SQCT-IDX)   00026000
               MOVE SQCT-REL-NO (SQCT-IDX) TO WS-SEQCTL-RELKEY          00026100
               MOVE LS-OMSS03-RUN-DATE     TO SEQC-RUN-DATE             00026200
               MOVE WS-NEXT-SEQUENCE       TO SEQC-LAST-SEQUENCE        00026300
               REWRITE SEQ-CONTROL-FILE-REC FROM SEQ-CONTROL-RECORD     00026400
                   INVALID KEY                                          00026500
                       DISPLAY 'OMSS03 - REWRITE OF SEQ CONTROL FAILED' 00026600
               END-REWRITE                                              00026700
           ELSE                                                         00026800
               ADD 1 TO WS-MAX-SEQCTL-RELKEY                            00026900
               MOVE WS-MAX-SEQCTL-RELKEY TO WS-SEQCTL-RELKEY            00027000
               MOVE LS-OMSS03-RUN-DATE   TO SEQC-RUN-DATE               00027100
               MOVE WS-NEXT-SEQUENCE     TO SEQC-LAST-SEQUENCE          00027200
               WRITE SEQ-CONTROL-FILE-REC FROM SEQ-CONTROL-RECORD       00027300
                   INVALID KEY                                          00027400
                       DISPLAY 'OMSS03 - WRITE OF SEQ CONTROL FAILED'   00027500
               END-WRITE                                                00027600
               ADD 1 TO SQCT-ENTRY-COUNT                                00027700
               MOVE WS-SEQCTL-RELKEY  TO SQCT-REL-NO (SQCT-ENTRY-COUNT) 00027800
               MOVE LS-OMSS03-RUN-DATE                                  00027900
                                  TO SQCT-RUN-DATE (SQCT-ENTRY-COUNT)   00028000
               MOVE WS-NEXT-SEQUENCE                                    00028100
                              TO SQCT-LAST-SEQUENCE (SQCT-ENTRY-COUNT)  00028200
           END-IF.                                                      00028300
                                                                        00028400
       P50000-EXIT.                                                     00028500
           EXIT.                                                        00028600
