       IDENTIFICATION DIVISION.                                         00000100
       PROGRAM-ID.    OMSS02.                                           00000200
       AUTHOR.        D M FENWICK.                                      00000300
       INSTALLATION.  MERIDIAN SYSTEMS GROUP.                           00000400
       DATE-WRITTEN.  06/02/91.                                         00000500
       DATE-COMPILED.                                                   00000600
       SECURITY.      MERIDIAN SYSTEMS GROUP - INTERNAL USE ONLY.       00000700
      *                                                                 00000800
      ***************************************************************** 00000900
      *                 ORDER MANAGEMENT SYSTEM (OMS)                 * 00001000
      *                    MERIDIAN SYSTEMS GROUP                     * 00001100
      *                                                               * 00001200
      * PROGRAM :   OMSS02                                            * 00001300
      *                                                               * 00001400
      * FUNCTION:   CALLED SUBPROGRAM.  MAPS A SALES CHANNEL'S OWN    * 00001500
      *             PRODUCT CODE TO THE OMS STANDARD SKU CODE USING A * 00001600
      *             FIXED TABLE.  THE TABLE WAS SEEDED BY HAND AT     * 00001700
      *             CONVERSION TIME AND WAS ALWAYS INTENDED TO MOVE   * 00001800
      *             TO A MAINTAINED MASTER FILE -- THAT WORK HAS      * 00001900
      *             NEVER BEEN SCHEDULED.  AN UNMAPPED CHANNEL CODE   * 00002000
      *             IS NOT AN ERROR -- IT IS PASSED THROUGH UNCHANGED * 00002100
      *             SO THE ORDER CAN STILL BE STAGED.                 * 00002200
      *                                                               * 00002300
      * CALLED BY:  OMSS01 (ORDER NORMALIZER)                          *00002400
      *                                                               * 00002500
      ***************************************************************** 00002600
      *             PROGRAM CHANGE LOG                                * 00002700
      *             -------------------                               * 00002800
      *                                                               * 00002900
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003000
      *  --------   --------------------  --------------------------  * 00003100
      *  06/02/91   D M FENWICK           INITIAL VERSION - PART      * 00003200
      *                                   NUMBER CROSS REFERENCE FOR   *00003300
      *                                   MPOCS SUPPLIER CATALOGS.     *00003400
      *  01/08/96   S T ABRUZZO           RENAMED FOR OMS, TABLE       *00003500
      *                                   RESEEDED WITH CHANNEL/SKU    *00003600
      *                                   PAIRS FOR NAVER AND COUPANG. *00003700
      *  11/23/98   L K WHITFIELD         Y2K REVIEW -- NO DATE FIELDS *00003800
      *                                   IN THIS TABLE, NO CHANGE IS  *00003900
      *                                   REQUIRED.                    *00004000
      *  03/14/05   R HALVORSEN           TABLE RESEEDED WITH CHANNEL/ *00004100
      *                                   SKU PAIRS FOR GMARKET AND    *00004200
      *                                   11ST AT ONBOARDING.          *00004300
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00004400
      ***************************************************************** 00004500
           EJECT                                                        00004600
       ENVIRONMENT DIVISION.                                            00004700
                                                                        00004800
       CONFIGURATION SECTION.                                           00004900
                                                                        00005000
       SPECIAL-NAMES.                                                   00005100
           C01 IS TOP-OF-FORM.                                          00005200
           EJECT                                                        00005300
       DATA DIVISION.                                                   00005400
                                                                        00005500
       WORKING-STORAGE SECTION.                                         00005600
                                                                        00005700
       01  WS-SWITCHES.                                                 00005800
           05  WS-FOUND-SW             PIC X     VALUE SPACES.          00005900
               88  PRODUCT-CODE-FOUND            VALUE 'Y'.             00006000
           05  FILLER                  PIC X(07).                       00006100
                                                                        00006200
      ***************************************************************** 00006300
      *    FIXED CHANNEL-PRODUCT-CODE TO OMS-SKU CROSS REFERENCE      * 00006400
      *    TABLE.  STRUCTURE = CHANNEL PRODUCT CODE, OMS SKU CODE.    * 00006500
      *    RESEEDED 01/08/96 FOR THE NAVER AND COUPANG CHANNEL FEEDS. * 00006600
      ***************************************************************** 00006700
                                                                        00006800
       01  WS-PRODUCT-MAP-DATA.                                         00006900
           05  FILLER                  PIC X(100)  VALUE                00007000
               'NAVER-PRD-1001'.                                        00007100
           05  FILLER                  PIC X(100)  VALUE                00007200
               'XEXYMIX-LEG-001'.                                       00007300
           05  FILLER                  PIC X(100)  VALUE                00007400
               'NAVER-PRD-1002'.                                        00007500
           05  FILLER                  PIC X(100)  VALUE                00007600
               'XEXYMIX-BRA-001'.                                       00007700
           05  FILLER                  PIC X(100)  VALUE                00007800
               'CP-PRD-2001'.                                           00007900
           05  FILLER                  PIC X(100)  VALUE                00008000
               'XEXYMIX-LEG-001'.                                       00008100
           05  FILLER                  PIC X(100)  VALUE                00008200
               'CP-PRD-2002'.                                           00008300
           05  FILLER                  PIC X(100)  VALUE                00008400
               'XEXYMIX-TOP-001'.                                       00008500
                                                                        00008600
       01  WS-PRODUCT-MAP-TABLE REDEFINES WS-PRODUCT-MAP-DATA.          00008700
           05  PMAP-ENTRY              OCCURS 4 TIMES                   00008800
                                       INDEXED BY PMAP-IDX.             00008900
               10  PMAP-CHANNEL-CODE   PIC X(100).                      00009000
               10  PMAP-SKU            PIC X(100).                      00009100
                                                                        00009200
      ***************************************************************** 00009300
      *    FLAT ELEMENT VIEW OF THE SAME TABLE -- LETS A DUMP-ON-     * 00009400
      *    ABEND OR INTERACTIVE DEBUGGER READ EACH 100-BYTE SLOT OF   * 00009500
      *    THE SEED DATA WITHOUT DECODING CHANNEL/SKU PAIRS.           *00009600
      ***************************************************************** 00009700
                                                                        00009800
       01  WS-PRODUCT-MAP-ELEMENTS REDEFINES WS-PRODUCT-MAP-DATA.       00009900
           05  PMAPE-ELEMENT            OCCURS 8 TIMES                  00010000
                                       INDEXED BY PMAPE-IDX             00010100
                                       PIC X(100).                      00010200
                                                                        00010300
       77  WS-PRODUCT-MAP-MAX          PIC S9(05) VALUE +4  COMP-3.     00010400
                                                                        00010500
      ***************************************************************** 00010600
      *    SKU SANITY-CHECK VIEW -- EVERY SEEDED SKU IN THIS SHOP'S   * 00010700
      *    LINE CARRIES THE XEXYMIX BRAND PREFIX; A MISMATCH USUALLY  * 00010800
      *    MEANS THE TABLE WAS RESEEDED WRONG.  WARNING ONLY.          *00010900
      ***************************************************************** 00011000
                                                                        00011100
       01  WS-SKU-CHECK-AREA.                                           00011200
           05  WS-SKU-CHECK             PIC X(100).                     00011300
       01  WS-SKU-CHECK-VIEW REDEFINES WS-SKU-CHECK-AREA.               00011400
           05  WS-SKU-BRAND-PREFIX      PIC X(07).                      00011500
           05  FILLER                  PIC X(093).                      00011600
                                                                        00011700
           COPY OMSERRWS.                                               00011800
           EJECT                                                        00011900
       LINKAGE SECTION.                                                 00012000
                                                                        00012100
       01  LS-OMSS02-CHANNEL-CODE      PIC X(100).                      00012200
       01  LS-OMSS02-PRODUCT-CODE      PIC X(100).                      00012300
                                                                        00012400
      ***************************************************************** 00012500
      *    P R O C E D U R E    D I V I S I O N                       * 00012600
      ***************************************************************** 00012700
                                                                        00012800
       PROCEDURE DIVISION USING LS-OMSS02-CHANNEL-CODE                  00012900
                                LS-OMSS02-PRODUCT-CODE.                 00013000
                                                                        00013100
       P00000-MAINLINE.                                                 00013200
                                                                        00013300
           IF LS-OMSS02-CHANNEL-CODE = SPACES                           00013400
               MOVE SPACES TO LS-OMSS02-PRODUCT-CODE                    00013500
           ELSE                                                         00013600
               PERFORM P10000-SEARCH-PRODUCT-TABLE THRU P10000-EXIT     00013700
           END-IF.                                                      00013800
                                                                        00013900
           GOBACK.                                                      00014000
                                                                        00014100
       P00000-EXIT.                                                     00014200
           EXIT.                                                        00014300
           EJECT                                                        00014400
      ***************************************************************** 00014500
      *    PARAGRAPH:  P10000-SEARCH-PRODUCT-TABLE                    * 00014600
      *    FUNCTION :  SERIAL SEARCH OF THE FIXED CROSS REFERENCE     * 00014700
      *                TABLE.  NO MATCH MEANS PASS THE CHANNEL CODE   * 00014800
      *                THROUGH UNCHANGED -- NOT AN ERROR CONDITION.   * 00014900
      ***************************************************************** 00015000
                                                                        00015100
       P10000-SEARCH-PRODUCT-TABLE.                                     00015200
                                                                        00015300
           SET WS-FOUND-SW TO SPACES.                                   00015400
           SET PMAP-IDX TO 1.                                           00015500
                                                                        00015600
           SEARCH PMAP-ENTRY                                            00015700
               AT END                                                   00015800
                   MOVE LS-OMSS02-CHANNEL-CODE TO LS-OMSS02-PRODUCT-CODE00015900
               WHEN PMAP-CHANNEL-CODE (PMAP-IDX)                        00016000
                                    = LS-OMSS02-CHANNEL-CODE            00016100
                   SET PRODUCT-CODE-FOUND TO TRUE                       00016200
                   MOVE PMAP-SKU (PMAP-IDX) TO LS-OMSS02-PRODUCT-CODE.  00016300
                                                                        00016400
           IF PRODUCT-CODE-FOUND                                        00016500
               PERFORM P20000-CHECK-SKU-PREFIX THRU P20000-EXIT         00016600
           END-IF.                                                      00016700
                                                                        00016800
       P10000-EXIT.                                                     00016900
           EXIT.                                                        00017000
           EJECT                                                        00017100
      ***************************************************************** 00017200
      *    PARAGRAPH:  P20000-CHECK-SKU-PREFIX                        * 00017300
      *    FUNCTION :  WARN (DO NOT REJECT) IF A MAPPED SKU DOES NOT  * 00017400
      *                CARRY THE EXPECTED BRAND PREFIX.                *00017500
      ***************************************************************** 00017600
                                                                        00017700
       P20000-CHECK-SKU-PREFIX.                                         00017800
                                                                        00017900
           MOVE LS-OMSS02-PRODUCT-CODE TO WS-SKU-CHECK.                 00018000
           IF WS-SKU-BRAND-PREFIX NOT = 'XEXYMIX'                       00018100
               MOVE 'BUSN'    TO WS-OMS-ERROR-TYPE                      00018200
               MOVE 'OMSS02'  TO WOBE-PROGRAM-ID                        00018300
               MOVE 'P20000'  TO WOBE-PARAGRAPH                         00018400
               MOVE 'MAPPED SKU MISSING EXPECTED BRAND PREFIX'          00018500
                              TO WOBE-REASON-TEXT                       00018600
               DISPLAY WS-OMS-BATCH-ERROR-01                            00018700
               DISPLAY WS-OMS-BATCH-ERROR-02                            00018800
           END-IF.                                                      00018900
                                                                        00019000
       P20000-EXIT.                                                     00019100
           EXIT.                                                        00019200
