      *****************************************************************
      *    OMSS04 (INVENTORY SERVICE) PARAMETER PASS AREA              *
      *****************************************************************
      *
       01  OMSS04-PARMS.
           05  OMSS04-PROCESSED-AT     PIC X(14)   VALUE SPACES.
           05  OMSS04-STATUS           PIC X(04)   VALUE SPACES.
               88  OMSS04-STATUS-OK               VALUE 'OK  '.
               88  OMSS04-STATUS-ERROR            VALUE 'ERR '.
           05  OMSS04-ERROR-TEXT       PIC X(200)  VALUE SPACES.
