      *****************************************************************
      *    OMSS01 (ORDER NORMALIZER) PARAMETER PASS AREA              *
      *****************************************************************
      *
       01  OMSS01-PARMS.
           05  OMSS01-RUN-DATE         PIC X(08)   VALUE SPACES.
           05  OMSS01-RAW-ORDER-ID     PIC X(36)   VALUE SPACES.
           05  OMSS01-STATUS           PIC X(04)   VALUE SPACES.
               88  OMSS01-STATUS-OK               VALUE 'OK  '.
               88  OMSS01-STATUS-ERROR            VALUE 'ERR '.
           05  OMSS01-ERROR-TEXT       PIC X(200)  VALUE SPACES.
