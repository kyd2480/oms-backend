      *****************************************************************
      *   INVENTORY MOVEMENT REQUEST RECORD -- SEQUENTIAL WORK FILE   *
      *                                                                *
      * ONE RECORD PER POSTING OPERATION FOR OMSS04 TO APPLY.  BUILT  *
      * BY WHATEVER UPSTREAM STEP DECIDES STOCK MUST MOVE (ORDER      *
      * SHIPMENT, WAREHOUSE RECEIPT, CYCLE-COUNT ADJUSTMENT); OMSB03  *
      * IS THE DRIVER THAT READS THIS FILE AND CALLS OMSS04 ONCE PER  *
      * RECORD.  MOVQ-OPERATION-CODE SELECTS WHICH OF THE SEVEN       *
      * POSTING RULES APPLIES.                                         *
      *****************************************************************
       01  MOVEMENT-REQUEST-RECORD.
           05  MOVQ-PRODUCT-ID         PIC X(36).
           05  MOVQ-OPERATION-CODE     PIC X(02).
               88  MOVQ-OP-INBOUND-WHSE          VALUE 'IW'.
               88  MOVQ-OP-OUTBOUND-WHSE         VALUE 'OW'.
               88  MOVQ-OP-INBOUND-NOWHSE        VALUE 'IN'.
               88  MOVQ-OP-OUTBOUND-NOWHSE       VALUE 'ON'.
               88  MOVQ-OP-ADJUST                VALUE 'AD'.
               88  MOVQ-OP-RESERVE               VALUE 'RS'.
               88  MOVQ-OP-RELEASE               VALUE 'RL'.
           05  MOVQ-QUANTITY           PIC S9(07)     COMP-3.
      *    THE WAREHOUSE MASTER CARRIES THE ORIGINAL HANGUL
      *    TEXT FROM THE UPSTREAM CHANNEL FEED AS-IS -- SAME
      *    VALUES AS PROD-WHSE-LOCATION IN VPRODCT.
           05  MOVQ-WAREHOUSE          PIC X(30).
               88  MOVQ-WHSE-ANYANG VALUE '1.본사(안양)'.
               88  MOVQ-WHSE-ICHEON VALUE '2.고백창고(이천)'.
               88  MOVQ-WHSE-BUCHEON VALUE '3.부천검수창고'.
           05  MOVQ-LOCATION           PIC X(100).
           05  MOVQ-ORDER-ID           PIC X(36).
      *    CALLER-SUPPLIED NOTES TEXT -- ALSO CARRIES THE ADJUSTMENT
      *    REASON ON AN 'AD' REQUEST.  OMSS04 PREFIXES A WAREHOUSE TAG
      *    ONTO THIS TEXT BEFORE WRITING IT TO ITXN-NOTES ON A
      *    WAREHOUSE-TAGGED INBOUND OR OUTBOUND POST.
           05  MOVQ-NOTES              PIC X(500).
           05  MOVQ-REQUESTED-AT       PIC X(14).
           05  FILLER                  PIC X(050).
