      *****************************************************************
      *          PRODUCT MASTER RECORD -- RELATIVE FILE                *
      *                                                                *
      * ACCESSED BY RELATIVE RECORD NUMBER.  THE POSTING ENGINE FINDS *
      * PRODUCTS BY PRODUCT-ID (THE MOVEMENT REQUEST'S KEY), NOT SKU, *
      * SO THE MASTER MUST BE MAINTAINED IN PRODUCT-ID SEQUENCE.  A   *
      * RELATIVE FILE HAS NO ALTERNATE INDEX, SO OMSS04 LOADS THE     *
      * WHOLE FILE INTO PRODUCT-SEARCH-TABLE AT START-UP AND SEARCHES *
      * IT -- THE SAME LOAD-MASTER-INTO-AN-OCCURS-TABLE-AND-SEARCH-IT *
      * TECHNIQUE THIS SHOP USES FOR ITS OTHER FIXED MASTERS.  PRST-  *
      * REL-NO REMEMBERS THE RELATIVE RECORD NUMBER SO A MATCHING     *
      * TABLE ENTRY CAN BE REWRITTEN BACK TO THE RIGHT SLOT.           *
      *****************************************************************
       01  PRODUCT-RECORD.
           05  PROD-ID                 PIC X(36).
           05  PROD-SKU                PIC X(100).
           05  PROD-NAME               PIC X(200).
           05  PROD-BARCODE            PIC X(100).
           05  PROD-CATEGORY           PIC X(100).
           05  PROD-COST-PRICE         PIC S9(08)V99  COMP-3.
           05  PROD-SELLING-PRICE      PIC S9(08)V99  COMP-3.
           05  PROD-TOTAL-STOCK        PIC S9(07)     COMP-3.
           05  PROD-AVAILABLE-STOCK    PIC S9(07)     COMP-3.
           05  PROD-RESERVED-STOCK     PIC S9(07)     COMP-3.
           05  PROD-SAFETY-STOCK       PIC S9(07)     COMP-3.
      *    THE THREE WAREHOUSE STOCK FIELDS ARE ALSO CARRIED AS A
      *    3-OCCURRENCE TABLE BELOW SO OMSS04 CAN POST TO WHICHEVER
      *    WAREHOUSE THE MOVEMENT REQUEST NAMES BY SUBSCRIPT INSTEAD
      *    OF A 3-WAY IF ON EVERY WAREHOUSE-TAGGED POSTING.
           05  PROD-WHSE-STOCK-GROUP.
               10  PROD-WHSE-STOCK-ANYANG  PIC S9(07) COMP-3.
               10  PROD-WHSE-STOCK-ICHEON  PIC S9(07) COMP-3.
               10  PROD-WHSE-STOCK-BUCHEON PIC S9(07) COMP-3.
           05  PROD-WHSE-STOCK-R REDEFINES PROD-WHSE-STOCK-GROUP.
               10  PROD-WHSE-STOCK-TAB     PIC S9(07) COMP-3
                                                    OCCURS 3 TIMES.
           05  PROD-WHSE-LOCATION      PIC X(100).
           05  PROD-ACTIVE-SW          PIC X(01).
               88  PROD-IS-ACTIVE               VALUE 'Y'.
               88  PROD-IS-INACTIVE             VALUE 'N'.
           05  PROD-DESCRIPTION        PIC X(500).
           05  FILLER                  PIC X(050).
      *
      *****************************************************************
      * IN-MEMORY SEARCH TABLE -- LOADED BY P00050-LOAD-PRODUCT-TABLE *
      * IN OMSS04, ONE ENTRY PER PRODUCT MASTER RECORD, ASCENDING KEY *
      * ORDER ON PRST-ID FOR SEARCH ALL.                               *
      *****************************************************************
       01  PRODUCT-SEARCH-TABLE.
           05  PRST-ENTRY-COUNT        PIC 9(05)      COMP.
           05  PRST-ENTRY OCCURS 0 TO 5000 TIMES
                   DEPENDING ON PRST-ENTRY-COUNT
                   ASCENDING KEY IS PRST-ID
                   INDEXED BY PRST-IDX.
               10  PRST-REL-NO          PIC 9(07)      COMP.
               10  PRST-SKU             PIC X(100).
               10  PRST-ID              PIC X(36).
               10  PRST-NAME            PIC X(200).
               10  PRST-BARCODE         PIC X(100).
               10  PRST-CATEGORY        PIC X(100).
               10  PRST-COST-PRICE      PIC S9(08)V99  COMP-3.
               10  PRST-SELLING-PRICE   PIC S9(08)V99  COMP-3.
               10  PRST-TOTAL-STOCK     PIC S9(07)     COMP-3.
               10  PRST-AVAILABLE-STOCK PIC S9(07)     COMP-3.
               10  PRST-RESERVED-STOCK  PIC S9(07)     COMP-3.
               10  PRST-SAFETY-STOCK    PIC S9(07)     COMP-3.
               10  PRST-WHSE-STOCK-GROUP.
                   15  PRST-WHSE-ANYANG     PIC S9(07) COMP-3.
                   15  PRST-WHSE-ICHEON     PIC S9(07) COMP-3.
                   15  PRST-WHSE-BUCHEON    PIC S9(07) COMP-3.
               10  PRST-WHSE-STOCK-R REDEFINES PRST-WHSE-STOCK-GROUP.
                   15  PRST-WHSE-STOCK-TAB  PIC S9(07) COMP-3
                                                    OCCURS 3 TIMES.
               10  PRST-WHSE-LOCATION   PIC X(100).
               10  PRST-ACTIVE-SW       PIC X(01).
                   88  PRST-IS-ACTIVE            VALUE 'Y'.
                   88  PRST-IS-INACTIVE          VALUE 'N'.
               10  PRST-DESCRIPTION     PIC X(500).
               10  FILLER               PIC X(050).
